000010******************************************************************
000020* FECHA       : 03/02/1992                                       *
000030* PROGRAMADOR : FERNANDO CHACON (FCHA)                            *
000040* APLICACION  : BOLSA DE VALORES - ANALISIS DE ACCIONES           *
000050* PROGRAMA    : ACSEC01                                           *
000060* TIPO        : BATCH                                             *
000070* DESCRIPCION : ORDENA EL MAESTRO DIARIO DE COTIZACIONES POR      *
000080*             : INDUSTRIA (SECTOR) Y EMITE UN REPORTE DE          *
000090*             : DESEMPENO CON RUPTURA DE CONTROL: CANTIDAD DE     *
000100*             : ACCIONES, PER PROMEDIO, PBR PROMEDIO, ROE         *
000110*             : PROMEDIO Y CAPITALIZACION TOTAL POR SECTOR.       *
000120* ARCHIVOS    : AMAESTR=C, ASECTOR=A                              *
000130* ACCION (ES) : C=CONSULTAR, A=AGREGAR                            *
000140* INSTALADO   : 03/02/1992                                        *
000150* TICKET      : 920037                                            *
000160* NOMBRE      : REPORTE DE DESEMPENO POR SECTOR                   *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. ACSEC01.
000200 AUTHOR. FERNANDO CHACON.
000210 INSTALLATION. BOLSA DE VALORES - DEPTO DE SISTEMAS.
000220 DATE-WRITTEN. 03/02/1992.
000230 DATE-COMPILED.
000240 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000250******************************************************************
000260* BITACORA DE CAMBIOS                                            *
000270* ---------------------------------------------------------------*
000280* 03/02/1992 FCHA TICKET 920037 CREACION DEL PROGRAMA ORIGINAL   *
000290*                  DEL PROGRAMA: LEE AMAESTR, LO PASA POR UN     *
000300*                  ARCHIVO DE TRABAJO EN SYSORT PARA DEJARLO     *
000310*                  ORDENADO POR INDUSTRIA Y ROMPE CONTROL SOBRE  *
000320*                  ESE ORDEN PARA EMITIR EL REPORTE DE SECTOR    *
000330* 11/08/1998 PEDR TICKET 981196 REVISION Y2K - FECHA DE          *
000340*                  COTIZACION EN FORMATO AAAA-MM-DD, SIN CAMBIOS  *
000350*                  DE LOGICA DE RUPTURA                           *
000360* 08/03/2006 MSOL TICKET 060081 SE AGREGA EL DESGLOSE DE ROE     *
000370*                  PROMEDIO POR SECTOR AL REPORTE                 *
000380* 14/11/2007 JLOP TICKET 070035 SE AGREGA LA LINEA DE GRAN       *
000390*                  TOTAL AL FINAL DEL REPORTE                     *
000400* 19/03/2009 MSOL TICKET 090042 EL PROCESO DIARIO QUE ARMA        *
000410*                  AMAESTR (BVAL1EX01) SE CAMBIO PARA ENTREGAR    *
000420*                  EL MAESTRO YA ORDENADO POR INDUSTRIA; SE       *
000430*                  ELIMINA EL PASO DE SORT/RELEASE/RETURN POR EL  *
000440*                  ARCHIVO DE TRABAJO WKS-TRABAJO-ORDEN, QUE      *
000450*                  DUPLICABA UN ORDENAMIENTO QUE YA NO HACE       *
000460*                  FALTA, Y SE LEE AMAESTR DIRECTAMENTE EN LA     *
000470*                  RUPTURA DE CONTROL                             *
000480* 02/06/2010 JLOP TICKET 100077 EL ENCABEZADO DEL REPORTE SALIA   *
000490*                  CON LA FECHA EN BLANCO PORQUE NUNCA SE LLENABA *
000500*                  WKS-ENC-FECHA; SE TOMA LA FECHA DEL SISTEMA    *
000510*                  OPERATIVO AL ABRIR LOS ARCHIVOS Y SE ARMA EN   *
000520*                  FORMATO AAAA-MM-DD PARA EL TITULO              *
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600*   MAESTRO DIARIO DE COTIZACIONES, YA ENTREGADO ORDENADO POR
000610*   INDUSTRIA POR EL PROCESO DE EXTRACCION (VER TICKET 090042)
000620     SELECT AMAESTR ASSIGN TO AMAESTR
000630            ORGANIZATION IS SEQUENTIAL
000640            FILE STATUS  IS FS-AMAESTR
000650                            FSE-AMAESTR.
000660
000670     SELECT ASECTOR ASSIGN TO ASECTOR
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS  IS FS-ASECTOR.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730******************************************************************
000740*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000750******************************************************************
000760*   MAESTRO DIARIO DE COTIZACIONES DE LA ULTIMA FECHA, ORDENADO
000770*   POR INDUSTRIA (SECTOR) DESDE EL PROCESO QUE LO GENERA
000780 FD AMAESTR.
000790     COPY ACMAE01.
000800*   REPORTE IMPRESO DE DESEMPENO POR SECTOR
000810 FD ASECTOR.
000820 01 REG-ASECTOR                 PIC X(132).
000830
000840 WORKING-STORAGE SECTION.
000850******************************************************************
000860*  CONTADORES Y BANDERAS INDEPENDIENTES QUE NO FORMAN PARTE DE    *
000870*  NINGUN GRUPO DE TRABAJO; SE DECLARAN A NIVEL 77 SEGUN LA       *
000880*  COSTUMBRE DEL DEPARTAMENTO PARA ESTE TIPO DE CAMPO SUELTO      *
000890******************************************************************
000900 77 FS-AMAESTR                  PIC 9(02) VALUE ZEROES.
000910 77 FS-ASECTOR                  PIC 9(02) VALUE ZEROES.
000920 77 WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROES.
000930******************************************************************
000940*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000950******************************************************************
000960 01 WKS-FSE-STATUS.
000970    02 FSE-AMAESTR.
000980       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000990       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001000       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001010    02 PROGRAMA                PIC X(08) VALUE 'ACSEC01'.
001020    02 ARCHIVO                 PIC X(08) VALUE SPACES.
001030    02 ACCION                  PIC X(10) VALUE SPACES.
001040    02 LLAVE                   PIC X(32) VALUE SPACES.
001050    02 FILLER                  PIC X(05) VALUE SPACES.
001060******************************************************************
001070*                 BANDERAS Y CONTADORES DE CONTROL               *
001080******************************************************************
001090 01 WKS-FLAGS.
001100*--> LA BANDERA WKS-FIN-ORDEN Y EL PASO POR SYSORT SE ELIMINARON
001110*    EN EL TICKET 090042; SOLO QUEDA LA BANDERA DE FIN DE MAESTRO
001120    02 WKS-FIN-AMAESTR         PIC 9(01) VALUE ZEROES.
001130       88 FIN-AMAESTR                    VALUE 1.
001140    02 WKS-PRIMER-SECTOR       PIC X(01) VALUE 'S'.
001150       88 ES-PRIMER-SECTOR               VALUE 'S'.
001160    02 FILLER                  PIC X(08) VALUE SPACES.
001170******************************************************************
001180*      ACUMULADORES DEL SECTOR EN PROCESO Y DEL GRAN TOTAL        *
001190******************************************************************
001200 01 WKS-ACUMULA-SECTOR.
001210    02 WKS-SECTOR-ANTERIOR     PIC X(20) VALUE SPACES.
001220    02 WKS-CUENTA-SECTOR       PIC 9(07) COMP VALUE ZEROES.
001230    02 WKS-SUMA-PER            PIC 9(09)V99 COMP-5 VALUE ZEROES.
001240    02 WKS-CUENTA-PER          PIC 9(07) COMP VALUE ZEROES.
001250    02 WKS-SUMA-PBR            PIC 9(09)V99 COMP-5 VALUE ZEROES.
001260    02 WKS-CUENTA-PBR          PIC 9(07) COMP VALUE ZEROES.
001270    02 WKS-SUMA-ROE            PIC S9(09)V99 COMP-5 VALUE ZEROES.
001280    02 WKS-CUENTA-ROE          PIC 9(07) COMP VALUE ZEROES.
001290    02 WKS-SUMA-CAPITAL        PIC 9(15) COMP-5 VALUE ZEROES.
001300    02 FILLER                  PIC X(08) VALUE SPACES.
001310 01 WKS-ACUMULA-TOTAL.
001320    02 WKS-TOTAL-ACCIONES      PIC 9(07) COMP VALUE ZEROES.
001330    02 WKS-TOTAL-CAPITAL       PIC 9(15) COMP-5 VALUE ZEROES.
001340    02 FILLER                  PIC X(08) VALUE SPACES.
001350******************************************************************
001360*              CAMPOS DE TRABAJO PARA LOS PROMEDIOS               *
001370******************************************************************
001380 01 WKS-PROMEDIOS.
001390    02 WKS-PROM-PER            PIC 9(05)V99 VALUE ZEROES.
001400    02 WKS-PROM-PBR            PIC 9(05)V99 VALUE ZEROES.
001410    02 WKS-PROM-ROE            PIC S9(05)V99 VALUE ZEROES.
001420    02 WKS-ROE-UN-REGISTRO     PIC S9(05)V99 VALUE ZEROES.
001430    02 FILLER                  PIC X(08) VALUE SPACES.
001440******************************************************************
001450*     CAMPO DE TRABAJO PARA LA FECHA DE CORRIDA DEL ENCABEZADO    *
001460*     (TICKET 100077); SE PARTE LA FECHA DEL SISTEMA AAAAMMDD     *
001470*     POR REDEFINICION PARA ARMAR EL FORMATO AAAA-MM-DD DEL       *
001480*     TITULO DEL REPORTE                                          *
001490******************************************************************
001500 01 WKS-FECHA-CORRIDA.
001510    02 WKS-FC-ANIO             PIC 9(04) VALUE ZEROES.
001520    02 WKS-FC-MES              PIC 9(02) VALUE ZEROES.
001530    02 WKS-FC-DIA              PIC 9(02) VALUE ZEROES.
001540    02 FILLER                  PIC X(08) VALUE SPACES.
001550 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001560    02 WKS-FC-COMPACTA         PIC 9(08).
001570    02 FILLER                  PIC X(08).
001580******************************************************************
001590*                 LINEAS DEL REPORTE DE SECTOR                   *
001600******************************************************************
001610 01 WKS-LINEA-ENCABEZADO.
001620    02 FILLER                  PIC X(01) VALUE SPACES.
001630    02 FILLER                  PIC X(40) VALUE
001640       'BOLSA DE VALORES - DESEMPENO POR SECTOR'.
001650    02 FILLER                  PIC X(10) VALUE 'FECHA:'.
001660    02 WKS-ENC-FECHA           PIC X(10) VALUE SPACES.
001670    02 FILLER                  PIC X(71) VALUE SPACES.
001680*--> REDEFINICION DE APOYO PARA VALIDAR EN CONSOLA, SI HACE      *
001690*    FALTA, EL RENGLON COMPLETO DEL TITULO SIN DIVIDIRLO EN       *
001700*    SUS CAMPOS (VER TICKET 100077)                               *
001710 01 WKS-LINEA-ENCABEZADO-R REDEFINES WKS-LINEA-ENCABEZADO.
001720    02 WKS-ENC-TITULO-COMPLETO PIC X(124).
001730    02 FILLER                  PIC X(08).
001740 01 WKS-LINEA-COLUMNAS.
001750    02 FILLER                  PIC X(01) VALUE SPACES.
001760    02 FILLER                  PIC X(20) VALUE 'SECTOR'.
001770    02 FILLER                  PIC X(08) VALUE 'CANT'.
001780    02 FILLER                  PIC X(08) VALUE 'PER PR'.
001790    02 FILLER                  PIC X(08) VALUE 'PBR PR'.
001800    02 FILLER                  PIC X(09) VALUE 'ROE PR'.
001810    02 FILLER                  PIC X(15) VALUE 'CAP. MERCADO'.
001820    02 FILLER                  PIC X(63) VALUE SPACES.
001830 01 WKS-LINEA-DETALLE.
001840    02 FILLER                  PIC X(01) VALUE SPACES.
001850    02 WKS-D-INDUSTRIA         PIC X(20) VALUE SPACES.
001860    02 WKS-D-CANTIDAD          PIC ZZZZ9 VALUE ZEROES.
001870    02 FILLER                  PIC X(03) VALUE SPACES.
001880    02 WKS-D-PER               PIC ZZZZ9.99 VALUE ZEROES.
001890    02 WKS-D-PBR               PIC ZZZZ9.99 VALUE ZEROES.
001900    02 WKS-D-ROE               PIC -ZZZZ9.99 VALUE ZEROES.
001910    02 WKS-D-CAPITAL           PIC ZZZ,ZZZ,ZZZ,ZZ9 VALUE ZEROES.
001920    02 FILLER                  PIC X(53) VALUE SPACES.
001930*--> REDEFINICION DE LOS CAMPOS DE PROMEDIO PARA DEJARLOS EN
001940*    BLANCO CUANDO EL SECTOR NO TIENE VALORES DISPONIBLES
001950 01 WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
001960    02 FILLER                  PIC X(24).
001970    02 WKS-D-PER-A             PIC X(09).
001980    02 WKS-D-PBR-A             PIC X(08).
001990    02 WKS-D-ROE-A             PIC X(09).
002000    02 FILLER                  PIC X(82).
002010 01 WKS-LINEA-TOTAL.
002020    02 FILLER                  PIC X(01) VALUE SPACES.
002030    02 FILLER                  PIC X(20) VALUE 'GRAN TOTAL'.
002040    02 WKS-T-CANTIDAD          PIC ZZZZ9 VALUE ZEROES.
002050    02 FILLER                  PIC X(28) VALUE SPACES.
002060    02 WKS-T-CAPITAL           PIC ZZZ,ZZZ,ZZZ,ZZ9 VALUE ZEROES.
002070    02 FILLER                  PIC X(53) VALUE SPACES.
002080******************************************************************
002090 PROCEDURE DIVISION.
002100******************************************************************
002110*               S E C C I O N    P R I N C I P A L               *
002120*  A PARTIR DEL TICKET 090042 EL PROGRAMA YA NO ORDENA NADA: EL   *
002130*  MAESTRO AMAESTR LLEGA ORDENADO POR INDUSTRIA DESDE EL PROCESO  *
002140*  DE EXTRACCION DIARIA, ASI QUE BASTA CON LEERLO EN SECUENCIA Y  *
002150*  ROMPER CONTROL SOBRE EL CAMBIO DE INDUSTRIA, EXACTAMENTE COMO  *
002160*  SE HACE EN LOS DEMAS PROGRAMAS DE RUPTURA DE CONTROL DEL AREA  *
002170******************************************************************
002180 000-PRINCIPAL SECTION.
002190     PERFORM APERTURA-ARCHIVOS
002200     PERFORM ESCRIBE-ENCABEZADO
002210     PERFORM LEE-MAESTRO
002220     PERFORM PROCESA-UN-MAESTRO
002230       UNTIL FIN-AMAESTR
002240     IF NOT ES-PRIMER-SECTOR
002250        PERFORM ESCRIBE-CORTE-SECTOR
002260     END-IF
002270     PERFORM ESCRIBE-GRAN-TOTAL
002280     PERFORM CIERRA-ARCHIVOS
002290     STOP RUN.
002300 000-PRINCIPAL-E. EXIT.
002310
002320******************************************************************
002330*  A P E R T U R A   D E   A R C H I V O S   Y   F E C H A        *
002340*  ADEMAS DE ABRIR LOS ARCHIVOS, TOMA LA FECHA DEL SISTEMA        *
002350*  OPERATIVO PARA EL TITULO DEL REPORTE (TICKET 100077); ANTES    *
002360*  DE ESTE TICKET WKS-ENC-FECHA NUNCA SE LLENABA Y EL TITULO      *
002370*  SALIA CON LA FECHA EN BLANCO                                   *
002380******************************************************************
002390 APERTURA-ARCHIVOS SECTION.
002400     OPEN INPUT  AMAESTR
002410          OUTPUT ASECTOR
002420     IF FS-AMAESTR NOT EQUAL 0
002430        MOVE 'OPEN'    TO ACCION
002440        MOVE SPACES    TO LLAVE
002450        MOVE 'AMAESTR' TO ARCHIVO
002460        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002470                              FS-AMAESTR, FSE-AMAESTR
002480        DISPLAY '>>> ERROR AL ABRIR AMAESTR <<<' UPON CONSOLE
002490        STOP RUN
002500     END-IF
002510     IF FS-ASECTOR NOT EQUAL 0
002520        DISPLAY '>>> ERROR AL ABRIR ASECTOR <<<' UPON CONSOLE
002530        STOP RUN
002540     END-IF
002550*--> SE ACEPTA LA FECHA DEL SISTEMA EN FORMATO AAAAMMDD Y SE      *
002560*    REACOMODA POR REDEFINICION EN AAAA-MM-DD PARA EL TITULO      *
002570     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
002580     MOVE WKS-FECHA-SISTEMA TO WKS-FC-COMPACTA
002590     STRING WKS-FC-ANIO    DELIMITED BY SIZE
002600            '-'            DELIMITED BY SIZE
002610            WKS-FC-MES     DELIMITED BY SIZE
002620            '-'            DELIMITED BY SIZE
002630            WKS-FC-DIA     DELIMITED BY SIZE
002640       INTO WKS-ENC-FECHA.
002650 APERTURA-ARCHIVOS-E. EXIT.
002660
002670******************************************************************
002680*      L E C T U R A   D E L   M A E S T R O   O R D E N A D O    *
002690******************************************************************
002700 LEE-MAESTRO SECTION.
002710     READ AMAESTR
002720       AT END
002730          MOVE 1 TO WKS-FIN-AMAESTR
002740     END-READ.
002750 LEE-MAESTRO-E. EXIT.
002760
002770******************************************************************
002780*      R U P T U R A   D E   C O N T R O L   P O R   I N D U S T R I A
002790*  SE FILTRAN LOS REGISTROS CON INDUSTRIA EN BLANCO (ACCIONES     *
002800*  SIN CLASIFICAR TODAVIA) Y SE ACUMULA CONTRA EL SECTOR ANTERIOR *
002810*  HASTA QUE CAMBIA LA INDUSTRIA, MOMENTO EN QUE SE ESCRIBE EL    *
002820*  RENGLON DE CORTE Y SE REINICIAN LOS ACUMULADORES               *
002830******************************************************************
002840 PROCESA-UN-MAESTRO SECTION.
002850     IF AC-INDUSTRIA NOT EQUAL SPACES
002860        IF (NOT ES-PRIMER-SECTOR)
002870           AND AC-INDUSTRIA NOT EQUAL WKS-SECTOR-ANTERIOR
002880           PERFORM ESCRIBE-CORTE-SECTOR
002890        END-IF
002900        MOVE 'N' TO WKS-PRIMER-SECTOR
002910        MOVE AC-INDUSTRIA TO WKS-SECTOR-ANTERIOR
002920        ADD 1 TO WKS-CUENTA-SECTOR
002930        ADD 1 TO WKS-TOTAL-ACCIONES
002940        ADD AC-CAPITAL-MERCADO TO WKS-SUMA-CAPITAL
002950        ADD AC-CAPITAL-MERCADO TO WKS-TOTAL-CAPITAL
002960        IF AC-PER > ZEROES
002970           ADD AC-PER TO WKS-SUMA-PER
002980           ADD 1 TO WKS-CUENTA-PER
002990        END-IF
003000        IF AC-PBR > ZEROES
003010           ADD AC-PBR TO WKS-SUMA-PBR
003020           ADD 1 TO WKS-CUENTA-PBR
003030        END-IF
003040        IF AC-UPA NOT EQUAL ZEROES
003050           AND AC-VALOR-LIBROS NOT EQUAL ZEROES
003060           COMPUTE WKS-ROE-UN-REGISTRO ROUNDED =
003070                   (AC-UPA / AC-VALOR-LIBROS) * 100
003080           ADD WKS-ROE-UN-REGISTRO TO WKS-SUMA-ROE
003090           ADD 1 TO WKS-CUENTA-ROE
003100        END-IF
003110     END-IF
003120     PERFORM LEE-MAESTRO.
003130 PROCESA-UN-MAESTRO-E. EXIT.
003140
003150******************************************************************
003160*          C O R T E   D E   S E C T O R                          *
003170******************************************************************
003180 ESCRIBE-CORTE-SECTOR SECTION.
003190     MOVE SPACES TO WKS-LINEA-DETALLE
003200     MOVE WKS-SECTOR-ANTERIOR   TO WKS-D-INDUSTRIA
003210     MOVE WKS-CUENTA-SECTOR     TO WKS-D-CANTIDAD
003220     MOVE WKS-SUMA-CAPITAL      TO WKS-D-CAPITAL
003230     IF WKS-CUENTA-PER > ZEROES
003240        COMPUTE WKS-PROM-PER ROUNDED =
003250                WKS-SUMA-PER / WKS-CUENTA-PER
003260        MOVE WKS-PROM-PER TO WKS-D-PER
003270     ELSE
003280        MOVE SPACES TO WKS-D-PER-A
003290     END-IF
003300     IF WKS-CUENTA-PBR > ZEROES
003310        COMPUTE WKS-PROM-PBR ROUNDED =
003320                WKS-SUMA-PBR / WKS-CUENTA-PBR
003330        MOVE WKS-PROM-PBR TO WKS-D-PBR
003340     ELSE
003350        MOVE SPACES TO WKS-D-PBR-A
003360     END-IF
003370     IF WKS-CUENTA-ROE > ZEROES
003380        COMPUTE WKS-PROM-ROE ROUNDED =
003390                WKS-SUMA-ROE / WKS-CUENTA-ROE
003400        MOVE WKS-PROM-ROE TO WKS-D-ROE
003410     ELSE
003420        MOVE SPACES TO WKS-D-ROE-A
003430     END-IF
003440     WRITE REG-ASECTOR FROM WKS-LINEA-DETALLE
003450     MOVE ZEROES TO WKS-CUENTA-SECTOR WKS-SUMA-PER WKS-CUENTA-PER
003460                    WKS-SUMA-PBR WKS-CUENTA-PBR WKS-SUMA-ROE
003470                    WKS-CUENTA-ROE WKS-SUMA-CAPITAL.
003480 ESCRIBE-CORTE-SECTOR-E. EXIT.
003490
003500******************************************************************
003510*          E N C A B E Z A D O   D E L   R E P O R T E            *
003520******************************************************************
003530 ESCRIBE-ENCABEZADO SECTION.
003540     MOVE SPACES TO REG-ASECTOR
003550     WRITE REG-ASECTOR FROM WKS-LINEA-ENCABEZADO
003560          AFTER ADVANCING TOP-OF-FORM
003570     WRITE REG-ASECTOR FROM WKS-LINEA-COLUMNAS
003580          AFTER ADVANCING 2 LINES.
003590 ESCRIBE-ENCABEZADO-E. EXIT.
003600
003610*--> TICKET 070035: LINEA DE GRAN TOTAL AL PIE DEL REPORTE
003620 ESCRIBE-GRAN-TOTAL SECTION.
003630     MOVE SPACES TO WKS-LINEA-TOTAL
003640     MOVE WKS-TOTAL-ACCIONES  TO WKS-T-CANTIDAD
003650     MOVE WKS-TOTAL-CAPITAL   TO WKS-T-CAPITAL
003660     WRITE REG-ASECTOR FROM WKS-LINEA-TOTAL
003670          AFTER ADVANCING 2 LINES.
003680 ESCRIBE-GRAN-TOTAL-E. EXIT.
003690
003700 CIERRA-ARCHIVOS SECTION.
003710     CLOSE AMAESTR ASECTOR.
003720 CIERRA-ARCHIVOS-E. EXIT.
