000010******************************************************************
000020*                                                                *
000030*  COPYBOOK   : ACIND01                                          *
000040*  APLICACION : BOLSA DE VALORES - ANALISIS DE ACCIONES          *
000050*  NOMBRE     : INDICADORES TECNICOS PRECALCULADOS (STOCK-IND)   *
000060*  DESCRIPCION: UN REGISTRO POR ACCION POR DIA, LLAVE CODIGO+    *
000070*             : FECHA. LLEGA DEL PROCESO DE CALCULO DE MEDIAS Y  *
000080*             : SENALES QUE CORRE ANTES DE ESTE LOTE. EL CRUCE   *
000090*             : CON EL MAESTRO ES OPCIONAL (NO TODA ACCION TIENE *
000100*             : INDICADOR EL MISMO DIA).                         *
000110*  LONGITUD   : 106 APROX (VER NOTA DE AJUSTE EN BITACORA)       *
000120*                                                                *
000130******************************************************************
000140* BITACORA DE CAMBIOS                                            *
000150* ---------------------------------------------------------------*
000160* 09/11/1991 FCHA TICKET 911204 CREACION DEL LAYOUT ORIGINAL     *
000170* 22/09/1998 PEDR TICKET 981188 REVISION Y2K - CAMPO AI-FEC-     *
000180*                  COTIZACION EN FORMATO AAAA-MM-DD              *
000190* 14/04/2003 JLOP TICKET 030099 SE AGREGAN CAMPOS DE PRESTAMO    *
000200*                  DE VALORES (JSF Y REPAGO)                     *
000210******************************************************************
000220 01  REG-ACINDIC.
000230*--> LLAVE COMPUESTA: CODIGO DE ACCION + FECHA DE COTIZACION
000240     05  AI-LLAVE.
000250         10  AI-COD-ACCION           PIC X(05).
000260         10  AI-FEC-COTIZACION       PIC X(10).
000270*--> MEDIAS MOVILES SIMPLES YA CALCULADAS AGUAS ARRIBA
000280     05  AI-MEDIAS.
000290         10  AI-MEDIA-05             PIC 9(07)V99.
000300         10  AI-MEDIA-25             PIC 9(07)V99.
000310         10  AI-MEDIA-50             PIC 9(07)V99.
000320         10  AI-MEDIA-75             PIC 9(07)V99.
000330*--> REDEFINICION PARA RECORRER LAS 4 MEDIAS EN UNA TABLA
000340     05  AI-MEDIAS-R REDEFINES AI-MEDIAS.
000350         10  AI-MEDIA-TABLA          PIC 9(07)V99 OCCURS 4 TIMES.
000360     05  AI-RSI-14                   PIC 9(03)V99.
000370     05  AI-DESVIACIONES.
000380         10  AI-DESV-PRECIO-20       PIC S9(03)V99.
000390         10  AI-DESV-PRECIO-100      PIC S9(03)V99.
000400         10  AI-DESV-VOLUMEN-20      PIC S9(05)V99.
000410         10  AI-DESV-VOLUMEN-100     PIC S9(05)V99.
000420     05  AI-RATIO-REPAGO-PRESTAMO    PIC 9(05)V99.
000430     05  AI-DIFERENCIAL-JSF          PIC S9(05)V99.
000440     05  AI-RATIO-VENTA-CORTO        PIC 9(03)V99.
000450     05  AI-DESV-MARGEN-COMPRA-20    PIC S9(05)V99.
000460*--> BANDERAS DE CRUCE (GOLDEN CROSS) DEL DIA
000470     05  AI-BANDERAS.
000480         10  AI-CRUCE-VOLUMEN-GC     PIC 9(01).
000490             88  AI-HAY-CRUCE-VOLUMEN          VALUE 1.
000500         10  AI-CRUCE-PRECIO-GC      PIC 9(01).
000510             88  AI-HAY-CRUCE-PRECIO           VALUE 1.
000520     05  AI-RATIO-MARGEN-VOLUMEN     PIC 9(05)V99.
000530*--> RELLENO DE ALINEACION (EL AREA DE TRANSMISION USA 116 BYTES)
000540     05  FILLER                      PIC X(10).
