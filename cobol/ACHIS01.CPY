000010******************************************************************
000020*                                                                *
000030*  COPYBOOK   : ACHIS01                                          *
000040*  APLICACION : BOLSA DE VALORES - ANALISIS DE ACCIONES          *
000050*  NOMBRE     : HISTORICO DIARIO DE PRECIOS (PRICE-HISTORY)      *
000060*  DESCRIPCION: UN REGISTRO POR ACCION POR DIA DE NEGOCIACION,   *
000070*             : ORDENADO ASCENDENTE POR FECHA. SE USA COMO       *
000080*             : ENTRADA DEL MOTOR DE INDICADORES TECNICOS        *
000090*             : (HASTA 120 DIAS POR ACCION).                     *
000100*  LONGITUD   : 78                                               *
000110*                                                                *
000120******************************************************************
000130* BITACORA DE CAMBIOS                                            *
000140* ---------------------------------------------------------------*
000150* 15/06/1988 RMDZ TICKET 880146 CREACION DEL LAYOUT ORIGINAL     *
000160* 22/09/1998 PEDR TICKET 981189 REVISION Y2K - AH-FEC-COTIZACION *
000170*                  EN FORMATO AAAA-MM-DD                         *
000180******************************************************************
000190 01  REG-ACHISTO.
000200     05  AH-LLAVE.
000210         10  AH-COD-ACCION           PIC X(05).
000220         10  AH-FEC-COTIZACION       PIC X(10).
000230*--> REDEFINICION DE LA FECHA PARA COMPARAR AAAA-MM-DD COMO 9(08)
000240     05  AH-FEC-COTIZACION-R REDEFINES AH-FEC-COTIZACION.
000250         10  AH-FEC-ANIO             PIC X(04).
000260         10  FILLER                  PIC X(01).
000270         10  AH-FEC-MES              PIC X(02).
000280         10  FILLER                  PIC X(01).
000290         10  AH-FEC-DIA              PIC X(02).
000300     05  AH-PRECIOS.
000310         10  AH-CIERRE               PIC 9(07)V99.
000320         10  AH-APERTURA             PIC 9(07)V99.
000330         10  AH-MAXIMO               PIC 9(07)V99.
000340         10  AH-MINIMO               PIC 9(07)V99.
000350*--> REDEFINICION PARA VALIDAR EL BLOQUE DE PRECIOS EN UNA TABLA
000360     05  AH-PRECIOS-R REDEFINES AH-PRECIOS.
000370         10  AH-PRECIO-TABLA         PIC 9(07)V99 OCCURS 4 TIMES.
000380     05  AH-VOLUMEN                  PIC 9(12).
000390     05  AH-VWAP                     PIC 9(07)V99.
000400*--> RELLENO HASTA COMPLETAR LA LONGITUD OFICIAL DEL HISTORICO
000410     05  FILLER                      PIC X(06).
