000010******************************************************************
000020* FECHA       : 10/02/1992                                       *
000030* PROGRAMADOR : FERNANDO CHACON (FCHA)                            *
000040* APLICACION  : BOLSA DE VALORES - ANALISIS DE ACCIONES           *
000050* PROGRAMA    : ACRES01                                           *
000060* TIPO        : BATCH                                             *
000070* DESCRIPCION : LEE LA SALIDA DEL FILTRADO (ACSAL01) Y EMITE UN   *
000080*             : RESUMEN ESTADISTICO: VARIACION PROMEDIO,          *
000090*             : CANTIDAD Y PORCENTAJE EN ALZA, LAS 3 ACCIONES     *
000100*             : DE MAYOR ALZA Y LA LISTA DE VOLUMEN ALTO.         *
000110* ARCHIVOS    : ASALIDA=C, ASUMRES=A                              *
000120* ACCION (ES) : C=CONSULTAR, A=AGREGAR                            *
000130* INSTALADO   : 10/02/1992                                        *
000140* TICKET      : 920038                                            *
000150* NOMBRE      : RESUMEN ESTADISTICO DEL FILTRADO                  *
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. ACRES01.
000190 AUTHOR. FERNANDO CHACON.
000200 INSTALLATION. BOLSA DE VALORES - DEPTO DE SISTEMAS.
000210 DATE-WRITTEN. 10/02/1992.
000220 DATE-COMPILED.
000230 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000240******************************************************************
000250* BITACORA DE CAMBIOS                                            *
000260* ---------------------------------------------------------------*
000270* 10/02/1992 FCHA TICKET 920038 CREACION DEL PROGRAMA ORIGINAL   *
000280*                  DEL PROGRAMA: LEE EL ARCHIVO DE SALIDA DE     *
000290*                  ACSAL01 Y ACUMULA LA ESTADISTICA GENERAL DEL  *
000300*                  FILTRADO PARA EL RESUMEN IMPRESO              *
000310* 11/08/1998 PEDR TICKET 981198 REVISION Y2K - AS-FEC-COTIZACION *
000320*                  EN FORMATO AAAA-MM-DD, SIN CAMBIOS DE LOGICA  *
000330* 08/03/2006 MSOL TICKET 060083 SE SEPARA EL CONTEO TOTAL DE     *
000340*                  VOLUMEN ALTO DE LOS PRIMEROS TRES QUE SE      *
000350*                  DETALLAN EN EL REPORTE                        *
000360* 14/11/2007 JLOP TICKET 070037 SE CORRIGE EL PORCENTAJE DE      *
000370*                  AVANCE CUANDO NO SE LEE NINGUN REGISTRO       *
000380* 09/06/2010 JLOP TICKET 100078 EL PORCENTAJE EN ALZA SEGUIA     *
000390*                  SALIENDO EN 00.0 CUANDO NO HABIA REGISTROS,   *
000400*                  AUNQUE YA NO TRONABA POR DIVISION ENTRE       *
000410*                  CERO; SE AGREGA REDEFINICION PARA DEJARLO EN  *
000420*                  BLANCO IGUAL QUE EL RESTO DE LOS PROMEDIOS    *
000430*                  DEL REPORTE                                   *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ASALIDA ASSIGN TO ASALIDA
000520            ORGANIZATION IS SEQUENTIAL
000530            FILE STATUS  IS FS-ASALIDA
000540                            FSE-ASALIDA.
000550
000560     SELECT ASUMRES ASSIGN TO ASUMRES
000570            ORGANIZATION IS SEQUENTIAL
000580            FILE STATUS  IS FS-ASUMRES.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620******************************************************************
000630*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000640******************************************************************
000650*   SALIDA DEL FILTRADO DE ACCIONES
000660 FD ASALIDA.
000670     COPY ACSAL01.
000680*   REPORTE IMPRESO DE RESUMEN ESTADISTICO
000690 FD ASUMRES.
000700 01 REG-ASUMRES                 PIC X(132).
000710
000720 WORKING-STORAGE SECTION.
000730******************************************************************
000740*  CONTADORES SUELTOS QUE NO PERTENECEN A NINGUN GRUPO DE         *
000750*  TRABAJO; SE DECLARAN A NIVEL 77 SEGUN LA COSTUMBRE DEL         *
000760*  DEPARTAMENTO PARA ESTE TIPO DE CAMPO                          *
000770******************************************************************
000780 77 FS-ASALIDA                  PIC 9(02) VALUE ZEROES.
000790 77 FS-ASUMRES                  PIC 9(02) VALUE ZEROES.
000800******************************************************************
000810*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000820******************************************************************
000830 01 WKS-FSE-STATUS.
000840    02 FSE-ASALIDA.
000850       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000860       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000870       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000880    02 PROGRAMA                PIC X(08) VALUE 'ACRES01'.
000890    02 ARCHIVO                 PIC X(08) VALUE SPACES.
000900    02 ACCION                  PIC X(10) VALUE SPACES.
000910    02 LLAVE                   PIC X(32) VALUE SPACES.
000920    02 FILLER                  PIC X(05) VALUE SPACES.
000930******************************************************************
000940*                 BANDERAS Y CONTADORES DE CONTROL               *
000950******************************************************************
000960 01 WKS-FLAGS.
000970    02 WKS-FIN-ASALIDA         PIC 9(01) VALUE ZEROES.
000980       88 FIN-ASALIDA                    VALUE 1.
000990    02 FILLER                  PIC X(08) VALUE SPACES.
001000******************************************************************
001010*      ACUMULADORES DE LA ESTADISTICA GENERAL                    *
001020******************************************************************
001030 01 WKS-ACUMULADORES.
001040    02 WKS-TOTAL-REGISTROS     PIC 9(07) COMP VALUE ZEROES.
001050    02 WKS-CUENTA-CAMBIO       PIC 9(07) COMP VALUE ZEROES.
001060    02 WKS-SUMA-CAMBIO         PIC S9(09)V99 COMP-5 VALUE ZEROES.
001070    02 WKS-CUENTA-AVANCE       PIC 9(07) COMP VALUE ZEROES.
001080    02 WKS-CONTADOR-ALTO-VOL   PIC 9(07) COMP VALUE ZEROES.
001090    02 WKS-IDX-GAN             PIC 9(01) COMP VALUE ZEROES.
001100    02 WKS-IDX-VOL             PIC 9(01) COMP VALUE ZEROES.
001110    02 FILLER                  PIC X(08) VALUE SPACES.
001120 01 WKS-PROMEDIOS.
001130    02 WKS-PROM-CAMBIO         PIC S9(05)V99 VALUE ZEROES.
001140    02 WKS-PORC-AVANCE         PIC 9(03)V9 VALUE ZEROES.
001150    02 FILLER                  PIC X(08) VALUE SPACES.
001160******************************************************************
001170*      TABLA DE LAS 3 ACCIONES DE MAYOR ALZA (TOP GANADORES)      *
001180******************************************************************
001190 01 WKS-TOP-GANADORES.
001200    02 WKS-TG-REGISTRO OCCURS 3 TIMES.
001210       04 WKS-TG-COD           PIC X(05) VALUE SPACES.
001220       04 WKS-TG-NOM           PIC X(30) VALUE SPACES.
001230       04 WKS-TG-CAMBIO        PIC S9(03)V99 VALUE -999.99.
001240       04 FILLER               PIC X(05).
001250 01 WKS-TG-TEMPORAL.
001260    02 WKS-TG-T-COD            PIC X(05) VALUE SPACES.
001270    02 WKS-TG-T-NOM            PIC X(30) VALUE SPACES.
001280    02 WKS-TG-T-CAMBIO         PIC S9(03)V99 VALUE ZEROES.
001290    02 FILLER                  PIC X(08) VALUE SPACES.
001300******************************************************************
001310*      LISTA DE LAS PRIMERAS 3 ACCIONES DE VOLUMEN ALTO           *
001320******************************************************************
001330 01 WKS-ALTO-VOLUMEN.
001340    02 WKS-AV-REGISTRO OCCURS 3 TIMES.
001350       04 WKS-AV-COD           PIC X(05) VALUE SPACES.
001360       04 WKS-AV-NOM           PIC X(30) VALUE SPACES.
001370       04 WKS-AV-RATIO         PIC 9(05)V99 VALUE ZEROES.
001380       04 FILLER               PIC X(05).
001390******************************************************************
001400*                 LINEAS DEL REPORTE DE RESUMEN                  *
001410******************************************************************
001420 01 WKS-LINEA-ENCABEZADO.
001430    02 FILLER                  PIC X(01) VALUE SPACES.
001440    02 FILLER                  PIC X(50) VALUE
001450       'BOLSA DE VALORES - RESUMEN DEL FILTRADO DE ACCIONES'.
001460    02 FILLER                  PIC X(81) VALUE SPACES.
001470 01 WKS-LINEA-ESTADISTICA.
001480    02 FILLER                  PIC X(01) VALUE SPACES.
001490    02 FILLER                  PIC X(18) VALUE
001500       'TOTAL ANALIZADAS:'.
001510    02 WKS-E-TOTAL             PIC ZZZZ9 VALUE ZEROES.
001520    02 FILLER                  PIC X(05) VALUE SPACES.
001530    02 FILLER                  PIC X(20) VALUE
001540       'VARIACION PROMEDIO:'.
001550    02 WKS-E-CAMBIO            PIC -ZZZ9.99 VALUE ZEROES.
001560    02 FILLER                  PIC X(75) VALUE SPACES.
001570*--> REDEFINICION PARA DEJAR EN BLANCO EL PROMEDIO CUANDO NO SE
001580*    ACUMULO NINGUN REGISTRO (TICKET 070037)
001590 01 WKS-LINEA-ESTADISTICA-R REDEFINES WKS-LINEA-ESTADISTICA.
001600    02 FILLER                  PIC X(49).
001610    02 WKS-E-CAMBIO-A          PIC X(08).
001620    02 FILLER                  PIC X(75).
001630 01 WKS-LINEA-AVANCE.
001640    02 FILLER                  PIC X(01) VALUE SPACES.
001650    02 FILLER                  PIC X(20) VALUE 'EN ALZA:'.
001660    02 WKS-A-CANTIDAD          PIC ZZZZ9 VALUE ZEROES.
001670    02 FILLER                  PIC X(05) VALUE SPACES.
001680    02 FILLER                  PIC X(12) VALUE '('.
001690    02 WKS-A-PORCENTAJE        PIC ZZ9.9 VALUE ZEROES.
001700*--> TICKET 100078: REDEFINICION DEL PORCENTAJE EN ALZA PARA
001710*    DEJARLO EN BLANCO CUANDO WKS-TOTAL-REGISTROS ES CERO, EN
001720*    LUGAR DE MOSTRAR "00.0" COMO SI FUERA UN VALOR CALCULADO
001730    02 WKS-A-PORCENTAJE-A REDEFINES WKS-A-PORCENTAJE PIC X(05).
001740    02 FILLER                  PIC X(02) VALUE '%)'.
001750    02 FILLER                  PIC X(82) VALUE SPACES.
001760 01 WKS-LINEA-SUBTITULO-GAN.
001770    02 FILLER                  PIC X(01) VALUE SPACES.
001780    02 FILLER                  PIC X(20) VALUE 'TOP GANADORES'.
001790    02 FILLER                  PIC X(111) VALUE SPACES.
001800 01 WKS-LINEA-GANADOR.
001810    02 FILLER                  PIC X(01) VALUE SPACES.
001820    02 WKS-G-COD               PIC X(05) VALUE SPACES.
001830    02 FILLER                  PIC X(02) VALUE SPACES.
001840    02 WKS-G-NOM               PIC X(30) VALUE SPACES.
001850    02 FILLER                  PIC X(02) VALUE SPACES.
001860    02 WKS-G-CAMBIO            PIC -ZZZ9.99 VALUE ZEROES.
001870    02 FILLER                  PIC X(01) VALUE '%'.
001880    02 FILLER                  PIC X(83) VALUE SPACES.
001890 01 WKS-LINEA-SUBTITULO-VOL.
001900    02 FILLER                  PIC X(01) VALUE SPACES.
001910    02 FILLER                  PIC X(15) VALUE 'VOLUMEN ALTO:'.
001920    02 WKS-V-CONTADOR          PIC ZZZZ9 VALUE ZEROES.
001930    02 FILLER                  PIC X(111) VALUE SPACES.
001940 01 WKS-LINEA-VOLUMEN.
001950    02 FILLER                  PIC X(01) VALUE SPACES.
001960    02 WKS-V-COD               PIC X(05) VALUE SPACES.
001970    02 FILLER                  PIC X(02) VALUE SPACES.
001980    02 WKS-V-NOM               PIC X(30) VALUE SPACES.
001990    02 FILLER                  PIC X(02) VALUE SPACES.
002000    02 WKS-V-RATIO             PIC ZZZ9.99 VALUE ZEROES.
002010    02 FILLER                  PIC X(01) VALUE '%'.
002020    02 FILLER                  PIC X(84) VALUE SPACES.
002030******************************************************************
002040 PROCEDURE DIVISION.
002050******************************************************************
002060*               S E C C I O N    P R I N C I P A L               *
002070*  LEE COMPLETO EL ARCHIVO DE SALIDA DEL FILTRADO (ACSAL01),      *
002080*  ACUMULA LA ESTADISTICA GENERAL Y AL FINAL EMITE EL RESUMEN     *
002090*  IMPRESO. NO HAY RUPTURA DE CONTROL EN ESTE PROGRAMA PORQUE     *
002100*  EL RESUMEN ES UNO SOLO PARA TODO EL ARCHIVO, NO POR SECTOR NI  *
002110*  POR ACCION                                                     *
002120******************************************************************
002130 000-PRINCIPAL SECTION.
002140     PERFORM APERTURA-ARCHIVOS
002150     PERFORM LEE-SALIDA
002160     PERFORM PROCESA-UN-REGISTRO
002170       UNTIL FIN-ASALIDA
002180     PERFORM CALCULA-PROMEDIOS
002190     PERFORM ESCRIBE-REPORTE
002200     PERFORM CIERRA-ARCHIVOS
002210     STOP RUN.
002220 000-PRINCIPAL-E. EXIT.
002230
002240******************************************************************
002250*                 A P E R T U R A   D E   A R C H I V O S         *
002260******************************************************************
002270 APERTURA-ARCHIVOS SECTION.
002280     OPEN INPUT  ASALIDA
002290          OUTPUT ASUMRES
002300     IF FS-ASALIDA NOT EQUAL 0
002310        MOVE 'OPEN'    TO ACCION
002320        MOVE SPACES    TO LLAVE
002330        MOVE 'ASALIDA' TO ARCHIVO
002340        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002350                              FS-ASALIDA, FSE-ASALIDA
002360        DISPLAY '>>> ERROR AL ABRIR ASALIDA <<<' UPON CONSOLE
002370        STOP RUN
002380     END-IF
002390     IF FS-ASUMRES NOT EQUAL 0
002400        DISPLAY '>>> ERROR AL ABRIR ASUMRES <<<' UPON CONSOLE
002410        STOP RUN
002420     END-IF.
002430 APERTURA-ARCHIVOS-E. EXIT.
002440
002450 LEE-SALIDA SECTION.
002460     READ ASALIDA
002470       AT END
002480          MOVE 1 TO WKS-FIN-ASALIDA
002490     END-READ.
002500 LEE-SALIDA-E. EXIT.
002510
002520******************************************************************
002530*          P R O C E S O   D E   C A D A   R E G I S T R O       *
002540*  POR CADA ACCION FILTRADA SE ACUMULA LA VARIACION PORCENTUAL    *
002550*  PARA EL PROMEDIO GENERAL, SE CUENTA CUANTAS SUBIERON Y SE      *
002560*  EVALUA SI ENTRA EN LA TABLA DE LOS 3 MAYORES ALCISTAS Y EN LA  *
002570*  LISTA DE LAS PRIMERAS 3 DE VOLUMEN ALTO (RATIO SOBRE 150%)     *
002580******************************************************************
002590 PROCESA-UN-REGISTRO SECTION.
002600     ADD 1 TO WKS-TOTAL-REGISTROS
002610     ADD AS-VARIACION-PORC TO WKS-SUMA-CAMBIO
002620     ADD 1 TO WKS-CUENTA-CAMBIO
002630     IF AS-VARIACION-PORC > ZEROES
002640        ADD 1 TO WKS-CUENTA-AVANCE
002650     END-IF
002660     PERFORM EVALUA-TOP-GANADOR
002670     IF AS-VOLUMEN-RATIO > 150
002680        ADD 1 TO WKS-CONTADOR-ALTO-VOL
002690        IF WKS-CONTADOR-ALTO-VOL NOT > 3
002700           MOVE AS-COD-ACCION TO
002710                WKS-AV-COD (WKS-CONTADOR-ALTO-VOL)
002720           MOVE AS-NOM-ACCION TO
002730                WKS-AV-NOM (WKS-CONTADOR-ALTO-VOL)
002740           MOVE AS-VOLUMEN-RATIO TO
002750                WKS-AV-RATIO (WKS-CONTADOR-ALTO-VOL)
002760        END-IF
002770     END-IF
002780     PERFORM LEE-SALIDA.
002790 PROCESA-UN-REGISTRO-E. EXIT.
002800
002810*--> MANTIENE LA TABLA DE LOS 3 MAYORES CAMBIOS PORCENTUALES,
002820*    ORDENADA DESCENDENTE (INSERCION EN EL TERCER LUGAR Y BURBUJA
002830*    HACIA ARRIBA)
002840 EVALUA-TOP-GANADOR SECTION.
002850     IF AS-VARIACION-PORC > WKS-TG-CAMBIO (3)
002860        MOVE AS-COD-ACCION      TO WKS-TG-COD (3)
002870        MOVE AS-NOM-ACCION      TO WKS-TG-NOM (3)
002880        MOVE AS-VARIACION-PORC  TO WKS-TG-CAMBIO (3)
002890        IF WKS-TG-CAMBIO (3) > WKS-TG-CAMBIO (2)
002900           PERFORM INTERCAMBIA-GANADOR-2-3
002910        END-IF
002920        IF WKS-TG-CAMBIO (2) > WKS-TG-CAMBIO (1)
002930           PERFORM INTERCAMBIA-GANADOR-1-2
002940        END-IF
002950     END-IF.
002960 EVALUA-TOP-GANADOR-E. EXIT.
002970
002980 INTERCAMBIA-GANADOR-2-3 SECTION.
002990     MOVE WKS-TG-COD    (2) TO WKS-TG-T-COD
003000     MOVE WKS-TG-NOM    (2) TO WKS-TG-T-NOM
003010     MOVE WKS-TG-CAMBIO (2) TO WKS-TG-T-CAMBIO
003020     MOVE WKS-TG-COD    (3) TO WKS-TG-COD    (2)
003030     MOVE WKS-TG-NOM    (3) TO WKS-TG-NOM    (2)
003040     MOVE WKS-TG-CAMBIO (3) TO WKS-TG-CAMBIO (2)
003050     MOVE WKS-TG-T-COD      TO WKS-TG-COD    (3)
003060     MOVE WKS-TG-T-NOM      TO WKS-TG-NOM    (3)
003070     MOVE WKS-TG-T-CAMBIO   TO WKS-TG-CAMBIO (3).
003080 INTERCAMBIA-GANADOR-2-3-E. EXIT.
003090
003100 INTERCAMBIA-GANADOR-1-2 SECTION.
003110     MOVE WKS-TG-COD    (1) TO WKS-TG-T-COD
003120     MOVE WKS-TG-NOM    (1) TO WKS-TG-T-NOM
003130     MOVE WKS-TG-CAMBIO (1) TO WKS-TG-T-CAMBIO
003140     MOVE WKS-TG-COD    (2) TO WKS-TG-COD    (1)
003150     MOVE WKS-TG-NOM    (2) TO WKS-TG-NOM    (1)
003160     MOVE WKS-TG-CAMBIO (2) TO WKS-TG-CAMBIO (1)
003170     MOVE WKS-TG-T-COD      TO WKS-TG-COD    (2)
003180     MOVE WKS-TG-T-NOM      TO WKS-TG-NOM    (2)
003190     MOVE WKS-TG-T-CAMBIO   TO WKS-TG-CAMBIO (2).
003200 INTERCAMBIA-GANADOR-1-2-E. EXIT.
003210
003220*--> TICKET 070037: EVITA DIVIDIR ENTRE CERO CUANDO NO HAY
003230*    REGISTROS LEIDOS DEL ARCHIVO DE ENTRADA
003240 CALCULA-PROMEDIOS SECTION.
003250     IF WKS-CUENTA-CAMBIO > ZEROES
003260        COMPUTE WKS-PROM-CAMBIO ROUNDED =
003270                WKS-SUMA-CAMBIO / WKS-CUENTA-CAMBIO
003280     ELSE
003290        MOVE ZEROES TO WKS-PROM-CAMBIO
003300     END-IF
003310     IF WKS-TOTAL-REGISTROS > ZEROES
003320        COMPUTE WKS-PORC-AVANCE ROUNDED =
003330                (WKS-CUENTA-AVANCE / WKS-TOTAL-REGISTROS) * 100
003340     ELSE
003350        MOVE ZEROES TO WKS-PORC-AVANCE
003360     END-IF.
003370 CALCULA-PROMEDIOS-E. EXIT.
003380
003390******************************************************************
003400*              E S C R I T U R A   D E L   R E P O R T E         *
003410*  ARMA CADA RENGLON DEL RESUMEN A PARTIR DE LOS ACUMULADORES.    *
003420*  LOS PROMEDIOS Y PORCENTAJES SIN BASE DE CALCULO SE DEJAN EN    *
003430*  BLANCO POR MEDIO DE SUS REDEFINICIONES, EN LUGAR DE IMPRIMIR   *
003440*  UN CERO QUE EL LECTOR PODRIA CONFUNDIR CON UN VALOR REAL       *
003450******************************************************************
003460 ESCRIBE-REPORTE SECTION.
003470     MOVE SPACES TO REG-ASUMRES
003480     WRITE REG-ASUMRES FROM WKS-LINEA-ENCABEZADO
003490          AFTER ADVANCING TOP-OF-FORM
003500     MOVE WKS-TOTAL-REGISTROS TO WKS-E-TOTAL
003510     IF WKS-CUENTA-CAMBIO = ZEROES
003520        MOVE SPACES           TO WKS-E-CAMBIO-A
003530     ELSE
003540        MOVE WKS-PROM-CAMBIO  TO WKS-E-CAMBIO
003550     END-IF
003560     WRITE REG-ASUMRES FROM WKS-LINEA-ESTADISTICA
003570          AFTER ADVANCING 2 LINES
003580     MOVE WKS-CUENTA-AVANCE   TO WKS-A-CANTIDAD
003590     IF WKS-TOTAL-REGISTROS = ZEROES
003600        MOVE SPACES           TO WKS-A-PORCENTAJE-A
003610     ELSE
003620        MOVE WKS-PORC-AVANCE  TO WKS-A-PORCENTAJE
003630     END-IF
003640     WRITE REG-ASUMRES FROM WKS-LINEA-AVANCE
003650          AFTER ADVANCING 1 LINES
003660     WRITE REG-ASUMRES FROM WKS-LINEA-SUBTITULO-GAN
003670          AFTER ADVANCING 2 LINES
003680     PERFORM ESCRIBE-UN-GANADOR
003690       VARYING WKS-IDX-GAN FROM 1 BY 1
003700         UNTIL WKS-IDX-GAN > 3
003710     MOVE WKS-CONTADOR-ALTO-VOL TO WKS-V-CONTADOR
003720     WRITE REG-ASUMRES FROM WKS-LINEA-SUBTITULO-VOL
003730          AFTER ADVANCING 2 LINES
003740     PERFORM ESCRIBE-UN-VOLUMEN
003750       VARYING WKS-IDX-VOL FROM 1 BY 1
003760         UNTIL WKS-IDX-VOL > 3
003770             OR WKS-IDX-VOL > WKS-CONTADOR-ALTO-VOL.
003780 ESCRIBE-REPORTE-E. EXIT.
003790
003800 ESCRIBE-UN-GANADOR SECTION.
003810     IF WKS-TG-CAMBIO (WKS-IDX-GAN) NOT EQUAL -999.99
003820        MOVE WKS-TG-COD    (WKS-IDX-GAN) TO WKS-G-COD
003830        MOVE WKS-TG-NOM    (WKS-IDX-GAN) TO WKS-G-NOM
003840        MOVE WKS-TG-CAMBIO (WKS-IDX-GAN) TO WKS-G-CAMBIO
003850        WRITE REG-ASUMRES FROM WKS-LINEA-GANADOR
003860             AFTER ADVANCING 1 LINES
003870     END-IF.
003880 ESCRIBE-UN-GANADOR-E. EXIT.
003890
003900 ESCRIBE-UN-VOLUMEN SECTION.
003910     MOVE WKS-AV-COD   (WKS-IDX-VOL) TO WKS-V-COD
003920     MOVE WKS-AV-NOM   (WKS-IDX-VOL) TO WKS-V-NOM
003930     MOVE WKS-AV-RATIO (WKS-IDX-VOL) TO WKS-V-RATIO
003940     WRITE REG-ASUMRES FROM WKS-LINEA-VOLUMEN
003950          AFTER ADVANCING 1 LINES.
003960 ESCRIBE-UN-VOLUMEN-E. EXIT.
003970
003980 CIERRA-ARCHIVOS SECTION.
003990     CLOSE ASALIDA ASUMRES.
004000 CIERRA-ARCHIVOS-E. EXIT.
