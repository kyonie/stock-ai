000010******************************************************************
000020*                                                                *
000030*  COPYBOOK   : ACFLT01                                          *
000040*  APLICACION : BOLSA DE VALORES - ANALISIS DE ACCIONES          *
000050*  NOMBRE     : TARJETA DE PARAMETROS DE FILTRADO (SCREENING)    *
000060*  DESCRIPCION: UNA TARJETA POR CORRIDA DEL PROCESO DE FILTRADO. *
000070*             : CADA FILTRO TRAE SU PROPIA BANDERA 'ACTIVO'      *
000080*             : (Y = SE EVALUA, N O BLANCO = SE IGNORA) Y SU     *
000090*             : VALOR. TODOS LOS FILTROS ACTIVOS DEBEN CUMPLIRSE *
000100*             : (AND LOGICO) PARA QUE LA ACCION PASE EL FILTRO.  *
000110*             : SE LEE UNA SOLA VEZ AL INICIO DE LA CORRIDA.     *
000120*                                                                *
000130******************************************************************
000140* BITACORA DE CAMBIOS                                            *
000150* ---------------------------------------------------------------*
000160* 03/02/1992 FCHA TICKET 920034 CREACION DEL LAYOUT ORIGINAL     *
000170* 11/08/1998 PEDR TICKET 981190 REVISION Y2K - SIN CAMPOS DE     *
000180*                  FECHA, SOLO SE REVISA COMPATIBILIDAD          *
000190* 19/05/2004 MSOL TICKET 040211 SE AGREGAN LOS 4 PATRONES DE     *
000200*                  VELA Y CRUCE                                  *
000210******************************************************************
000220 01  REG-ACFILTR.
000230     05  AF-MERCADO-ACTIVO           PIC X(01).
000240         88  AF-MERCADO-SI                    VALUE 'Y'.
000250     05  AF-MERCADO                  PIC X(20).
000260     05  AF-SECTOR-ACTIVO            PIC X(01).
000270         88  AF-SECTOR-SI                      VALUE 'Y'.
000280     05  AF-SECTOR                   PIC X(20).
000290*--> RANGO DE VOLUMEN Y CAPITAL DE MERCADO
000300     05  AF-RANGO-VOLUMEN.
000310         10  AF-MIN-VOLUMEN-ACTIVO   PIC X(01).
000320             88  AF-MIN-VOLUMEN-SI            VALUE 'Y'.
000330         10  AF-MIN-VOLUMEN          PIC 9(12).
000340         10  AF-MAX-VOLUMEN-ACTIVO   PIC X(01).
000350             88  AF-MAX-VOLUMEN-SI            VALUE 'Y'.
000360         10  AF-MAX-VOLUMEN          PIC 9(12).
000370     05  AF-RANGO-CAPITAL.
000380         10  AF-MIN-CAPITAL-ACTIVO   PIC X(01).
000390             88  AF-MIN-CAPITAL-SI            VALUE 'Y'.
000400         10  AF-MIN-CAPITAL          PIC 9(12).
000410         10  AF-MAX-CAPITAL-ACTIVO   PIC X(01).
000420             88  AF-MAX-CAPITAL-SI            VALUE 'Y'.
000430         10  AF-MAX-CAPITAL          PIC 9(12).
000440*--> RANGO DE RAZONES DE VALORACION PER / PBR / ROE
000450     05  AF-RANGO-PER.
000460         10  AF-MIN-PER-ACTIVO       PIC X(01).
000470             88  AF-MIN-PER-SI                VALUE 'Y'.
000480         10  AF-MIN-PER              PIC 9(05)V99.
000490         10  AF-MAX-PER-ACTIVO       PIC X(01).
000500             88  AF-MAX-PER-SI                VALUE 'Y'.
000510         10  AF-MAX-PER              PIC 9(05)V99.
000520     05  AF-RANGO-PBR.
000530         10  AF-MIN-PBR-ACTIVO       PIC X(01).
000540             88  AF-MIN-PBR-SI                VALUE 'Y'.
000550         10  AF-MIN-PBR              PIC 9(05)V99.
000560         10  AF-MAX-PBR-ACTIVO       PIC X(01).
000570             88  AF-MAX-PBR-SI                VALUE 'Y'.
000580         10  AF-MAX-PBR              PIC 9(05)V99.
000590     05  AF-RANGO-ROE.
000600         10  AF-MIN-ROE-ACTIVO       PIC X(01).
000610             88  AF-MIN-ROE-SI                VALUE 'Y'.
000620         10  AF-MIN-ROE              PIC S9(03)V99.
000630         10  AF-MAX-ROE-ACTIVO       PIC X(01).
000640             88  AF-MAX-ROE-SI                VALUE 'Y'.
000650         10  AF-MAX-ROE              PIC S9(03)V99.
000660*--> RANGO DE VWAP, RENTA POR DIVIDENDO Y RATIO DE VOLUMEN
000670     05  AF-RANGO-VWAP.
000680         10  AF-MIN-VWAP-ACTIVO      PIC X(01).
000690             88  AF-MIN-VWAP-SI               VALUE 'Y'.
000700         10  AF-MIN-VWAP             PIC 9(07)V99.
000710         10  AF-MAX-VWAP-ACTIVO      PIC X(01).
000720             88  AF-MAX-VWAP-SI               VALUE 'Y'.
000730         10  AF-MAX-VWAP             PIC 9(07)V99.
000740     05  AF-RANGO-DIVIDENDO.
000750         10  AF-MIN-DIVIDENDO-ACTIVO PIC X(01).
000760             88  AF-MIN-DIVIDENDO-SI          VALUE 'Y'.
000770         10  AF-MIN-DIVIDENDO        PIC 9(03)V99.
000780         10  AF-MAX-DIVIDENDO-ACTIVO PIC X(01).
000790             88  AF-MAX-DIVIDENDO-SI          VALUE 'Y'.
000800         10  AF-MAX-DIVIDENDO        PIC 9(03)V99.
000810     05  AF-RANGO-VOL-RATIO.
000820         10  AF-MIN-VOLRATIO-ACTIVO  PIC X(01).
000830             88  AF-MIN-VOLRATIO-SI           VALUE 'Y'.
000840         10  AF-MIN-VOLRATIO         PIC 9(05)V99.
000850         10  AF-MAX-VOLRATIO-ACTIVO  PIC X(01).
000860             88  AF-MAX-VOLRATIO-SI           VALUE 'Y'.
000870         10  AF-MAX-VOLRATIO         PIC 9(05)V99.
000880*--> RANGO DE ACCIONES EMITIDAS
000890     05  AF-RANGO-EMITIDAS.
000900         10  AF-MIN-EMITIDAS-ACTIVO  PIC X(01).
000910             88  AF-MIN-EMITIDAS-SI           VALUE 'Y'.
000920         10  AF-MIN-EMITIDAS         PIC 9(12).
000930         10  AF-MAX-EMITIDAS-ACTIVO  PIC X(01).
000940             88  AF-MAX-EMITIDAS-SI           VALUE 'Y'.
000950         10  AF-MAX-EMITIDAS         PIC 9(12).
000960*--> FILTRO DE EMISION CON MARGEN: TRI-ESTADO, NO USA ACTIVO APARTE
000970     05  AF-EMISION-MARGEN           PIC X(01).
000980         88  AF-EMISION-MARGEN-SI              VALUE 'Y'.
000990         88  AF-EMISION-MARGEN-NO               VALUE 'N'.
001000*--> PATRONES DE VELA Y DE CRUCE, CADA UNO SE AUTO-ACTIVA CON 'Y'
001010     05  AF-PATRON-VWAP-GC           PIC X(01).
001020         88  AF-HAY-PATRON-VWAP-GC              VALUE 'Y'.
001030     05  AF-PATRON-SOMBRA-SUP        PIC X(01).
001040         88  AF-HAY-PATRON-SOMBRA-SUP           VALUE 'Y'.
001050     05  AF-PATRON-VOLUMEN-GC        PIC X(01).
001060         88  AF-HAY-PATRON-VOLUMEN-GC           VALUE 'Y'.
001070     05  AF-SOLO-CON-MARGEN          PIC X(01).
001080         88  AF-HAY-SOLO-CON-MARGEN             VALUE 'Y'.
001090*--> RELLENO PARA FUTURAS AMPLIACIONES DE LA TARJETA DE FILTROS
001100     05  FILLER                      PIC X(20).
