000010******************************************************************
000020* FECHA       : 12/07/1994                                       *
000030* PROGRAMADOR : FERNANDO CHACON (FCHA)                            *
000040* APLICACION  : BOLSA DE VALORES - ANALISIS DE ACCIONES           *
000050* PROGRAMA    : ACLST01                                           *
000060* TIPO        : BATCH                                             *
000070* DESCRIPCION : LEE EL MAESTRO DE ACCIONES (ACMAE01) Y GENERA EL  *
000080*             : EXTRACTO DIARIO (ACEXT01) CON LOS CAMPOS BASICOS  *
000090*             : MAS LOS DERIVADOS (ROE, CREDIT-RATIO, CREDIT-     *
000100*             : ISSUE), UN REGISTRO POR ACCION.                   *
000110* ARCHIVOS    : AMAESTR=C, AEXTRAC=A                              *
000120* ACCION (ES) : C=CONSULTAR, A=AGREGAR                            *
000130* INSTALADO   : 12/07/1994                                        *
000140* TICKET      : 940204                                            *
000150* NOMBRE      : EXTRACTO DIARIO DE ACCIONES                       *
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. ACLST01.
000190 AUTHOR. FERNANDO CHACON.
000200 INSTALLATION. BOLSA DE VALORES - DEPTO DE SISTEMAS.
000210 DATE-WRITTEN. 12/07/1994.
000220 DATE-COMPILED.
000230 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000240******************************************************************
000250* BITACORA DE CAMBIOS                                            *
000260* ---------------------------------------------------------------*
000270* 12/07/1994 FCHA TICKET 940204 CREACION DEL PROGRAMA ORIGINAL   *
000280* 22/09/1998 PEDR TICKET 981199 REVISION Y2K - AC-FEC-COTIZACION *
000290*                  EN FORMATO AAAA-MM-DD, SIN CAMBIOS DE LOGICA  *
000300* 08/03/2006 MSOL TICKET 060084 SE AGREGAN LOS CAMPOS DERIVADOS  *
000310*                  AX-CREDIT-RATIO Y AX-CREDIT-ISSUE AL EXTRACTO *
000320* 14/11/2007 JLOP TICKET 070038 SE AJUSTA EL CONTADOR FINAL DE   *
000330*                  REGISTROS ESCRITOS PARA LA BITACORA DE CORRIDA*
000340* 11/06/2010 MSOL TICKET 100080 SE SEPARAN LOS CONTADORES DE     *
000350*                  STATUS DE ARCHIVO (FS-AMAESTR, FS-AEXTRAC)    *
000360*                  A NIVEL 77 SUELTO, SEGUN LA NORMA VIGENTE     *
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT AMAESTR ASSIGN TO AMAESTR
000450            ORGANIZATION IS SEQUENTIAL
000460            FILE STATUS  IS FS-AMAESTR
000470                            FSE-AMAESTR.
000480
000490     SELECT AEXTRAC ASSIGN TO AEXTRAC
000500            ORGANIZATION IS SEQUENTIAL
000510            FILE STATUS  IS FS-AEXTRAC
000520                            FSE-AEXTRAC.
000530
000540 DATA DIVISION.
000550 FILE SECTION.
000560******************************************************************
000570*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000580******************************************************************
000590*   MAESTRO DE ACCIONES (UN REGISTRO POR ACCION POR FECHA)
000600 FD AMAESTR.
000610     COPY ACMAE01.
000620*   EXTRACTO DIARIO DE SALIDA (STOCK-EXTRACT)
000630 FD AEXTRAC.
000640     COPY ACEXT01.
000650
000660 WORKING-STORAGE SECTION.
000670******************************************************************
000680*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000690******************************************************************
000700******************************************************************
000710*  CONTADORES DE STATUS SUELTOS A NIVEL 77, SEGUN LA COSTUMBRE    *
000720*  DEL DEPARTAMENTO PARA CAMPOS INDEPENDIENTES                    *
000730******************************************************************
000740 77 FS-AMAESTR                 PIC 9(02) VALUE ZEROES.
000750 77 FS-AEXTRAC                 PIC 9(02) VALUE ZEROES.
000760******************************************************************
000770*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000780******************************************************************
000790 01 WKS-FSE-STATUS.
000800    02 FSE-AMAESTR.
000810       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000820       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000830       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000840    02 FSE-AEXTRAC.
000850       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000860       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000870       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000880    02 PROGRAMA                PIC X(08) VALUE 'ACLST01'.
000890    02 ARCHIVO                 PIC X(08) VALUE SPACES.
000900    02 ACCION                  PIC X(10) VALUE SPACES.
000910    02 LLAVE                   PIC X(32) VALUE SPACES.
000920    02 FILLER                  PIC X(05) VALUE SPACES.
000930******************************************************************
000940*                 BANDERAS Y CONTADORES DE CONTROL               *
000950******************************************************************
000960 01 WKS-FLAGS.
000970    02 WKS-FIN-AMAESTR         PIC 9(01) VALUE ZEROES.
000980       88 FIN-AMAESTR                    VALUE 1.
000990    02 WKS-CONTADOR-LEIDOS     PIC 9(07) COMP VALUE ZEROES.
001000    02 WKS-CONTADOR-ESCRITOS   PIC 9(07) COMP VALUE ZEROES.
001010    02 FILLER                  PIC X(08) VALUE SPACES.
001020******************************************************************
001030*      AREA DE TRABAJO PARA LOS CAMPOS DERIVADOS DEL EXTRACTO    *
001040******************************************************************
001050 01 WKS-CAMPOS-DERIVADOS.
001060    02 WKS-ROE-CALC            PIC S9(05)V99 VALUE ZEROES.
001070    02 WKS-CREDIT-RATIO-CALC   PIC 9(05)V99 VALUE ZEROES.
001080    02 WKS-CREDIT-ISSUE-CALC   PIC X(01) VALUE 'N'.
001090       88 WKS-ES-EMISION-CREDITO         VALUE 'Y'.
001100    02 FILLER                  PIC X(08) VALUE SPACES.
001110******************************************************************
001120*      CONTADORES DE LA BITACORA DE CORRIDA (LEIDOS/ESCRITOS)    *
001130******************************************************************
001140 01 WKS-LINEA-BITACORA.
001150    02 WKS-LB-LEIDOS           PIC ZZZZZZ9.
001160    02 FILLER                  PIC X(01) VALUE SPACES.
001170    02 WKS-LB-ESCRITOS         PIC ZZZZZZ9.
001180*--> REDEFINICION PARA LIMPIAR AMBOS CONTADORES CON UN SOLO MOVE
001190    02 WKS-LB-ESCRITOS-R REDEFINES WKS-LB-ESCRITOS PIC X(07).
001200******************************************************************
001210 PROCEDURE DIVISION.
001220******************************************************************
001230*               S E C C I O N    P R I N C I P A L
001240******************************************************************
001250 000-PRINCIPAL SECTION.
001260     PERFORM APERTURA-ARCHIVOS
001270     PERFORM LEE-MAESTRO
001280     PERFORM PROCESA-UN-MAESTRO
001290       UNTIL FIN-AMAESTR
001300     PERFORM ESCRIBE-BITACORA-CORRIDA
001310     PERFORM CIERRA-ARCHIVOS
001320     STOP RUN.
001330 000-PRINCIPAL-E. EXIT.
001340
001350*--> ABRE EL MAESTRO DE ACCIONES COMO ENTRADA Y EL EXTRACTO DIARIO
001360*    COMO SALIDA NUEVA. EL EXTRACTO NO ACUMULA CORRIDAS: SE
001370*    REGENERA POR COMPLETO CADA VEZ QUE SE EJECUTA EL PROGRAMA
001380 APERTURA-ARCHIVOS SECTION.
001390     OPEN INPUT  AMAESTR
001400          OUTPUT AEXTRAC
001410     IF FS-AMAESTR NOT EQUAL 0
001420        MOVE 'OPEN'    TO ACCION
001430        MOVE SPACES    TO LLAVE
001440        MOVE 'AMAESTR' TO ARCHIVO
001450        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001460                              FS-AMAESTR, FSE-AMAESTR
001470        DISPLAY '>>> ERROR AL ABRIR AMAESTR <<<' UPON CONSOLE
001480        STOP RUN
001490     END-IF
001500     IF FS-AEXTRAC NOT EQUAL 0
001510        MOVE 'OPEN'    TO ACCION
001520        MOVE SPACES    TO LLAVE
001530        MOVE 'AEXTRAC' TO ARCHIVO
001540        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001550                              FS-AEXTRAC, FSE-AEXTRAC
001560        DISPLAY '>>> ERROR AL ABRIR AEXTRAC <<<' UPON CONSOLE
001570        STOP RUN
001580     END-IF.
001590 APERTURA-ARCHIVOS-E. EXIT.
001600
001610 LEE-MAESTRO SECTION.
001620     READ AMAESTR
001630       AT END
001640          MOVE 1 TO WKS-FIN-AMAESTR
001650       NOT AT END
001660          ADD 1 TO WKS-CONTADOR-LEIDOS
001670     END-READ.
001680 LEE-MAESTRO-E. EXIT.
001690
001700******************************************************************
001710*          P R O C E S O   D E   C A D A   R E G I S T R O       *
001720******************************************************************
001730*--> POR CADA ACCION DEL MAESTRO SE CALCULAN LOS CAMPOS DERIVADOS
001740*    Y SE ESCRIBE UN REGISTRO EN EL EXTRACTO, EN EL MISMO ORDEN
001750*    DE LECTURA DEL MAESTRO (NO HAY REORDENAMIENTO EN ESTE PASO)
001760 PROCESA-UN-MAESTRO SECTION.
001770     PERFORM DERIVA-CAMPOS
001780     PERFORM ESCRIBE-EXTRACTO
001790     PERFORM LEE-MAESTRO.
001800 PROCESA-UN-MAESTRO-E. EXIT.
001810
001820*--> DERIVACION DE ROE, CREDIT-RATIO Y CREDIT-ISSUE (VER LAS
001830*    MISMAS REGLAS APLICADAS EN EL FILTRADO DE ACCIONES ACFIL01)
001840 DERIVA-CAMPOS SECTION.
001850     IF AC-UPA NOT EQUAL ZEROES
001860        AND AC-VALOR-LIBROS NOT EQUAL ZEROES
001870        COMPUTE WKS-ROE-CALC ROUNDED =
001880                (AC-UPA / AC-VALOR-LIBROS) * 100
001890     ELSE
001900        MOVE ZEROES TO WKS-ROE-CALC
001910     END-IF
001920     IF AC-MARGEN-COMPRA > ZEROES
001930        MOVE AC-MARGEN-RATIO TO WKS-CREDIT-RATIO-CALC
001940     ELSE
001950        MOVE ZEROES TO WKS-CREDIT-RATIO-CALC
001960     END-IF
001970     IF AC-MARGEN-COMPRA > ZEROES OR AC-MARGEN-VENTA > ZEROES
001980        MOVE 'Y' TO WKS-CREDIT-ISSUE-CALC
001990     ELSE
002000        MOVE 'N' TO WKS-CREDIT-ISSUE-CALC
002010     END-IF.
002020 DERIVA-CAMPOS-E. EXIT.
002030
002040*--> TRASLADA CAMPO POR CAMPO DEL MAESTRO AL EXTRACTO DE SALIDA.
002050*    LOS TRES CAMPOS FINALES (ROE, CREDIT-RATIO, CREDIT-ISSUE)
002060*    NO EXISTEN EN EL MAESTRO; SE CALCULAN EN DERIVA-CAMPOS Y
002070*    SE COPIAN AQUI DESDE EL AREA DE TRABAJO WKS-CAMPOS-DERIVADOS
002080 ESCRIBE-EXTRACTO SECTION.
002090     MOVE AC-COD-ACCION          TO AX-COD-ACCION
002100     MOVE AC-NOM-ACCION          TO AX-NOM-ACCION
002110     MOVE AC-FEC-COTIZACION      TO AX-FEC-COTIZACION
002120     MOVE AC-PRE-CIERRE          TO AX-PRE-CIERRE
002130     MOVE AC-PRE-APERTURA        TO AX-PRE-APERTURA
002140     MOVE AC-PRE-MAXIMO          TO AX-PRE-MAXIMO
002150     MOVE AC-PRE-MINIMO          TO AX-PRE-MINIMO
002160     MOVE AC-VARIACION-MONTO     TO AX-VARIACION-MONTO
002170     MOVE AC-VARIACION-PORC      TO AX-VARIACION-PORC
002180     MOVE AC-VOLUMEN             TO AX-VOLUMEN
002190     MOVE AC-VOLUMEN-RATIO       TO AX-VOLUMEN-RATIO
002200     MOVE AC-CAPITAL-MERCADO     TO AX-CAPITAL-MERCADO
002210     MOVE AC-PER                 TO AX-PER
002220     MOVE AC-PBR                 TO AX-PBR
002230     MOVE AC-UPA                 TO AX-UPA
002240     MOVE AC-VALOR-LIBROS        TO AX-VALOR-LIBROS
002250     MOVE AC-INDUSTRIA           TO AX-INDUSTRIA
002260     MOVE AC-MERCADO             TO AX-MERCADO
002270     MOVE AC-RENTA-DIVIDENDO     TO AX-RENTA-DIVIDENDO
002280     MOVE AC-MAX-ANUAL           TO AX-MAX-ANUAL
002290     MOVE AC-MIN-ANUAL           TO AX-MIN-ANUAL
002300     MOVE AC-ACCIONES-EMITIDAS   TO AX-ACCIONES-EMITIDAS
002310     MOVE AC-VWAP                TO AX-VWAP
002320     MOVE AC-MARGEN-COMPRA       TO AX-MARGEN-COMPRA
002330     MOVE AC-MARGEN-VENTA        TO AX-MARGEN-VENTA
002340     MOVE AC-MARGEN-RATIO        TO AX-MARGEN-RATIO
002350     MOVE WKS-ROE-CALC           TO AX-ROE
002360     MOVE WKS-CREDIT-RATIO-CALC  TO AX-CREDIT-RATIO
002370     MOVE WKS-CREDIT-ISSUE-CALC  TO AX-CREDIT-ISSUE
002380     WRITE REG-ACEXTRA
002390     IF FS-AEXTRAC NOT EQUAL 0
002400        MOVE 'WRITE'   TO ACCION
002410        MOVE AC-LLAVE  TO LLAVE
002420        MOVE 'AEXTRAC' TO ARCHIVO
002430        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002440                              FS-AEXTRAC, FSE-AEXTRAC
002450        DISPLAY '>>> ERROR AL ESCRIBIR AEXTRAC <<<' UPON CONSOLE
002460        STOP RUN
002470     ELSE
002480        ADD 1 TO WKS-CONTADOR-ESCRITOS
002490     END-IF.
002500 ESCRIBE-EXTRACTO-E. EXIT.
002510
002520*--> TICKET 070038: BITACORA DE CORRIDA PARA CONTROL DE LOS
002530*    OPERADORES (CANTIDAD LEIDA VS. CANTIDAD ESCRITA)
002540 ESCRIBE-BITACORA-CORRIDA SECTION.
002550     MOVE WKS-CONTADOR-LEIDOS   TO WKS-LB-LEIDOS
002560     MOVE WKS-CONTADOR-ESCRITOS TO WKS-LB-ESCRITOS
002570     DISPLAY 'ACLST01 - REGISTROS LEIDOS   : ' WKS-LB-LEIDOS
002580          UPON CONSOLE
002590     DISPLAY 'ACLST01 - REGISTROS ESCRITOS : ' WKS-LB-ESCRITOS
002600          UPON CONSOLE.
002610 ESCRIBE-BITACORA-CORRIDA-E. EXIT.
002620
002630 CIERRA-ARCHIVOS SECTION.
002640     CLOSE AMAESTR AEXTRAC.
002650 CIERRA-ARCHIVOS-E. EXIT.
