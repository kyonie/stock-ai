000010******************************************************************
000020*                                                                *
000030*  COPYBOOK   : ACEXT01                                          *
000040*  APLICACION : BOLSA DE VALORES - ANALISIS DE ACCIONES          *
000050*  NOMBRE     : EXTRACTO DIARIO DE ACCIONES (STOCK-EXTRACT)      *
000060*  DESCRIPCION: UN REGISTRO POR ACCION DEL ULTIMO DIA, CON LOS   *
000070*             : CAMPOS DEL MAESTRO MAS LOS TRES CAMPOS           *
000080*             : DERIVADOS (ROE, CREDIT-RATIO, IS-CREDIT-ISSUE)   *
000090*             : QUE ALIMENTAN LAS PANTALLAS DE CONSULTA.         *
000100*                                                                *
000110******************************************************************
000120* BITACORA DE CAMBIOS                                            *
000130* ---------------------------------------------------------------*
000140* 12/07/1994 FCHA TICKET 940157 CREACION DEL LAYOUT ORIGINAL     *
000150* 22/09/1998 PEDR TICKET 981193 REVISION Y2K - AX-FEC-COTIZACION *
000160*                  EN FORMATO AAAA-MM-DD                         *
000170* 08/03/2006 MSOL TICKET 060078 SE AGREGA AX-CREDIT-RATIO Y      *
000180*                  AX-CREDIT-ISSUE                                *
000190******************************************************************
000200 01  REG-ACEXTRA.
000210     05  AX-COD-ACCION               PIC X(05).
000220     05  AX-NOM-ACCION               PIC X(30).
000230     05  AX-FEC-COTIZACION           PIC X(10).
000240     05  AX-PRECIOS.
000250         10  AX-PRE-CIERRE           PIC S9(07)V99.
000260         10  AX-PRE-APERTURA         PIC S9(07)V99.
000270         10  AX-PRE-MAXIMO           PIC S9(07)V99.
000280         10  AX-PRE-MINIMO           PIC S9(07)V99.
000290*--> REDEFINICION PARA VALIDACION RAPIDA DEL BLOQUE DE PRECIOS
000300     05  AX-PRECIOS-R REDEFINES AX-PRECIOS.
000310         10  AX-PRECIO-TABLA         PIC S9(07)V99 OCCURS 4 TIMES.
000320     05  AX-VARIACION-MONTO          PIC S9(07)V99.
000330     05  AX-VARIACION-PORC           PIC S9(03)V99.
000340     05  AX-VOLUMEN                  PIC 9(12).
000350     05  AX-VOLUMEN-RATIO            PIC 9(05)V99.
000360     05  AX-CAPITAL-MERCADO          PIC 9(12).
000370     05  AX-PER                      PIC 9(05)V99.
000380     05  AX-PBR                      PIC 9(05)V99.
000390     05  AX-UPA                      PIC S9(07)V99.
000400     05  AX-VALOR-LIBROS             PIC S9(07)V99.
000410     05  AX-INDUSTRIA                PIC X(20).
000420     05  AX-MERCADO                  PIC X(20).
000430     05  AX-RENTA-DIVIDENDO          PIC 9(03)V99.
000440     05  AX-MAX-ANUAL                PIC 9(07)V99.
000450     05  AX-MIN-ANUAL                PIC 9(07)V99.
000460     05  AX-ACCIONES-EMITIDAS        PIC 9(12).
000470     05  AX-VWAP                     PIC 9(07)V99.
000480     05  AX-MARGEN-COMPRA            PIC 9(12).
000490     05  AX-MARGEN-VENTA             PIC 9(12).
000500     05  AX-MARGEN-RATIO             PIC 9(05)V99.
000510*--> CAMPOS DERIVADOS (VER REGLAS DE NEGOCIO DERIVA-CAMPOS)
000520     05  AX-ROE                      PIC S9(05)V99.
000530     05  AX-CREDIT-RATIO             PIC 9(05)V99.
000540     05  AX-CREDIT-ISSUE             PIC X(01).
000550         88  AX-ES-EMISION-CREDITO             VALUE 'Y'.
000560         88  AX-NO-ES-EMISION-CREDITO           VALUE 'N'.
000570*--> RELLENO PARA FUTURAS AMPLIACIONES DEL EXTRACTO
000580     05  FILLER                      PIC X(15).
