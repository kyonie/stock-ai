000010******************************************************************
000020* FECHA       : 12/07/1994                                       *
000030* PROGRAMADOR : FERNANDO CHACON (FCHA)                            *
000040* APLICACION  : BOLSA DE VALORES - ANALISIS DE ACCIONES           *
000050* PROGRAMA    : ACANL01                                           *
000060* TIPO        : BATCH                                             *
000070* DESCRIPCION : CRUZA EL MAESTRO DIARIO CON SU INDICADOR TECNICO  *
000080*             : Y APLICA LAS REGLAS DE TENDENCIA, RSI,            *
000090*             : VALORACION Y VOLUMEN PARA EMITIR UN VEREDICTO     *
000100*             : (COMPRA / NEUTRAL / VIGILAR) POR ACCION.          *
000110* ARCHIVOS    : AMAESTR=C, AINDIC=C, AANARES=A                    *
000120* ACCION (ES) : C=CONSULTAR, A=AGREGAR                            *
000130* INSTALADO   : 12/07/1994                                        *
000140* TICKET      : 940203                                            *
000150* NOMBRE      : ANALISIS DE ACCIONES POR REGLAS                   *
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. ACANL01.
000190 AUTHOR. FERNANDO CHACON.
000200 INSTALLATION. BOLSA DE VALORES - DEPTO DE SISTEMAS.
000210 DATE-WRITTEN. 12/07/1994.
000220 DATE-COMPILED.
000230 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000240******************************************************************
000250* BITACORA DE CAMBIOS                                            *
000260* ---------------------------------------------------------------*
000270* 12/07/1994 FCHA TICKET 940203 CREACION DEL PROGRAMA ORIGINAL   *
000280* 22/09/1998 PEDR TICKET 981197 REVISION Y2K - SIN CAMPOS DE     *
000290*                  FECHA, SOLO SE REVISA COMPATIBILIDAD          *
000300* 08/03/2006 MSOL TICKET 060082 SE AGREGA LA CALIFICACION        *
000310*                  VIGILAR (AN-CALIF-VIGILAR) CUANDO HAY MENOS   *
000320*                  DE 2 SENALES DE COMPRA                        *
000330* 14/11/2007 JLOP TICKET 070036 SE CORRIGE EL CONTEO DE SENALES  *
000340*                  DE COMPRA CUANDO EL INDICADOR NO EXISTE PARA  *
000350*                  LA ACCION                                     *
000360* 11/06/2010 MSOL TICKET 100079 SE SEPARAN LOS CONTADORES DE     *
000370*                  STATUS DE ARCHIVO (FS-AMAESTR, FS-AINDIC,     *
000380*                  FS-AANARES) A NIVEL 77 SUELTO, PARA EMPAREJAR *
000390*                  LA NORMA DE PROGRAMACION VIGENTE EN EL RESTO  *
000400*                  DE PROGRAMAS DE LA APLICACION BOLSA           *
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT AMAESTR ASSIGN TO AMAESTR
000490            ORGANIZATION IS SEQUENTIAL
000500            FILE STATUS  IS FS-AMAESTR
000510                            FSE-AMAESTR.
000520
000530     SELECT AINDIC ASSIGN TO AINDIC
000540            ORGANIZATION IS SEQUENTIAL
000550            FILE STATUS  IS FS-AINDIC
000560                            FSE-AINDIC.
000570
000580     SELECT AANARES ASSIGN TO AANARES
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS FS-AANARES
000610                            FSE-AANARES.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650******************************************************************
000660*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000670******************************************************************
000680*   MAESTRO DIARIO DE COTIZACIONES DE LA ULTIMA FECHA
000690 FD AMAESTR.
000700     COPY ACMAE01.
000710*   INDICADORES TECNICOS PRECALCULADOS, ORDENADOS POR CODIGO
000720 FD AINDIC.
000730     COPY ACIND01.
000740*   VEREDICTO DEL ANALISIS POR REGLAS
000750 FD AANARES.
000760     COPY ACANR01.
000770
000780 WORKING-STORAGE SECTION.
000790******************************************************************
000800*  CONTADORES DE STATUS SUELTOS, A NIVEL 77, SEGUN LA COSTUMBRE   *
000810*  DEL DEPARTAMENTO PARA CAMPOS INDEPENDIENTES QUE NO FORMAN      *
000820*  PARTE DE NINGUN GRUPO NI SE MUEVEN EN BLOQUE                   *
000830******************************************************************
000840 77 FS-AMAESTR                 PIC 9(02) VALUE ZEROES.
000850 77 FS-AINDIC                  PIC 9(02) VALUE ZEROES.
000860 77 FS-AANARES                 PIC 9(02) VALUE ZEROES.
000870******************************************************************
000880*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000890******************************************************************
000900 01 WKS-FSE-STATUS.
000910    02 FSE-AMAESTR.
000920       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000930       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000940       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000950    02 FSE-AINDIC.
000960       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000970       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000980       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000990    02 FSE-AANARES.
001000       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001010       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001020       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001030    02 PROGRAMA                PIC X(08) VALUE 'ACANL01'.
001040    02 ARCHIVO                 PIC X(08) VALUE SPACES.
001050    02 ACCION                  PIC X(10) VALUE SPACES.
001060    02 LLAVE                   PIC X(32) VALUE SPACES.
001070    02 FILLER                  PIC X(05) VALUE SPACES.
001080******************************************************************
001090*                 BANDERAS Y CONTADORES DE CONTROL               *
001100******************************************************************
001110 01 WKS-FLAGS.
001120    02 WKS-FIN-AINDIC          PIC 9(01) VALUE ZEROES.
001130       88 FIN-AINDIC                     VALUE 1.
001140    02 WKS-FIN-AMAESTR         PIC 9(01) VALUE ZEROES.
001150       88 FIN-AMAESTR                    VALUE 1.
001160    02 WKS-INDICADOR-HALLADO   PIC X(01) VALUE 'N'.
001170       88 INDICADOR-SI-HALLADO           VALUE 'Y'.
001180    02 FILLER                  PIC X(08) VALUE SPACES.
001190 01 WKS-CONTADORES.
001200    02 WKS-TOTAL-IND           PIC 9(04) COMP VALUE ZEROES.
001210    02 WKS-CONTADOR-LEIDOS     PIC 9(07) COMP VALUE ZEROES.
001220    02 FILLER                  PIC X(08) VALUE SPACES.
001230******************************************************************
001240*      TABLA EN MEMORIA DE INDICADORES, ORDENADA POR CODIGO       *
001250******************************************************************
001260 01 WKS-TABLA-INDICADORES.
001270    02 WKS-IND-REGISTRO OCCURS 1 TO 5000 TIMES
001280                         DEPENDING ON WKS-TOTAL-IND
001290                         ASCENDING KEY WKS-IND-COD
001300                         INDEXED BY WKS-IDX-IND.
001310       04 WKS-IND-COD             PIC X(05).
001320       04 WKS-IND-MEDIA-25        PIC 9(07)V99.
001330       04 WKS-IND-RSI-14          PIC 9(03)V99.
001340       04 FILLER                  PIC X(08).
001350******************************************************************
001360*          CAMPOS DE TRABAJO PARA EL INDICADOR ENCONTRADO        *
001370******************************************************************
001380 01 WKS-IND-COINCIDE.
001390    02 WKS-M-MEDIA-25          PIC 9(07)V99 VALUE ZEROES.
001400    02 WKS-M-RSI-14            PIC 9(03)V99 VALUE ZEROES.
001410    02 FILLER                  PIC X(08) VALUE SPACES.
001420******************************************************************
001430*          HALLAZGOS Y VEREDICTO DE LA ACCION EN PROCESO         *
001440******************************************************************
001450 01 WKS-HALLAZGOS-CALC.
001460    02 WKS-TENDENCIA           PIC X(01) VALUE SPACE.
001470    02 WKS-ESTADO-RSI          PIC X(01) VALUE SPACE.
001480    02 WKS-VALORACION          PIC X(01) VALUE SPACE.
001490    02 WKS-ESTADO-VOLUMEN      PIC X(01) VALUE SPACE.
001500    02 FILLER                  PIC X(08) VALUE SPACES.
001510*--> REDEFINICION PARA RECORRER LOS 4 HALLAZGOS COMO UNA TABLA
001520 01 WKS-HALLAZGOS-CALC-R REDEFINES WKS-HALLAZGOS-CALC.
001530    02 WKS-HALLAZGO-TABLA      PIC X(01) OCCURS 4 TIMES.
001540    02 FILLER                  PIC X(08).
001550 01 WKS-VEREDICTO.
001560    02 WKS-SENALES-COMPRA      PIC 9(01) COMP VALUE ZEROES.
001570    02 WKS-CALIFICACION        PIC X(01) VALUE 'W'.
001580    02 FILLER                  PIC X(08) VALUE SPACES.
001590******************************************************************
001600 PROCEDURE DIVISION.
001610******************************************************************
001620*               S E C C I O N    P R I N C I P A L
001630******************************************************************
001640 000-PRINCIPAL SECTION.
001650     PERFORM APERTURA-ARCHIVOS
001660     PERFORM CARGA-TABLA-INDICADORES
001670     PERFORM LEE-MAESTRO
001680     PERFORM PROCESA-UN-MAESTRO
001690       UNTIL FIN-AMAESTR
001700     DISPLAY 'ACANL01, ANALIZADOS: ' WKS-CONTADOR-LEIDOS
001710             UPON CONSOLE
001720     PERFORM CIERRA-ARCHIVOS
001730     STOP RUN.
001740 000-PRINCIPAL-E. EXIT.
001750
001760*--> ABRE LOS TRES ARCHIVOS DEL ANALISIS: EL MAESTRO DIARIO Y LA
001770*    TABLA DE INDICADORES SE ABREN PARA CONSULTA UNICAMENTE; EL
001780*    ARCHIVO DE VEREDICTOS (AANARES) SE ABRE COMO SALIDA NUEVA
001790*    EN CADA CORRIDA, SIN ACUMULAR RESULTADOS ANTERIORES
001800 APERTURA-ARCHIVOS SECTION.
001810     OPEN INPUT  AMAESTR AINDIC
001820          OUTPUT AANARES
001830     IF FS-AMAESTR NOT EQUAL 0
001840        MOVE 'OPEN'    TO ACCION
001850        MOVE SPACES    TO LLAVE
001860        MOVE 'AMAESTR' TO ARCHIVO
001870        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001880                              FS-AMAESTR, FSE-AMAESTR
001890        DISPLAY '>>> ERROR AL ABRIR AMAESTR <<<' UPON CONSOLE
001900        STOP RUN
001910     END-IF
001920     IF FS-AINDIC NOT EQUAL 0
001930        MOVE 'OPEN'   TO ACCION
001940        MOVE SPACES   TO LLAVE
001950        MOVE 'AINDIC' TO ARCHIVO
001960        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001970                              FS-AINDIC, FSE-AINDIC
001980        DISPLAY '>>> ERROR AL ABRIR AINDIC <<<' UPON CONSOLE
001990        STOP RUN
002000     END-IF
002010     IF FS-AANARES NOT EQUAL 0
002020        MOVE 'OPEN'    TO ACCION
002030        MOVE SPACES    TO LLAVE
002040        MOVE 'AANARES' TO ARCHIVO
002050        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002060                              FS-AANARES, FSE-AANARES
002070        DISPLAY '>>> ERROR AL ABRIR AANARES <<<' UPON CONSOLE
002080        STOP RUN
002090     END-IF.
002100 APERTURA-ARCHIVOS-E. EXIT.
002110
002120******************************************************************
002130*        C A R G A   D E   L A   T A B L A   D E   A I           *
002140******************************************************************
002150 CARGA-TABLA-INDICADORES SECTION.
002160     PERFORM LEE-INDICADOR
002170     PERFORM CARGA-UN-INDICADOR
002180       UNTIL FIN-AINDIC
002190          OR WKS-TOTAL-IND = 5000.
002200 CARGA-TABLA-INDICADORES-E. EXIT.
002210
002220*--> CADA REGISTRO LEIDO DE AINDIC SE COPIA A LA TABLA EN MEMORIA
002230*    EN EL MISMO ORDEN EN QUE VIENE EL ARCHIVO; COMO EL ARCHIVO
002240*    YA VIENE ORDENADO POR CODIGO DE ACCION, LA TABLA QUEDA LISTA
002250*    PARA BUSQUEDA BINARIA (SEARCH ALL) SIN NECESIDAD DE ORDENAR
002260 CARGA-UN-INDICADOR SECTION.
002270     ADD 1 TO WKS-TOTAL-IND
002280     MOVE AI-COD-ACCION TO
002290          WKS-IND-COD (WKS-TOTAL-IND)
002300     MOVE AI-MEDIA-25 TO
002310          WKS-IND-MEDIA-25 (WKS-TOTAL-IND)
002320     MOVE AI-RSI-14 TO
002330          WKS-IND-RSI-14 (WKS-TOTAL-IND)
002340     PERFORM LEE-INDICADOR.
002350 CARGA-UN-INDICADOR-E. EXIT.
002360
002370 LEE-INDICADOR SECTION.
002380     READ AINDIC
002390       AT END
002400          MOVE 1 TO WKS-FIN-AINDIC
002410     END-READ.
002420 LEE-INDICADOR-E. EXIT.
002430
002440 LEE-MAESTRO SECTION.
002450     READ AMAESTR
002460       AT END
002470          MOVE 1 TO WKS-FIN-AMAESTR
002480     END-READ.
002490 LEE-MAESTRO-E. EXIT.
002500
002510******************************************************************
002520*          P R O C E S O   D E   C A D A   A C C I O N           *
002530******************************************************************
002540 PROCESA-UN-MAESTRO SECTION.
002550     ADD 1 TO WKS-CONTADOR-LEIDOS
002560     MOVE SPACES TO WKS-HALLAZGOS-CALC
002570     MOVE ZEROES TO WKS-SENALES-COMPRA
002580     PERFORM BUSCA-INDICADOR
002590     PERFORM EVALUA-TENDENCIA
002600     PERFORM EVALUA-ESTADO-RSI
002610     PERFORM EVALUA-VALORACION
002620     PERFORM EVALUA-ESTADO-VOLUMEN
002630     PERFORM CUENTA-SENALES-COMPRA
002640     PERFORM DETERMINA-CALIFICACION
002650     PERFORM ESCRIBE-SALIDA
002660     PERFORM LEE-MAESTRO.
002670 PROCESA-UN-MAESTRO-E. EXIT.
002680
002690*--> LOCALIZA EL INDICADOR TECNICO DE LA ACCION EN PROCESO DENTRO
002700*    DE LA TABLA CARGADA EN MEMORIA. SI LA ACCION NO TIENE
002710*    INDICADOR CALCULADO (POR EJEMPLO, EMISION NUEVA SIN
002720*    HISTORICO SUFICIENTE) SE DEJA LA BANDERA EN 'N' Y LAS
002730*    REGLAS SIGUIENTES SIMPLEMENTE NO APLICAN ESE CRITERIO
002740 BUSCA-INDICADOR SECTION.
002750     MOVE 'N' TO WKS-INDICADOR-HALLADO
002760     MOVE ZEROES TO WKS-M-MEDIA-25 WKS-M-RSI-14
002770     IF WKS-TOTAL-IND > ZEROES
002780        SET WKS-IDX-IND TO 1
002790        SEARCH ALL WKS-IND-REGISTRO
002800          AT END
002810               CONTINUE
002820          WHEN WKS-IND-COD (WKS-IDX-IND) = AC-COD-ACCION
002830               MOVE 'Y' TO WKS-INDICADOR-HALLADO
002840               MOVE WKS-IND-MEDIA-25 (WKS-IDX-IND)
002850                                       TO WKS-M-MEDIA-25
002860               MOVE WKS-IND-RSI-14   (WKS-IDX-IND)
002870                                       TO WKS-M-RSI-14
002880        END-SEARCH
002890     END-IF.
002900 BUSCA-INDICADOR-E. EXIT.
002910
002920*--> TENDENCIA: PRECIO CONTRA LA MEDIA MOVIL DE 25 DIAS
002930 EVALUA-TENDENCIA SECTION.
002940     IF INDICADOR-SI-HALLADO AND WKS-M-MEDIA-25 > ZEROES
002950        IF AC-PRE-CIERRE > WKS-M-MEDIA-25
002960           MOVE 'U' TO WKS-TENDENCIA
002970        ELSE
002980           MOVE 'D' TO WKS-TENDENCIA
002990        END-IF
003000     END-IF.
003010 EVALUA-TENDENCIA-E. EXIT.
003020
003030 EVALUA-ESTADO-RSI SECTION.
003040     IF INDICADOR-SI-HALLADO AND WKS-M-RSI-14 > ZEROES
003050        IF WKS-M-RSI-14 > 70
003060           MOVE 'O' TO WKS-ESTADO-RSI
003070        ELSE
003080           IF WKS-M-RSI-14 < 30
003090              MOVE 'S' TO WKS-ESTADO-RSI
003100           ELSE
003110              MOVE 'N' TO WKS-ESTADO-RSI
003120           END-IF
003130        END-IF
003140     END-IF.
003150 EVALUA-ESTADO-RSI-E. EXIT.
003160
003170 EVALUA-VALORACION SECTION.
003180     IF AC-PER > ZEROES
003190        IF AC-PER < 15
003200           MOVE 'C' TO WKS-VALORACION
003210        ELSE
003220           IF AC-PER > 30
003230              MOVE 'E' TO WKS-VALORACION
003240           ELSE
003250              MOVE 'N' TO WKS-VALORACION
003260           END-IF
003270        END-IF
003280     END-IF.
003290 EVALUA-VALORACION-E. EXIT.
003300
003310 EVALUA-ESTADO-VOLUMEN SECTION.
003320     IF AC-VOLUMEN-RATIO > ZEROES
003330        IF AC-VOLUMEN-RATIO > 150
003340           MOVE 'H' TO WKS-ESTADO-VOLUMEN
003350        ELSE
003360           IF AC-VOLUMEN-RATIO < 50
003370              MOVE 'L' TO WKS-ESTADO-VOLUMEN
003380           ELSE
003390              MOVE 'N' TO WKS-ESTADO-VOLUMEN
003400           END-IF
003410        END-IF
003420     END-IF.
003430 EVALUA-ESTADO-VOLUMEN-E. EXIT.
003440
003450*--> TICKET 070036: SOLO CUENTA SENALES CUANDO EL DATO DE ENTRADA
003460*    ESTA DISPONIBLE (INDICADOR-SI-HALLADO Y CAMPO MAYOR QUE CERO)
003470 CUENTA-SENALES-COMPRA SECTION.
003480     MOVE ZEROES TO WKS-SENALES-COMPRA
003490     IF INDICADOR-SI-HALLADO AND WKS-M-MEDIA-25 > ZEROES
003500        AND AC-PRE-CIERRE > WKS-M-MEDIA-25
003510        ADD 1 TO WKS-SENALES-COMPRA
003520     END-IF
003530     IF INDICADOR-SI-HALLADO AND WKS-M-RSI-14 > ZEROES
003540        AND WKS-M-RSI-14 < 70
003550        ADD 1 TO WKS-SENALES-COMPRA
003560     END-IF
003570     IF AC-PER > ZEROES AND AC-PER < 20
003580        ADD 1 TO WKS-SENALES-COMPRA
003590     END-IF
003600     IF AC-VOLUMEN-RATIO > ZEROES AND AC-VOLUMEN-RATIO > 100
003610        ADD 1 TO WKS-SENALES-COMPRA
003620     END-IF.
003630 CUENTA-SENALES-COMPRA-E. EXIT.
003640
003650*--> TICKET 060082: CALIFICACION VIGILAR CUANDO HAY MENOS DE 2
003660 DETERMINA-CALIFICACION SECTION.
003670     IF WKS-SENALES-COMPRA >= 3
003680        MOVE 'B' TO WKS-CALIFICACION
003690     ELSE
003700        IF WKS-SENALES-COMPRA = 2
003710           MOVE 'N' TO WKS-CALIFICACION
003720        ELSE
003730           MOVE 'W' TO WKS-CALIFICACION
003740        END-IF
003750     END-IF.
003760 DETERMINA-CALIFICACION-E. EXIT.
003770
003780******************************************************************
003790*              E S C R I T U R A   D E   L A   S A L I D A       *
003800******************************************************************
003810*--> ARMA EL REGISTRO DE VEREDICTO CON LOS CUATRO HALLAZGOS Y LA
003820*    CALIFICACION FINAL, Y LO ESCRIBE EN AANARES. EL ORDEN DE
003830*    SALIDA CORRESPONDE AL ORDEN DE LECTURA DE AMAESTR, QUE A SU
003840*    VEZ VIENE ORDENADO POR CODIGO DE ACCION DESDE LA EXTRACCION
003850 ESCRIBE-SALIDA SECTION.
003860     MOVE AC-COD-ACCION        TO AN-COD-ACCION
003870     MOVE WKS-TENDENCIA        TO AN-TENDENCIA
003880     MOVE WKS-ESTADO-RSI       TO AN-ESTADO-RSI
003890     MOVE WKS-VALORACION       TO AN-VALORACION
003900     MOVE WKS-ESTADO-VOLUMEN   TO AN-ESTADO-VOLUMEN
003910     MOVE WKS-SENALES-COMPRA   TO AN-SENALES-COMPRA
003920     MOVE WKS-CALIFICACION     TO AN-CALIFICACION
003930     WRITE REG-ACANRES
003940     IF FS-AANARES NOT EQUAL 0
003950        MOVE 'WRITE'   TO ACCION
003960        MOVE AC-LLAVE  TO LLAVE
003970        MOVE 'AANARES' TO ARCHIVO
003980        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003990                              FS-AANARES, FSE-AANARES
004000        DISPLAY '>>> ERROR AL ESCRIBIR AANARES <<<' UPON CONSOLE
004010        PERFORM CIERRA-ARCHIVOS
004020        STOP RUN
004030     END-IF.
004040 ESCRIBE-SALIDA-E. EXIT.
004050
004060 CIERRA-ARCHIVOS SECTION.
004070     CLOSE AMAESTR AINDIC AANARES.
004080 CIERRA-ARCHIVOS-E. EXIT.
