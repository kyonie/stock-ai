000010******************************************************************
000020*                                                                *
000030*  COPYBOOK   : ACSAL01                                          *
000040*  APLICACION : BOLSA DE VALORES - ANALISIS DE ACCIONES          *
000050*  NOMBRE     : SALIDA DEL FILTRADO DE ACCIONES (SCREENING-OUT)  *
000060*  DESCRIPCION: UN REGISTRO POR ACCION QUE PASO TODOS LOS        *
000070*             : FILTROS ACTIVOS DE LA TARJETA ACFLT01. TRAE LOS  *
000080*             : CAMPOS DEL MAESTRO, LOS DEL INDICADOR (EN BLANCO *
000090*             : SI NO HUBO CRUCE), Y LOS CAMPOS DERIVADOS.       *
000100*                                                                *
000110******************************************************************
000120* BITACORA DE CAMBIOS                                            *
000130* ---------------------------------------------------------------*
000140* 03/02/1992 FCHA TICKET 920035 CREACION DEL LAYOUT ORIGINAL     *
000150* 11/08/1998 PEDR TICKET 981191 REVISION Y2K - AS-FEC-COTIZACION *
000160*                  EN FORMATO AAAA-MM-DD                         *
000170* 19/05/2004 MSOL TICKET 040212 SE AGREGA AS-CREDIT-RATIO        *
000180* 26/07/2010 JLOP TICKET 100085 SE COMPLETAN LOS 16 CAMPOS DEL  *
000190*                  INDICADOR TECNICO EN LA SALIDA; SOLO SE      *
000200*                  TRAIAN 7                                     *
000210******************************************************************
000220 01  REG-ACSALFI.
000230     05  AS-COD-ACCION               PIC X(05).
000240     05  AS-NOM-ACCION               PIC X(30).
000250     05  AS-FEC-COTIZACION           PIC X(10).
000260     05  AS-PRECIOS.
000270         10  AS-PRE-CIERRE           PIC S9(07)V99.
000280         10  AS-PRE-APERTURA         PIC S9(07)V99.
000290         10  AS-PRE-MAXIMO           PIC S9(07)V99.
000300         10  AS-PRE-MINIMO           PIC S9(07)V99.
000310*--> REDEFINICION PARA VALIDACION RAPIDA DEL BLOQUE DE PRECIOS
000320     05  AS-PRECIOS-R REDEFINES AS-PRECIOS.
000330         10  AS-PRECIO-TABLA         PIC S9(07)V99 OCCURS 4 TIMES.
000340     05  AS-VARIACION-MONTO          PIC S9(07)V99.
000350     05  AS-VARIACION-PORC           PIC S9(03)V99.
000360     05  AS-VOLUMEN                  PIC 9(12).
000370     05  AS-VOLUMEN-RATIO            PIC 9(05)V99.
000380     05  AS-CAPITAL-MERCADO          PIC 9(12).
000390     05  AS-PER                      PIC 9(05)V99.
000400     05  AS-PBR                      PIC 9(05)V99.
000410     05  AS-UPA                      PIC S9(07)V99.
000420     05  AS-VALOR-LIBROS             PIC S9(07)V99.
000430     05  AS-INDUSTRIA                PIC X(20).
000440     05  AS-MERCADO                  PIC X(20).
000450     05  AS-RENTA-DIVIDENDO          PIC 9(03)V99.
000460     05  AS-MAX-ANUAL                PIC 9(07)V99.
000470     05  AS-MIN-ANUAL                PIC 9(07)V99.
000480     05  AS-ACCIONES-EMITIDAS        PIC 9(12).
000490     05  AS-VWAP                     PIC 9(07)V99.
000500     05  AS-MARGEN-COMPRA            PIC 9(12).
000510     05  AS-MARGEN-VENTA             PIC 9(12).
000520     05  AS-MARGEN-RATIO             PIC 9(05)V99.
000530*--> CAMPO DERIVADO: RENTABILIDAD SOBRE PATRIMONIO (ROE)
000540     05  AS-ROE                      PIC S9(05)V99.
000550*--> CAMPOS DEL INDICADOR TECNICO (EN BLANCO SI NO HUBO CRUCE)
000560     05  AS-INDICADOR-ENCONTRADO     PIC X(01).
000570         88  AS-SI-HAY-INDICADOR               VALUE 'Y'.
000580     05  AS-MEDIA-05                 PIC 9(07)V99.
000590     05  AS-MEDIA-25                 PIC 9(07)V99.
000600     05  AS-MEDIA-50                 PIC 9(07)V99.
000610     05  AS-MEDIA-75                 PIC 9(07)V99.
000620     05  AS-RSI-14                   PIC 9(03)V99.
000630     05  AS-CRUCE-VOLUMEN-GC         PIC 9(01).
000640     05  AS-CRUCE-PRECIO-GC          PIC 9(01).
000650*--> TICKET 100085: FALTABAN 9 DE LOS 16 CAMPOS DEL INDICADOR EN
000660*    LA SALIDA DEL FILTRADO; SE COMPLETA EL BLOQUE CON LAS
000670*    DESVIACIONES, LOS CAMPOS DE PRESTAMO DE VALORES Y EL RATIO
000680*    DE MARGEN, EN BLANCO/CERO SI NO HUBO CRUCE CON ACIND01
000690     05  AS-DESV-PRECIO-20           PIC S9(03)V99.
000700     05  AS-DESV-PRECIO-100          PIC S9(03)V99.
000710     05  AS-DESV-VOLUMEN-20          PIC S9(05)V99.
000720     05  AS-DESV-VOLUMEN-100         PIC S9(05)V99.
000730     05  AS-RATIO-REPAGO-PRESTAMO    PIC 9(05)V99.
000740     05  AS-DIFERENCIAL-JSF          PIC S9(05)V99.
000750     05  AS-RATIO-VENTA-CORTO        PIC 9(03)V99.
000760     05  AS-DESV-MARGEN-COMPRA-20    PIC S9(05)V99.
000770     05  AS-RATIO-MARGEN-VOLUMEN     PIC 9(05)V99.
000780*--> CAMPOS DERIVADOS PARA EMISIONES CON OPERACIONES DE MARGEN
000790     05  AS-CREDIT-RATIO             PIC 9(05)V99.
000800     05  AS-CREDIT-ISSUE             PIC X(01).
000810         88  AS-ES-EMISION-CREDITO             VALUE 'Y'.
000820         88  AS-NO-ES-EMISION-CREDITO           VALUE 'N'.
000830*--> RELLENO PARA FUTURAS AMPLIACIONES DEL LAYOUT DE SALIDA
000840     05  FILLER                      PIC X(15).
