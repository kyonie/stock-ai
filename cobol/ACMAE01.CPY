000010******************************************************************
000020*                                                                *
000030*  COPYBOOK   : ACMAE01                                          *
000040*  APLICACION : BOLSA DE VALORES - ANALISIS DE ACCIONES          *
000050*  NOMBRE     : MAESTRO DIARIO DE COTIZACIONES (STOCK-MASTER)    *
000060*  DESCRIPCION: UN REGISTRO POR ACCION POR DIA DE NEGOCIACION,   *
000070*             : PRODUCIDO POR EL PROCESO ANTERIOR DE CARGA DE    *
000080*             : PRECIOS DE CIERRE DE LA BOLSA.                   *
000090*  LONGITUD   : 285 (VER FILLER DE RELLENO AL FINAL)             *
000100*                                                                *
000110******************************************************************
000120* BITACORA DE CAMBIOS                                            *
000130* ---------------------------------------------------------------*
000140* 15/06/1988 RMDZ TICKET 880145 CREACION DEL LAYOUT ORIGINAL     *
000150* 09/11/1991 FCHA TICKET 911203 SE AGREGAN CAMPOS DE MARGEN DE   *
000160*                  ACCIONES CON OPERACIONES DE PRESTAMO          *
000170* 22/09/1998 PEDR TICKET 981187 REVISION Y2K - SE VALIDA FORMATO *
000180*                  DE FECHA AAAA-MM-DD EN AC-FEC-COTIZACION      *
000190* 14/04/2003 JLOP TICKET 030098 SE AJUSTA AC-INDUSTRIA A X(20)   *
000200******************************************************************
000210 01  REG-ACMAEST.
000220*--> LLAVE PRIMARIA DEL MAESTRO: CODIGO DE ACCION
000230     05  AC-LLAVE.
000240         10  AC-COD-ACCION           PIC X(05).
000250*--> DESCRIPTIVOS GENERALES DE LA EMISORA
000260     05  AC-NOM-ACCION               PIC X(30).
000270     05  AC-FEC-COTIZACION           PIC X(10).
000280*--> REDEFINICION DE LA FECHA AAAA-MM-DD PARA USO EN COMPARACIONES
000290     05  AC-FEC-COTIZACION-R REDEFINES AC-FEC-COTIZACION.
000300         10  AC-FEC-ANIO             PIC X(04).
000310         10  FILLER                  PIC X(01).
000320         10  AC-FEC-MES              PIC X(02).
000330         10  FILLER                  PIC X(01).
000340         10  AC-FEC-DIA              PIC X(02).
000350*--> PRECIOS DEL DIA, EN YENES CON 2 DECIMALES
000360     05  AC-PRECIOS.
000370         10  AC-PRE-CIERRE           PIC S9(07)V99.
000380         10  AC-PRE-APERTURA         PIC S9(07)V99.
000390         10  AC-PRE-MAXIMO           PIC S9(07)V99.
000400         10  AC-PRE-MINIMO           PIC S9(07)V99.
000410*--> REDEFINICION PARA IMPRESION RAPIDA DEL BLOQUE DE PRECIOS
000420     05  AC-PRECIOS-R REDEFINES AC-PRECIOS.
000430         10  AC-PRE-TABLA            PIC S9(07)V99 OCCURS 4 TIMES.
000440     05  AC-VARIACION-MONTO          PIC S9(07)V99.
000450     05  AC-VARIACION-PORC           PIC S9(03)V99.
000460     05  AC-VOLUMEN                  PIC 9(12).
000470     05  AC-VOLUMEN-RATIO            PIC 9(05)V99.
000480     05  AC-CAPITAL-MERCADO          PIC 9(12).
000490*--> RAZONES DE VALORACION; CERO = DATO NO DISPONIBLE
000500     05  AC-PER                      PIC 9(05)V99.
000510     05  AC-PBR                      PIC 9(05)V99.
000520     05  AC-UPA                      PIC S9(07)V99.
000530     05  AC-VALOR-LIBROS             PIC S9(07)V99.
000540     05  AC-INDUSTRIA                PIC X(20).
000550     05  AC-MERCADO                  PIC X(20).
000560     05  AC-RENTA-DIVIDENDO          PIC 9(03)V99.
000570     05  AC-MAX-ANUAL                PIC 9(07)V99.
000580     05  AC-MIN-ANUAL                PIC 9(07)V99.
000590     05  AC-ACCIONES-EMITIDAS        PIC 9(12).
000600     05  AC-VWAP                     PIC 9(07)V99.
000610*--> SALDOS DE OPERACIONES CON MARGEN; CERO = NO REPORTADO
000620     05  AC-MARGEN-COMPRA            PIC 9(12).
000630     05  AC-MARGEN-VENTA             PIC 9(12).
000640     05  AC-MARGEN-RATIO             PIC 9(05)V99.
000650*--> RELLENO HASTA COMPLETAR LA LONGITUD OFICIAL DEL MAESTRO
000660     05  FILLER                      PIC X(12).
