000010******************************************************************
000020*                                                                *
000030*  COPYBOOK   : ACANR01                                          *
000040*  APLICACION : BOLSA DE VALORES - ANALISIS DE ACCIONES          *
000050*  NOMBRE     : VEREDICTO DEL ANALISIS POR REGLAS (ANALYSIS-OUT) *
000060*  DESCRIPCION: UN REGISTRO POR ACCION ANALIZADA, CON LOS        *
000070*             : HALLAZGOS DE TENDENCIA, RSI, VALORACION Y        *
000080*             : VOLUMEN, EL CONTEO DE SENALES DE COMPRA Y LA     *
000090*             : CALIFICACION FINAL.                              *
000100*                                                                *
000110******************************************************************
000120* BITACORA DE CAMBIOS                                            *
000130* ---------------------------------------------------------------*
000140* 12/07/1994 FCHA TICKET 940156 CREACION DEL LAYOUT ORIGINAL     *
000150* 22/09/1998 PEDR TICKET 981192 REVISION Y2K - SIN CAMPOS DE     *
000160*                  FECHA, SOLO SE REVISA COMPATIBILIDAD          *
000170* 08/03/2006 MSOL TICKET 060077 SE AGREGA CALIFICACION VIGILAR   *
000180*                  (AN-CALIF-VIGILAR)                            *
000190******************************************************************
000200 01  REG-ACANRES.
000210     05  AN-COD-ACCION               PIC X(05).
000220*--> HALLAZGOS INDIVIDUALES; BLANCO = SIN DATO SUFICIENTE
000230     05  AN-HALLAZGOS.
000240         10  AN-TENDENCIA            PIC X(01).
000250             88  AN-TENDENCIA-ALZA             VALUE 'U'.
000260             88  AN-TENDENCIA-BAJA             VALUE 'D'.
000270         10  AN-ESTADO-RSI           PIC X(01).
000280             88  AN-RSI-SOBRECOMPRA            VALUE 'O'.
000290             88  AN-RSI-SOBREVENTA             VALUE 'S'.
000300             88  AN-RSI-NEUTRAL                VALUE 'N'.
000310         10  AN-VALORACION           PIC X(01).
000320             88  AN-VALORACION-BARATA          VALUE 'C'.
000330             88  AN-VALORACION-CARA            VALUE 'E'.
000340             88  AN-VALORACION-NEUTRAL         VALUE 'N'.
000350         10  AN-ESTADO-VOLUMEN       PIC X(01).
000360             88  AN-VOLUMEN-ALTO               VALUE 'H'.
000370             88  AN-VOLUMEN-BAJO               VALUE 'L'.
000380             88  AN-VOLUMEN-NORMAL             VALUE 'N'.
000390*--> REDEFINICION PARA VOLCAR LOS 4 HALLAZGOS COMO UNA TABLA
000400     05  AN-HALLAZGOS-R REDEFINES AN-HALLAZGOS.
000410         10  AN-HALLAZGO-TABLA       PIC X(01) OCCURS 4 TIMES.
000420     05  AN-SENALES-COMPRA           PIC 9(01).
000430     05  AN-CALIFICACION             PIC X(01).
000440         88  AN-CALIF-COMPRA                   VALUE 'B'.
000450         88  AN-CALIF-NEUTRAL                   VALUE 'N'.
000460         88  AN-CALIF-VIGILAR                    VALUE 'W'.
000470*--> RELLENO PARA FUTURAS AMPLIACIONES DEL VEREDICTO
000480     05  FILLER                      PIC X(20).
