000010******************************************************************
000020* FECHA       : 15/06/1988                                       *
000030* PROGRAMADOR : RODRIGO MENDEZ (RMDZ)                             *
000040* APLICACION  : BOLSA DE VALORES - ANALISIS DE ACCIONES           *
000050* PROGRAMA    : ACTEC01                                           *
000060* TIPO        : BATCH                                             *
000070* DESCRIPCION : CALCULA LOS INDICADORES TECNICOS (MEDIAS MOVILES, *
000080*             : BANDAS DE BOLLINGER, RSI-14, MACD Y MEDIAS DE     *
000090*             : VOLUMEN) A PARTIR DEL HISTORICO DIARIO DE UNA     *
000100*             : ACCION Y EMITE EL REPORTE TECNICO CON EL DETALLE  *
000110*             : POR DIA Y EL RESUMEN DE VALORES VIGENTES          *
000120* ARCHIVOS    : AHISTOR=C, AMAESTR=C, AREPTEC=A                   *
000130* ACCION (ES) : C=CONSULTAR, A=AGREGAR (REPORTE)                  *
000140* INSTALADO   : 15/06/1988                                        *
000150* TICKET      : 880147                                            *
000160* NOMBRE      : MOTOR DE INDICADORES TECNICOS Y GRAFICO DE ACCION *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. ACTEC01.
000200 AUTHOR. RODRIGO MENDEZ.
000210 INSTALLATION. BOLSA DE VALORES - DEPTO DE SISTEMAS.
000220 DATE-WRITTEN. 15/06/1988.
000230 DATE-COMPILED.
000240 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000250******************************************************************
000260* BITACORA DE CAMBIOS                                            *
000270* ---------------------------------------------------------------*
000280* 15/06/1988 RMDZ TICKET 880147 CREACION DEL PROGRAMA ORIGINAL   *
000290* 09/11/1991 FCHA TICKET 911205 SE AGREGA EL CALCULO DE MEDIAS   *
000300*                  DE VOLUMEN A 5 Y 20 DIAS                      *
000310* 22/03/1994 RMDZ TICKET 940201 SE AGREGAN LAS BANDAS DE         *
000320*                  BOLLINGER A 20 DIAS                            *
000330* 12/07/1994 FCHA TICKET 940158 SE AGREGA EL CALCULO DEL RSI A   *
000340*                  14 DIAS                                        *
000350* 22/09/1998 PEDR TICKET 981194 REVISION Y2K - EL CAMPO DE       *
000360*                  FECHA DEL HISTORICO QUEDA EN FORMATO          *
000370*                  AAAA-MM-DD DE 10 POSICIONES                    *
000380* 14/04/2003 JLOP TICKET 030100 SE AGREGA EL CALCULO DEL MACD    *
000390*                  (12,26,9) Y SU HISTOGRAMA                      *
000400* 19/05/2004 MSOL TICKET 040213 CORRIGE EL RSI-14 CUANDO EL      *
000410*                  PROMEDIO DE PERDIDAS ES CERO                   *
000420* 08/03/2006 MSOL TICKET 060079 SE AJUSTA EL RESUMEN FINAL PARA  *
000430*                  INCLUIR LAS BANDERAS PRECIO SOBRE MEDIA Y EL   *
000440*                  RATIO DE VOLUMEN                               *
000450* 11/01/2007 JLOP TICKET 070033 SE AGREGA LA VALIDACION DE LA    *
000460*                  ACCION CONTRA EL MAESTRO ANTES DE CALCULAR     *
000470* 11/06/2010 MSOL TICKET 100081 SE SEPARAN LOS CONTADORES DE     *
000480*                  STATUS DE ARCHIVO (FS-AHISTOR, FS-AMAESTR,    *
000490*                  FS-AREPTEC) A NIVEL 77 SUELTO, SEGUN LA       *
000500*                  NORMA VIGENTE EN EL RESTO DE LA APLICACION    *
000510* 23/07/2010 JLOP TICKET 100082 CORRIGE CALCULA-MACD: LA SENAL   *
000520*                  EN EL DIA 2 SE COPIABA DIRECTO DEL MACD SIN   *
000530*                  PESAR CON WKS-K-EMA-09, LO QUE ARRASTRABA UN  *
000540*                  VALOR ERRADO A TODA LA SERIE DE SENAL/HISTO-  *
000550*                  GRAMA A PARTIR DE ESE PUNTO                   *
000560* 23/07/2010 JLOP TICKET 100083 EL REPORTE TECNICO BLANQUEABA    *
000570*                  MACD/SIGNAL SEGUN EL TOTAL DE DIAS DE LA      *
000580*                  CORRIDA EN VEZ DEL DIA IMPRESO; SE QUITA EL   *
000590*                  BLANQUEO PORQUE AMBOS ESTAN DEFINIDOS DESDE   *
000600*                  EL DIA 1 POR CONVENCION DE LA EMA             *
000610* 26/07/2010 JLOP TICKET 100084 EL RESUMEN FINAL NO INCLUIA EL  *
000620*                  PRECIO DE CIERRE VIGENTE, SOLO LOS           *
000630*                  INDICADORES DERIVADOS; SE AGREGA COMO PRIMER  *
000640*                  RENGLON DEL BLOQUE, ANTES DEL RSI-14          *
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT AHISTOR ASSIGN TO AHISTOR
000730            ORGANIZATION IS SEQUENTIAL
000740            ACCESS MODE  IS SEQUENTIAL
000750            FILE STATUS  IS FS-AHISTOR
000760                            FSE-AHISTOR.
000770
000780     SELECT AMAESTR ASSIGN TO AMAESTR
000790            ORGANIZATION IS INDEXED
000800            ACCESS MODE  IS RANDOM
000810            RECORD KEY   IS AC-LLAVE
000820            FILE STATUS  IS FS-AMAESTR
000830                            FSE-AMAESTR.
000840
000850     SELECT AREPTEC ASSIGN TO AREPTEC
000860            FILE STATUS  IS FS-AREPTEC.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900******************************************************************
000910*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000920******************************************************************
000930*   HISTORICO DIARIO DE PRECIOS DE LA ACCION SOLICITADA
000940 FD AHISTOR.
000950     COPY ACHIS01.
000960*   MAESTRO DIARIO DE COTIZACIONES, PARA VALIDAR VIGENCIA
000970 FD AMAESTR.
000980     COPY ACMAE01.
000990*   REPORTE TECNICO IMPRESO (130 COLUMNAS + 2 DE CONTROL)
001000 FD AREPTEC.
001010 01 REG-AREPTEC                   PIC X(132).
001020
001030 WORKING-STORAGE SECTION.
001040******************************************************************
001050*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001060******************************************************************
001070******************************************************************
001080*  CONTADORES DE STATUS SUELTOS A NIVEL 77, SEGUN LA COSTUMBRE    *
001090*  DEL DEPARTAMENTO PARA CAMPOS INDEPENDIENTES                    *
001100******************************************************************
001110 77 FS-AHISTOR                 PIC 9(02) VALUE ZEROES.
001120 77 FS-AMAESTR                 PIC 9(02) VALUE ZEROES.
001130 77 FS-AREPTEC                 PIC 9(02) VALUE ZEROES.
001140******************************************************************
001150*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001160******************************************************************
001170 01 WKS-FSE-STATUS.
001180    02 FSE-AHISTOR.
001190       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001200       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001210       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001220    02 FSE-AMAESTR.
001230       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001240       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001250       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001260    02 PROGRAMA                PIC X(08) VALUE 'ACTEC01'.
001270    02 ARCHIVO                 PIC X(08) VALUE SPACES.
001280    02 ACCION                  PIC X(10) VALUE SPACES.
001290    02 LLAVE                   PIC X(32) VALUE SPACES.
001300    02 FILLER                  PIC X(05) VALUE SPACES.
001310******************************************************************
001320*              PARAMETRO DE CORRIDA (TARJETA DE CONTROL)         *
001330******************************************************************
001340 01 WKS-PARAMETRO.
001350    02 WKS-COD-PEDIDO          PIC X(05) VALUE SPACES.
001360    02 FILLER                  PIC X(75) VALUE SPACES.
001370******************************************************************
001380*                 BANDERAS Y CONTADORES DE CONTROL               *
001390******************************************************************
001400 01 WKS-FLAGS.
001410    02 WKS-FIN-AHISTOR         PIC 9(01) VALUE ZEROES.
001420       88 FIN-AHISTOR                    VALUE 1.
001430    02 WKS-ACCION-VIGENTE      PIC X(01) VALUE 'N'.
001440       88 ACCION-ES-VIGENTE              VALUE 'Y'.
001450    02 FILLER                  PIC X(08) VALUE SPACES.
001460 01 WKS-CONTADORES.
001470    02 WKS-TOTAL-DIAS          PIC 9(03) COMP VALUE ZEROES.
001480    02 WKS-SUB                 PIC 9(03) COMP VALUE ZEROES.
001490    02 WKS-K                   PIC 9(03) COMP VALUE ZEROES.
001500    02 WKS-VENTANA-INI         PIC 9(03) COMP VALUE ZEROES.
001510    02 WKS-VENTANA-FIN         PIC 9(03) COMP VALUE ZEROES.
001520    02 WKS-RAIZ-I              PIC 9(02) COMP VALUE ZEROES.
001530    02 FILLER                  PIC X(08) VALUE SPACES.
001540******************************************************************
001550*          ACUMULADORES DE TRABAJO PARA PROMEDIOS Y RSI          *
001560******************************************************************
001570 01 WKS-ACUMULADORES.
001580    02 WKS-SUMA-CIERRES        PIC S9(09)V9999 COMP-5.
001590    02 WKS-SUMA-VOLUMEN        PIC S9(13)      COMP-5.
001600    02 WKS-SUMA-DESVIACION     PIC S9(09)V9999 COMP-5.
001610    02 WKS-SUMA-GANANCIA       PIC S9(09)V9999 COMP-5.
001620    02 WKS-SUMA-PERDIDA        PIC S9(09)V9999 COMP-5.
001630    02 WKS-PROM-GANANCIA       PIC S9(09)V9999 COMP-5.
001640    02 WKS-PROM-PERDIDA        PIC S9(09)V9999 COMP-5.
001650    02 WKS-VALOR-RS            PIC S9(09)V9999 COMP-5.
001660    02 WKS-DELTA-CIERRE        PIC S9(09)V9999 COMP-5.
001670    02 WKS-MEDIA-VENTANA       PIC S9(09)V9999 COMP-5.
001680    02 FILLER                  PIC X(08) VALUE SPACES.
001690******************************************************************
001700*          CONSTANTES DE SUAVIZADO DEL MACD (12, 26, 9)          *
001710******************************************************************
001720 01 WKS-CONSTANTES-MACD.
001730    02 WKS-K-EMA-12            PIC S9(01)V9999 COMP-5.
001740    02 WKS-K-EMA-26            PIC S9(01)V9999 COMP-5.
001750    02 WKS-K-EMA-09            PIC S9(01)V9999 COMP-5.
001760    02 WKS-EMA-12-ANT          PIC S9(09)V9999 COMP-5.
001770    02 WKS-EMA-26-ANT          PIC S9(09)V9999 COMP-5.
001780    02 WKS-SIGNAL-ANT          PIC S9(09)V9999 COMP-5.
001790    02 WKS-EMA-12-HOY          PIC S9(09)V9999 COMP-5.
001800    02 WKS-EMA-26-HOY          PIC S9(09)V9999 COMP-5.
001810    02 FILLER                  PIC X(08) VALUE SPACES.
001820******************************************************************
001830*      RUTINA DE RAIZ CUADRADA POR APROXIMACION DE NEWTON        *
001840******************************************************************
001850 01 WKS-RAIZ-CUADRADA.
001860    02 WKS-RAIZ-X              PIC S9(09)V9999 COMP-5.
001870    02 WKS-RAIZ-APROX          PIC S9(09)V9999 COMP-5.
001880    02 FILLER                  PIC X(08) VALUE SPACES.
001890******************************************************************
001900*      TABLA EN MEMORIA DEL HISTORICO DE LA ACCION (120 DIAS)    *
001910******************************************************************
001920 01 WKS-TABLA-HISTORICO.
001930    02 WKS-DIA-HIST OCCURS 1 TO 120 TIMES
001940                     DEPENDING ON WKS-TOTAL-DIAS
001950                     INDEXED BY WKS-IDX-HIST.
001960       04 WKS-H-FECHA          PIC X(10).
001970       04 WKS-H-FECHA-R REDEFINES WKS-H-FECHA.
001980          06 WKS-H-ANIO        PIC X(04).
001990          06 FILLER            PIC X(01).
002000          06 WKS-H-MES         PIC X(02).
002010          06 FILLER            PIC X(01).
002020          06 WKS-H-DIA         PIC X(02).
002030       04 WKS-H-CIERRE         PIC 9(07)V99.
002040       04 WKS-H-APERTURA       PIC 9(07)V99.
002050       04 WKS-H-MAXIMO         PIC 9(07)V99.
002060       04 WKS-H-MINIMO         PIC 9(07)V99.
002070       04 WKS-H-VOLUMEN        PIC 9(12).
002080       04 WKS-H-VWAP           PIC 9(07)V99.
002090       04 WKS-H-MA05           PIC 9(07)V99.
002100       04 WKS-H-MA20           PIC 9(07)V99.
002110       04 WKS-H-MA25           PIC 9(07)V99.
002120       04 WKS-H-MA50           PIC 9(07)V99.
002130       04 WKS-H-MA75           PIC 9(07)V99.
002140       04 WKS-H-BOL-SUPERIOR   PIC 9(07)V99.
002150       04 WKS-H-BOL-MEDIA      PIC 9(07)V99.
002160       04 WKS-H-BOL-INFERIOR   PIC 9(07)V99.
002170       04 WKS-H-RSI14          PIC 9(03)V99.
002180       04 WKS-H-MACD           PIC S9(05)V9999.
002190       04 WKS-H-SIGNAL         PIC S9(05)V9999.
002200       04 WKS-H-HISTOGRAMA     PIC S9(05)V9999.
002210       04 WKS-H-VOL-MA05       PIC 9(12).
002220       04 WKS-H-VOL-MA20       PIC 9(12).
002230       04 FILLER               PIC X(08).
002240******************************************************************
002250*             LINEAS DE IMPRESION DEL REPORTE TECNICO            *
002260******************************************************************
002270 01 WKS-LINEA-ENCABEZADO.
002280    02 FILLER                  PIC X(15) VALUE 'REPORTE TECNICO'.
002290    02 FILLER                  PIC X(05) VALUE SPACES.
002300    02 WKS-E-CODIGO            PIC X(05).
002310    02 FILLER                  PIC X(02) VALUE SPACES.
002320    02 WKS-E-NOMBRE            PIC X(30).
002330    02 FILLER                  PIC X(02) VALUE SPACES.
002340    02 FILLER                  PIC X(06) VALUE 'FECHA:'.
002350    02 WKS-E-FECHA-CORTE       PIC X(10).
002360    02 FILLER                  PIC X(57) VALUE SPACES.
002370 01 WKS-LINEA-COLUMNAS.
002380    02 FILLER PIC X(132) VALUE
002390       '   FECHA    CIERRE    MA5    MA25    MA50    MA75    RSI'.
002400 01 WKS-LINEA-DETALLE.
002410    02 WKS-D-FECHA             PIC X(10).
002420    02 FILLER                  PIC X(01) VALUE SPACES.
002430    02 WKS-D-CIERRE            PIC ZZZ,ZZ9.99.
002440    02 WKS-D-CIERRE-A REDEFINES WKS-D-CIERRE PIC X(10).
002450    02 FILLER                  PIC X(01) VALUE SPACES.
002460    02 WKS-D-MA05              PIC ZZ,ZZ9.99.
002470    02 WKS-D-MA05-A REDEFINES WKS-D-MA05 PIC X(09).
002480    02 FILLER                  PIC X(01) VALUE SPACES.
002490    02 WKS-D-MA25              PIC ZZ,ZZ9.99.
002500    02 WKS-D-MA25-A REDEFINES WKS-D-MA25 PIC X(09).
002510    02 FILLER                  PIC X(01) VALUE SPACES.
002520    02 WKS-D-MA50              PIC ZZ,ZZ9.99.
002530    02 WKS-D-MA50-A REDEFINES WKS-D-MA50 PIC X(09).
002540    02 FILLER                  PIC X(01) VALUE SPACES.
002550    02 WKS-D-MA75              PIC ZZ,ZZ9.99.
002560    02 WKS-D-MA75-A REDEFINES WKS-D-MA75 PIC X(09).
002570    02 FILLER                  PIC X(01) VALUE SPACES.
002580    02 WKS-D-RSI14             PIC ZZ9.99.
002590    02 WKS-D-RSI14-A REDEFINES WKS-D-RSI14 PIC X(06).
002600    02 FILLER                  PIC X(01) VALUE SPACES.
002610    02 WKS-D-MACD              PIC -ZZ9.99.
002620    02 FILLER                  PIC X(01) VALUE SPACES.
002630    02 WKS-D-SIGNAL            PIC -ZZ9.99.
002640    02 FILLER                  PIC X(38) VALUE SPACES.
002650 01 WKS-LINEA-RESUMEN.
002660    02 FILLER                  PIC X(24) VALUE
002670       'RESUMEN DE VALORES ACTUALES: '.
002680    02 WKS-R-ETIQUETA          PIC X(24).
002690    02 WKS-R-VALOR             PIC X(15).
002700    02 FILLER                  PIC X(69) VALUE SPACES.
002710******************************************************************
002720*                    C A M P O S   D E   A P O Y O               *
002730******************************************************************
002740 01 WKS-CAMPOS-APOYO.
002750    02 WKS-FECHA-CORTE         PIC X(10) VALUE SPACES.
002760    02 WKS-VOLUMEN-RATIO       PIC 9(05)V99 VALUE ZEROES.
002770    02 WKS-BANDERA-Y-N-B       PIC X(01) VALUE SPACES.
002780    02 FILLER                  PIC X(20) VALUE SPACES.
002790******************************************************************
002800 PROCEDURE DIVISION.
002810******************************************************************
002820*               S E C C I O N    P R I N C I P A L
002830******************************************************************
002840 000-PRINCIPAL SECTION.
002850     PERFORM APERTURA-ARCHIVOS
002860     PERFORM LEE-PARAMETRO
002870     PERFORM VERIFICA-ACCION-VIGENTE
002880     IF ACCION-ES-VIGENTE
002890        PERFORM CARGA-HISTORICO
002900        PERFORM CALCULA-INDICADORES
002910        PERFORM ESCRIBE-REPORTE-TECNICO
002920     ELSE
002930        DISPLAY 'ACTEC01, ACCION NO VIGENTE: ' WKS-COD-PEDIDO
002940                UPON CONSOLE
002950     END-IF
002960     PERFORM CIERRA-ARCHIVOS
002970     STOP RUN.
002980 000-PRINCIPAL-E. EXIT.
002990
003000*--> ABRE EL HISTORICO DE PRECIOS, EL MAESTRO DE ACCIONES (PARA
003010*    VALIDAR QUE LA ACCION SIGUE VIGENTE) Y EL REPORTE TECNICO
003020*    DE SALIDA. LEE-PARAMETRO OBTIENE EL CODIGO DE ACCION A
003030*    PROCESAR DESDE LA TARJETA DE CONTROL DE LA CORRIDA
003040 APERTURA-ARCHIVOS SECTION.
003050     OPEN INPUT  AHISTOR AMAESTR
003060          OUTPUT AREPTEC
003070     IF FS-AHISTOR NOT EQUAL 0
003080        MOVE 'OPEN'    TO ACCION
003090        MOVE SPACES    TO LLAVE
003100        MOVE 'AHISTOR' TO ARCHIVO
003110        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003120                              FS-AHISTOR, FSE-AHISTOR
003130        DISPLAY '>>> ERROR AL ABRIR AHISTOR <<<' UPON CONSOLE
003140        STOP RUN
003150     END-IF
003160     IF FS-AMAESTR NOT EQUAL 0
003170        MOVE 'OPEN'    TO ACCION
003180        MOVE SPACES    TO LLAVE
003190        MOVE 'AMAESTR' TO ARCHIVO
003200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003210                              FS-AMAESTR, FSE-AMAESTR
003220        DISPLAY '>>> ERROR AL ABRIR AMAESTR <<<' UPON CONSOLE
003230        STOP RUN
003240     END-IF
003250     IF FS-AREPTEC NOT EQUAL 0
003260        DISPLAY '>>> ERROR AL ABRIR AREPTEC <<<' UPON CONSOLE
003270        STOP RUN
003280     END-IF.
003290 APERTURA-ARCHIVOS-E. EXIT.
003300
003310 LEE-PARAMETRO SECTION.
003320     ACCEPT WKS-COD-PEDIDO FROM SYSIN.
003330 LEE-PARAMETRO-E. EXIT.
003340
003350*--> CONFIRMA QUE LA ACCION SOLICITADA EXISTE EN EL MAESTRO ANTES
003360*    DE CALCULAR CUALQUIER INDICADOR (TICKET 070033). UNA ACCION
003370*    DESLISTADA O CON CODIGO MAL DIGITADO EN LA TARJETA DE
003380*    CONTROL NO DEBE PRODUCIR UN REPORTE VACIO NI ABORTAR
003390 VERIFICA-ACCION-VIGENTE SECTION.
003400*--> TICKET 070033: NO SE CALCULA NADA SI LA ACCION NO ESTA EN
003410*    EL MAESTRO DEL DIA (NO ES VIGENTE)
003420     MOVE WKS-COD-PEDIDO TO AC-COD-ACCION
003430     READ AMAESTR
003440       INVALID KEY
003450          MOVE 'N' TO WKS-ACCION-VIGENTE
003460       NOT INVALID KEY
003470          MOVE 'Y'           TO WKS-ACCION-VIGENTE
003480          MOVE AC-NOM-ACCION TO WKS-E-NOMBRE
003490          MOVE AC-FEC-COTIZACION TO WKS-FECHA-CORTE
003500                                    WKS-E-FECHA-CORTE
003510     END-READ.
003520 VERIFICA-ACCION-VIGENTE-E. EXIT.
003530
003540******************************************************************
003550*           C A R G A   D E L   H I S T O R I C O                *
003560******************************************************************
003570*--> CARGA EN MEMORIA LOS ULTIMOS 120 DIAS DE COTIZACION DE LA
003580*    ACCION SOLICITADA. EL LIMITE DE 120 ALCANZA HOLGADAMENTE
003590*    PARA LA MEDIA MOVIL MAS LARGA (75 DIAS) MAS LA VENTANA DE
003600*    ARRANQUE QUE NECESITA EL RSI Y EL MACD PARA ESTABILIZARSE
003610 CARGA-HISTORICO SECTION.
003620     PERFORM LEE-HISTORICO
003630     PERFORM CARGA-UN-DIA-HISTORICO
003640       UNTIL FIN-AHISTOR
003650          OR WKS-TOTAL-DIAS = 120.
003660 CARGA-HISTORICO-E. EXIT.
003670
003680 CARGA-UN-DIA-HISTORICO SECTION.
003690     IF AH-COD-ACCION = WKS-COD-PEDIDO
003700        ADD 1 TO WKS-TOTAL-DIAS
003710        MOVE AH-FEC-COTIZACION TO WKS-H-FECHA (WKS-TOTAL-DIAS)
003720        MOVE AH-CIERRE      TO WKS-H-CIERRE   (WKS-TOTAL-DIAS)
003730        MOVE AH-APERTURA    TO WKS-H-APERTURA (WKS-TOTAL-DIAS)
003740        MOVE AH-MAXIMO      TO WKS-H-MAXIMO   (WKS-TOTAL-DIAS)
003750        MOVE AH-MINIMO      TO WKS-H-MINIMO   (WKS-TOTAL-DIAS)
003760        MOVE AH-VOLUMEN     TO WKS-H-VOLUMEN  (WKS-TOTAL-DIAS)
003770        MOVE AH-VWAP        TO WKS-H-VWAP     (WKS-TOTAL-DIAS)
003780*-->    LOS CAMPOS CALCULADOS ARRANCAN EN CERO HASTA QUE EL PASO
003790*       DE CALCULO LOS LLENE (VER CALCULA-INDICADORES)
003800        MOVE ZEROES TO WKS-H-MA05       (WKS-TOTAL-DIAS)
003810        MOVE ZEROES TO WKS-H-MA20       (WKS-TOTAL-DIAS)
003820        MOVE ZEROES TO WKS-H-MA25       (WKS-TOTAL-DIAS)
003830        MOVE ZEROES TO WKS-H-MA50       (WKS-TOTAL-DIAS)
003840        MOVE ZEROES TO WKS-H-MA75       (WKS-TOTAL-DIAS)
003850        MOVE ZEROES TO WKS-H-BOL-SUPERIOR (WKS-TOTAL-DIAS)
003860        MOVE ZEROES TO WKS-H-BOL-MEDIA    (WKS-TOTAL-DIAS)
003870        MOVE ZEROES TO WKS-H-BOL-INFERIOR (WKS-TOTAL-DIAS)
003880        MOVE ZEROES TO WKS-H-RSI14      (WKS-TOTAL-DIAS)
003890        MOVE ZEROES TO WKS-H-MACD       (WKS-TOTAL-DIAS)
003900        MOVE ZEROES TO WKS-H-SIGNAL     (WKS-TOTAL-DIAS)
003910        MOVE ZEROES TO WKS-H-HISTOGRAMA (WKS-TOTAL-DIAS)
003920        MOVE ZEROES TO WKS-H-VOL-MA05   (WKS-TOTAL-DIAS)
003930        MOVE ZEROES TO WKS-H-VOL-MA20   (WKS-TOTAL-DIAS)
003940     END-IF
003950     PERFORM LEE-HISTORICO.
003960 CARGA-UN-DIA-HISTORICO-E. EXIT.
003970
003980 LEE-HISTORICO SECTION.
003990     READ AHISTOR
004000       AT END
004010          MOVE 1 TO WKS-FIN-AHISTOR
004020     END-READ.
004030 LEE-HISTORICO-E. EXIT.
004040
004050******************************************************************
004060*          C A L C U L O   D E   I N D I C A D O R E S           *
004070******************************************************************
004080*--> RECORRE LA TABLA DEL HISTORICO YA CARGADA EN MEMORIA Y
004090*    CALCULA, PARA CADA DIA, TODAS LAS MEDIAS MOVILES, LAS
004100*    BANDAS DE BOLLINGER, EL RSI-14 Y EL MACD. EL ORDEN DE
004110*    CALCULO EN CADA DIA RESPETA EL ORDEN HISTORICO DE LAS
004120*    FORMULAS TAL COMO SE FUERON AGREGANDO AL PROGRAMA
004130 CALCULA-INDICADORES SECTION.
004140*--> SI HAY MENOS DE 5 DIAS DE HISTORICO NO SE CALCULA NADA; EL
004150*    REPORTE SALE CON EL DETALLE CRUDO Y LOS INDICADORES EN BLANCO
004160     IF WKS-TOTAL-DIAS >= 5
004170        MOVE 2 TO WKS-K-EMA-12
004180        DIVIDE 13 INTO WKS-K-EMA-12
004190        MOVE 2 TO WKS-K-EMA-26
004200        DIVIDE 27 INTO WKS-K-EMA-26
004210        MOVE 2 TO WKS-K-EMA-09
004220        DIVIDE 10 INTO WKS-K-EMA-09
004230        PERFORM CALCULA-UN-DIA
004240          VARYING WKS-SUB FROM 1 BY 1
004250            UNTIL WKS-SUB > WKS-TOTAL-DIAS
004260     END-IF.
004270 CALCULA-INDICADORES-E. EXIT.
004280
004290 CALCULA-UN-DIA SECTION.
004300     PERFORM CALCULA-MEDIAS
004310     PERFORM CALCULA-BANDAS-BOLLINGER
004320     PERFORM CALCULA-RSI
004330     PERFORM CALCULA-MACD
004340     PERFORM CALCULA-MEDIAS-VOLUMEN.
004350 CALCULA-UN-DIA-E. EXIT.
004360
004370*--> CALCULA LAS CINCO MEDIAS MOVILES SIMPLES DEL PROGRAMA
004380*    (5, 20, 25, 50 Y 75 DIAS). CADA UNA SE OBTIENE SUMANDO
004390*    LOS CIERRES DE LA VENTANA CORRESPONDIENTE Y DIVIDIENDO
004400*    ENTRE LA CANTIDAD DE DIAS DISPONIBLES EN ESA VENTANA
004410 CALCULA-MEDIAS SECTION.
004420     IF WKS-SUB >= 5
004430        SUBTRACT 4 FROM WKS-SUB GIVING WKS-VENTANA-INI
004440        MOVE WKS-SUB TO WKS-VENTANA-FIN
004450        PERFORM SUMA-CIERRES-VENTANA
004460        DIVIDE WKS-SUMA-CIERRES BY 5
004470               GIVING WKS-H-MA05 (WKS-SUB) ROUNDED
004480     END-IF
004490     IF WKS-SUB >= 20
004500        SUBTRACT 19 FROM WKS-SUB GIVING WKS-VENTANA-INI
004510        MOVE WKS-SUB TO WKS-VENTANA-FIN
004520        PERFORM SUMA-CIERRES-VENTANA
004530        DIVIDE WKS-SUMA-CIERRES BY 20
004540               GIVING WKS-H-MA20 (WKS-SUB) ROUNDED
004550     END-IF
004560     IF WKS-SUB >= 25
004570        SUBTRACT 24 FROM WKS-SUB GIVING WKS-VENTANA-INI
004580        MOVE WKS-SUB TO WKS-VENTANA-FIN
004590        PERFORM SUMA-CIERRES-VENTANA
004600        DIVIDE WKS-SUMA-CIERRES BY 25
004610               GIVING WKS-H-MA25 (WKS-SUB) ROUNDED
004620     END-IF
004630     IF WKS-SUB >= 50
004640        SUBTRACT 49 FROM WKS-SUB GIVING WKS-VENTANA-INI
004650        MOVE WKS-SUB TO WKS-VENTANA-FIN
004660        PERFORM SUMA-CIERRES-VENTANA
004670        DIVIDE WKS-SUMA-CIERRES BY 50
004680               GIVING WKS-H-MA50 (WKS-SUB) ROUNDED
004690     END-IF
004700     IF WKS-SUB >= 75
004710        SUBTRACT 74 FROM WKS-SUB GIVING WKS-VENTANA-INI
004720        MOVE WKS-SUB TO WKS-VENTANA-FIN
004730        PERFORM SUMA-CIERRES-VENTANA
004740        DIVIDE WKS-SUMA-CIERRES BY 75
004750               GIVING WKS-H-MA75 (WKS-SUB) ROUNDED
004760     END-IF.
004770 CALCULA-MEDIAS-E. EXIT.
004780
004790 SUMA-CIERRES-VENTANA SECTION.
004800     MOVE ZEROES TO WKS-SUMA-CIERRES
004810     MOVE WKS-VENTANA-INI TO WKS-K
004820     PERFORM ACUMULA-UN-CIERRE
004830       VARYING WKS-K FROM WKS-VENTANA-INI BY 1
004840         UNTIL WKS-K > WKS-VENTANA-FIN.
004850 SUMA-CIERRES-VENTANA-E. EXIT.
004860
004870 ACUMULA-UN-CIERRE SECTION.
004880     ADD WKS-H-CIERRE (WKS-K) TO WKS-SUMA-CIERRES.
004890 ACUMULA-UN-CIERRE-E. EXIT.
004900
004910******************************************************************
004920*          B A N D A S   D E   B O L L I N G E R   ( 2 0 )       *
004930******************************************************************
004940*--> LAS BANDAS DE BOLLINGER (TICKET 940201) SE CALCULAN SOBRE
004950*    LA MEDIA DE 20 DIAS MAS/MENOS DOS DESVIACIONES ESTANDAR.
004960*    LA DESVIACION SE OBTIENE CON LA RAIZ CUADRADA CALCULADA
004970*    POR APROXIMACION DE NEWTON, YA QUE ESTE COMPILADOR NO
004980*    CONTABA CON UNA FUNCION INTRINSECA DE RAIZ CUADRADA
004990 CALCULA-BANDAS-BOLLINGER SECTION.
005000     IF WKS-SUB >= 20
005010        MOVE WKS-H-MA20 (WKS-SUB) TO WKS-MEDIA-VENTANA
005020        SUBTRACT 19 FROM WKS-SUB GIVING WKS-VENTANA-INI
005030        MOVE WKS-SUB TO WKS-VENTANA-FIN
005040        MOVE ZEROES TO WKS-SUMA-DESVIACION
005050        PERFORM ACUMULA-UNA-DESVIACION
005060          VARYING WKS-K FROM WKS-VENTANA-INI BY 1
005070            UNTIL WKS-K > WKS-VENTANA-FIN
005080        DIVIDE WKS-SUMA-DESVIACION BY 19
005090               GIVING WKS-RAIZ-X ROUNDED
005100        PERFORM CALCULA-RAIZ-CUADRADA
005110        COMPUTE WKS-H-BOL-SUPERIOR (WKS-SUB) ROUNDED =
005120                WKS-MEDIA-VENTANA + (2 * WKS-RAIZ-APROX)
005130        MOVE WKS-MEDIA-VENTANA TO WKS-H-BOL-MEDIA (WKS-SUB)
005140        COMPUTE WKS-H-BOL-INFERIOR (WKS-SUB) ROUNDED =
005150                WKS-MEDIA-VENTANA - (2 * WKS-RAIZ-APROX)
005160     END-IF.
005170 CALCULA-BANDAS-BOLLINGER-E. EXIT.
005180
005190 ACUMULA-UNA-DESVIACION SECTION.
005200     COMPUTE WKS-DELTA-CIERRE =
005210             WKS-H-CIERRE (WKS-K) - WKS-MEDIA-VENTANA
005220     COMPUTE WKS-SUMA-DESVIACION =
005230             WKS-SUMA-DESVIACION +
005240             (WKS-DELTA-CIERRE * WKS-DELTA-CIERRE).
005250 ACUMULA-UNA-DESVIACION-E. EXIT.
005260
005270*--> RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON, 20 ITERACIONES
005280 CALCULA-RAIZ-CUADRADA SECTION.
005290     IF WKS-RAIZ-X = ZEROES
005300        MOVE ZEROES TO WKS-RAIZ-APROX
005310     ELSE
005320        MOVE WKS-RAIZ-X TO WKS-RAIZ-APROX
005330        PERFORM ITERA-RAIZ-CUADRADA
005340          VARYING WKS-RAIZ-I FROM 1 BY 1
005350            UNTIL WKS-RAIZ-I > 20
005360     END-IF.
005370 CALCULA-RAIZ-CUADRADA-E. EXIT.
005380
005390 ITERA-RAIZ-CUADRADA SECTION.
005400     COMPUTE WKS-RAIZ-APROX =
005410             (WKS-RAIZ-APROX + (WKS-RAIZ-X / WKS-RAIZ-APROX)) / 2.
005420 ITERA-RAIZ-CUADRADA-E. EXIT.
005430
005440******************************************************************
005450*                     R S I   A   1 4   D I A S                  *
005460******************************************************************
005470*--> EL RSI-14 (TICKET 940158) COMPARA EL PROMEDIO DE GANANCIAS
005480*    CONTRA EL PROMEDIO DE PERDIDAS DE LOS ULTIMOS 14 DIAS.
005490*    UN RSI SOBRE 70 SE CONSIDERA SOBRECOMPRADO Y BAJO 30
005500*    SOBREVENDIDO, SEGUN LA CONVENCION USADA POR EL DEPARTAMENTO
005510 CALCULA-RSI SECTION.
005520     IF WKS-SUB >= 15
005530        SUBTRACT 13 FROM WKS-SUB GIVING WKS-VENTANA-INI
005540        MOVE WKS-SUB TO WKS-VENTANA-FIN
005550        MOVE ZEROES TO WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA
005560        PERFORM ACUMULA-GANANCIA-PERDIDA
005570          VARYING WKS-K FROM WKS-VENTANA-INI BY 1
005580            UNTIL WKS-K > WKS-VENTANA-FIN
005590        DIVIDE WKS-SUMA-GANANCIA BY 14 GIVING WKS-PROM-GANANCIA
005600        DIVIDE WKS-SUMA-PERDIDA  BY 14 GIVING WKS-PROM-PERDIDA
005610        IF WKS-PROM-PERDIDA = ZEROES
005620           MOVE 100 TO WKS-H-RSI14 (WKS-SUB)
005630        ELSE
005640           DIVIDE WKS-PROM-GANANCIA BY WKS-PROM-PERDIDA
005650                  GIVING WKS-VALOR-RS
005660           COMPUTE WKS-H-RSI14 (WKS-SUB) ROUNDED =
005670                   100 - (100 / (1 + WKS-VALOR-RS))
005680        END-IF
005690     END-IF.
005700 CALCULA-RSI-E. EXIT.
005710
005720 ACUMULA-GANANCIA-PERDIDA SECTION.
005730     COMPUTE WKS-DELTA-CIERRE =
005740             WKS-H-CIERRE (WKS-K) - WKS-H-CIERRE (WKS-K - 1)
005750     IF WKS-DELTA-CIERRE > ZEROES
005760        ADD WKS-DELTA-CIERRE TO WKS-SUMA-GANANCIA
005770     ELSE
005780        SUBTRACT WKS-DELTA-CIERRE FROM WKS-SUMA-PERDIDA
005790     END-IF.
005800 ACUMULA-GANANCIA-PERDIDA-E. EXIT.
005810
005820******************************************************************
005830*                M A C D  ( 1 2 ,  2 6 ,  9 )                    *
005840******************************************************************
005850*--> EL MACD (TICKET 030100) ES LA DIFERENCIA ENTRE LAS MEDIAS
005860*    EXPONENCIALES DE 12 Y 26 DIAS; LA LINEA DE SENAL ES LA
005870*    MEDIA EXPONENCIAL DE 9 DIAS DEL MACD, Y EL HISTOGRAMA ES
005880*    LA DIFERENCIA ENTRE AMBAS. LOS FACTORES DE SUAVIZADO SE
005890*    CALCULAN UNA SOLA VEZ EN 000-PRINCIPAL
005900 CALCULA-MACD SECTION.
005910     IF WKS-SUB = 1
005920        MOVE WKS-H-CIERRE (1) TO WKS-EMA-12-HOY WKS-EMA-26-HOY
005930        MOVE ZEROES           TO WKS-H-MACD     (1)
005940        MOVE ZEROES           TO WKS-H-SIGNAL   (1)
005950        MOVE ZEROES           TO WKS-H-HISTOGRAMA (1)
005960     ELSE
005970        COMPUTE WKS-EMA-12-HOY =
005980           (WKS-H-CIERRE (WKS-SUB) * WKS-K-EMA-12) +
005990           (WKS-EMA-12-ANT * (1 - WKS-K-EMA-12))
006000        COMPUTE WKS-EMA-26-HOY =
006010           (WKS-H-CIERRE (WKS-SUB) * WKS-K-EMA-26) +
006020           (WKS-EMA-26-ANT * (1 - WKS-K-EMA-26))
006030        COMPUTE WKS-H-MACD (WKS-SUB) ROUNDED =
006040                WKS-EMA-12-HOY - WKS-EMA-26-HOY
006050*-->    TICKET 100082: LA SENAL ES UNA EMA DE 9 DIAS DEL PROPIO
006060*       MACD, SEMBRADA EN SIGNAL(1)=0; DE AHI EN ADELANTE SIEMPRE
006070*       SE PESA CON WKS-K-EMA-09, IGUAL QUE LAS EMA-12/EMA-26 DE
006080*       ARRIBA. NO SE TRATA APARTE EL DIA 2: SIGNAL(2) TAMBIEN
006090*       LLEVA EL PESO COMPLETO, YA QUE SIGNAL(3) EN ADELANTE
006100*       DEPENDE DE SIGNAL(2)
006110        COMPUTE WKS-H-SIGNAL (WKS-SUB) ROUNDED =
006120           (WKS-H-MACD (WKS-SUB) * WKS-K-EMA-09) +
006130           (WKS-SIGNAL-ANT * (1 - WKS-K-EMA-09))
006140        COMPUTE WKS-H-HISTOGRAMA (WKS-SUB) ROUNDED =
006150                WKS-H-MACD (WKS-SUB) - WKS-H-SIGNAL (WKS-SUB)
006160     END-IF
006170     MOVE WKS-EMA-12-HOY        TO WKS-EMA-12-ANT
006180     MOVE WKS-EMA-26-HOY        TO WKS-EMA-26-ANT
006190     MOVE WKS-H-SIGNAL (WKS-SUB) TO WKS-SIGNAL-ANT.
006200 CALCULA-MACD-E. EXIT.
006210
006220******************************************************************
006230*              M E D I A S   D E   V O L U M E N                *
006240******************************************************************
006250*--> MEDIAS MOVILES DE VOLUMEN A 5 Y 20 DIAS (TICKET 911205),
006260*    USADAS PARA EL RATIO DE VOLUMEN QUE CONSUME EL FILTRO
006270*    ACFIL01 Y EL ANALISIS DE REGLAS ACANL01
006280 CALCULA-MEDIAS-VOLUMEN SECTION.
006290     IF WKS-SUB >= 5
006300        SUBTRACT 4 FROM WKS-SUB GIVING WKS-VENTANA-INI
006310        MOVE WKS-SUB TO WKS-VENTANA-FIN
006320        MOVE ZEROES TO WKS-SUMA-VOLUMEN
006330        PERFORM ACUMULA-UN-VOLUMEN
006340          VARYING WKS-K FROM WKS-VENTANA-INI BY 1
006350            UNTIL WKS-K > WKS-VENTANA-FIN
006360        DIVIDE WKS-SUMA-VOLUMEN BY 5
006370               GIVING WKS-H-VOL-MA05 (WKS-SUB) ROUNDED
006380     END-IF
006390     IF WKS-SUB >= 20
006400        SUBTRACT 19 FROM WKS-SUB GIVING WKS-VENTANA-INI
006410        MOVE WKS-SUB TO WKS-VENTANA-FIN
006420        MOVE ZEROES TO WKS-SUMA-VOLUMEN
006430        PERFORM ACUMULA-UN-VOLUMEN
006440          VARYING WKS-K FROM WKS-VENTANA-INI BY 1
006450            UNTIL WKS-K > WKS-VENTANA-FIN
006460        DIVIDE WKS-SUMA-VOLUMEN BY 20
006470               GIVING WKS-H-VOL-MA20 (WKS-SUB) ROUNDED
006480     END-IF.
006490 CALCULA-MEDIAS-VOLUMEN-E. EXIT.
006500
006510 ACUMULA-UN-VOLUMEN SECTION.
006520     ADD WKS-H-VOLUMEN (WKS-K) TO WKS-SUMA-VOLUMEN.
006530 ACUMULA-UN-VOLUMEN-E. EXIT.
006540
006550******************************************************************
006560*          E S C R I T U R A   D E L   R E P O R T E              *
006570******************************************************************
006580*--> EMITE EL REPORTE TECNICO CON UNA LINEA DE DETALLE POR DIA
006590*    DEL HISTORICO Y UN RESUMEN FINAL CON LOS ULTIMOS VALORES
006600*    CALCULADOS, QUE ES LO QUE REALMENTE LE INTERESA AL ANALISTA
006610 ESCRIBE-REPORTE-TECNICO SECTION.
006620     MOVE WKS-COD-PEDIDO TO WKS-E-CODIGO
006630     WRITE REG-AREPTEC FROM WKS-LINEA-ENCABEZADO
006640          AFTER ADVANCING PAGE
006650     WRITE REG-AREPTEC FROM WKS-LINEA-COLUMNAS
006660          AFTER ADVANCING 2 LINES
006670     PERFORM ESCRIBE-DETALLE
006680       VARYING WKS-SUB FROM 1 BY 1
006690         UNTIL WKS-SUB > WKS-TOTAL-DIAS
006700     PERFORM ESCRIBE-RESUMEN-FINAL.
006710 ESCRIBE-REPORTE-TECNICO-E. EXIT.
006720
006730*--> UNA LINEA DE DETALLE POR CADA DIA DEL HISTORICO CARGADO,
006740*    CON TODOS LOS INDICADORES CALCULADOS PARA ESE DIA
006750 ESCRIBE-DETALLE SECTION.
006760     MOVE WKS-H-FECHA (WKS-SUB) TO WKS-D-FECHA
006770     MOVE WKS-H-CIERRE (WKS-SUB) TO WKS-D-CIERRE
006780     IF WKS-SUB < 5
006790        MOVE SPACES TO WKS-D-MA05-A
006800     ELSE
006810        MOVE WKS-H-MA05 (WKS-SUB) TO WKS-D-MA05
006820     END-IF
006830     IF WKS-SUB < 25
006840        MOVE SPACES TO WKS-D-MA25-A
006850     ELSE
006860        MOVE WKS-H-MA25 (WKS-SUB) TO WKS-D-MA25
006870     END-IF
006880     IF WKS-SUB < 50
006890        MOVE SPACES TO WKS-D-MA50-A
006900     ELSE
006910        MOVE WKS-H-MA50 (WKS-SUB) TO WKS-D-MA50
006920     END-IF
006930     IF WKS-SUB < 75
006940        MOVE SPACES TO WKS-D-MA75-A
006950     ELSE
006960        MOVE WKS-H-MA75 (WKS-SUB) TO WKS-D-MA75
006970     END-IF
006980     IF WKS-SUB < 15
006990        MOVE SPACES TO WKS-D-RSI14-A
007000     ELSE
007010        MOVE WKS-H-RSI14 (WKS-SUB) TO WKS-D-RSI14
007020     END-IF
007030*-->    TICKET 100083: MACD/SIGNAL/HISTOGRAMA ESTAN DEFINIDOS
007040*       DESDE EL DIA 1 POR CONVENCION DE LA EMA (MACD(1)=0,
007050*       SIGNAL(1)=0), SIN VENTANA MINIMA COMO LAS MEDIAS Y EL
007060*       RSI; NO SE BLANQUEAN NUNCA, Y MENOS AUN SEGUN EL TOTAL
007070*       DE DIAS CARGADOS EN LA CORRIDA EN VEZ DEL DIA IMPRESO
007080        MOVE WKS-H-MACD   (WKS-SUB) TO WKS-D-MACD
007090        MOVE WKS-H-SIGNAL (WKS-SUB) TO WKS-D-SIGNAL
007100     WRITE REG-AREPTEC FROM WKS-LINEA-DETALLE
007110          AFTER ADVANCING 1 LINES.
007120 ESCRIBE-DETALLE-E. EXIT.
007130
007140******************************************************************
007150*   RESUMEN DE VALORES VIGENTES (ULTIMO DIA DE LA TABLA)         *
007160******************************************************************
007170*--> RESUMEN CON LOS VALORES DEL ULTIMO DIA DISPONIBLE, QUE ES
007180*    EL RENGLON QUE REALMENTE CONSULTA EL ANALISTA A DIARIO
007190*    (TICKET 060079)
007200 ESCRIBE-RESUMEN-FINAL SECTION.
007210     MOVE 'PRECIO VIGENTE'  TO WKS-R-ETIQUETA
007220     MOVE WKS-H-CIERRE (WKS-TOTAL-DIAS) TO WKS-R-VALOR
007230     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007240          AFTER ADVANCING 2 LINES
007250
007260     MOVE 'RSI-14 VIGENTE'  TO WKS-R-ETIQUETA
007270     MOVE WKS-H-RSI14 (WKS-TOTAL-DIAS) TO WKS-R-VALOR
007280     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007290          AFTER ADVANCING 2 LINES
007300
007310     MOVE 'MACD VIGENTE'    TO WKS-R-ETIQUETA
007320     MOVE WKS-H-MACD (WKS-TOTAL-DIAS) TO WKS-R-VALOR
007330     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007340          AFTER ADVANCING 1 LINES
007350
007360     MOVE 'SIGNAL VIGENTE'  TO WKS-R-ETIQUETA
007370     MOVE WKS-H-SIGNAL (WKS-TOTAL-DIAS) TO WKS-R-VALOR
007380     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007390          AFTER ADVANCING 1 LINES
007400
007410     MOVE 'BANDA SUPERIOR'  TO WKS-R-ETIQUETA
007420     MOVE WKS-H-BOL-SUPERIOR (WKS-TOTAL-DIAS) TO WKS-R-VALOR
007430     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007440          AFTER ADVANCING 1 LINES
007450
007460     MOVE 'BANDA MEDIA'     TO WKS-R-ETIQUETA
007470     MOVE WKS-H-BOL-MEDIA (WKS-TOTAL-DIAS) TO WKS-R-VALOR
007480     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007490          AFTER ADVANCING 1 LINES
007500
007510     MOVE 'BANDA INFERIOR'  TO WKS-R-ETIQUETA
007520     MOVE WKS-H-BOL-INFERIOR (WKS-TOTAL-DIAS) TO WKS-R-VALOR
007530     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007540          AFTER ADVANCING 1 LINES
007550
007560     PERFORM MARCA-PRECIO-SOBRE-MEDIAS
007570
007580     IF WKS-H-VOL-MA20 (WKS-TOTAL-DIAS) > ZEROES
007590        DIVIDE WKS-H-VOLUMEN (WKS-TOTAL-DIAS)
007600            BY WKS-H-VOL-MA20 (WKS-TOTAL-DIAS)
007610           GIVING WKS-VOLUMEN-RATIO ROUNDED
007620        MOVE 'RATIO DE VOLUMEN' TO WKS-R-ETIQUETA
007630        MOVE WKS-VOLUMEN-RATIO  TO WKS-R-VALOR
007640     ELSE
007650        MOVE 'RATIO DE VOLUMEN' TO WKS-R-ETIQUETA
007660        MOVE SPACES             TO WKS-R-VALOR
007670     END-IF
007680     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007690          AFTER ADVANCING 1 LINES.
007700 ESCRIBE-RESUMEN-FINAL-E. EXIT.
007710
007720*--> INDICADOR VISUAL SENCILLO: MARCA CON UN ASTERISCO CADA
007730*    MEDIA MOVIL QUE EL PRECIO DE CIERRE DEL DIA SUPERA, PARA
007740*    FACILITAR LA LECTURA RAPIDA DEL REPORTE IMPRESO
007750 MARCA-PRECIO-SOBRE-MEDIAS SECTION.
007760*--> TICKET 060079: BANDERA PRECIO VS MA25, MA50 Y MA75 VIGENTES
007770     IF WKS-H-MA25 (WKS-TOTAL-DIAS) = ZEROES
007780        MOVE SPACES TO WKS-BANDERA-Y-N-B
007790     ELSE
007800        IF WKS-H-CIERRE (WKS-TOTAL-DIAS) >
007810           WKS-H-MA25 (WKS-TOTAL-DIAS)
007820           MOVE 'Y' TO WKS-BANDERA-Y-N-B
007830        ELSE
007840           MOVE 'N' TO WKS-BANDERA-Y-N-B
007850        END-IF
007860     END-IF
007870     MOVE 'SOBRE MA25 (S/N)' TO WKS-R-ETIQUETA
007880     MOVE WKS-BANDERA-Y-N-B  TO WKS-R-VALOR
007890     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
007900          AFTER ADVANCING 1 LINES
007910
007920     IF WKS-H-MA50 (WKS-TOTAL-DIAS) = ZEROES
007930        MOVE SPACES TO WKS-BANDERA-Y-N-B
007940     ELSE
007950        IF WKS-H-CIERRE (WKS-TOTAL-DIAS) >
007960           WKS-H-MA50 (WKS-TOTAL-DIAS)
007970           MOVE 'Y' TO WKS-BANDERA-Y-N-B
007980        ELSE
007990           MOVE 'N' TO WKS-BANDERA-Y-N-B
008000        END-IF
008010     END-IF
008020     MOVE 'SOBRE MA50 (S/N)' TO WKS-R-ETIQUETA
008030     MOVE WKS-BANDERA-Y-N-B  TO WKS-R-VALOR
008040     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
008050          AFTER ADVANCING 1 LINES
008060
008070     IF WKS-H-MA75 (WKS-TOTAL-DIAS) = ZEROES
008080        MOVE SPACES TO WKS-BANDERA-Y-N-B
008090     ELSE
008100        IF WKS-H-CIERRE (WKS-TOTAL-DIAS) >
008110           WKS-H-MA75 (WKS-TOTAL-DIAS)
008120           MOVE 'Y' TO WKS-BANDERA-Y-N-B
008130        ELSE
008140           MOVE 'N' TO WKS-BANDERA-Y-N-B
008150        END-IF
008160     END-IF
008170     MOVE 'SOBRE MA75 (S/N)' TO WKS-R-ETIQUETA
008180     MOVE WKS-BANDERA-Y-N-B  TO WKS-R-VALOR
008190     WRITE REG-AREPTEC FROM WKS-LINEA-RESUMEN
008200          AFTER ADVANCING 1 LINES.
008210 MARCA-PRECIO-SOBRE-MEDIAS-E. EXIT.
008220
008230 CIERRA-ARCHIVOS SECTION.
008240     CLOSE AHISTOR AMAESTR AREPTEC.
008250 CIERRA-ARCHIVOS-E. EXIT.
