000010******************************************************************
000020* FECHA       : 03/02/1992                                       *
000030* PROGRAMADOR : FERNANDO CHACON (FCHA)                            *
000040* APLICACION  : BOLSA DE VALORES - ANALISIS DE ACCIONES           *
000050* PROGRAMA    : ACFIL01                                           *
000060* TIPO        : BATCH                                             *
000070* DESCRIPCION : FILTRA EL MAESTRO DIARIO DE COTIZACIONES CONTRA   *
000080*             : LA TARJETA DE PARAMETROS DE FILTRADO (ACFLT01).   *
000090*             : CRUZA CADA ACCION CON SU INDICADOR TECNICO (SI    *
000100*             : EXISTE), DERIVA ROE Y CREDIT-RATIO/ISSUE, Y       *
000110*             : ESCRIBE LAS ACCIONES QUE CUMPLEN TODOS LOS        *
000120*             : FILTROS ACTIVOS EN LA SALIDA DE FILTRADO.         *
000130* ARCHIVOS    : AFILTRO=C, AINDIC=C, AMAESTR=C, ASALIDA=A         *
000140* ACCION (ES) : C=CONSULTAR, A=AGREGAR                            *
000150* INSTALADO   : 03/02/1992                                        *
000160* TICKET      : 920036                                            *
000170* NOMBRE      : MOTOR DE FILTRADO DE ACCIONES (SCREENING)         *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ACFIL01.
000210 AUTHOR. FERNANDO CHACON.
000220 INSTALLATION. BOLSA DE VALORES - DEPTO DE SISTEMAS.
000230 DATE-WRITTEN. 03/02/1992.
000240 DATE-COMPILED.
000250 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000260******************************************************************
000270* BITACORA DE CAMBIOS                                            *
000280* ---------------------------------------------------------------*
000290* 03/02/1992 FCHA TICKET 920036 CREACION DEL PROGRAMA ORIGINAL   *
000300* 11/08/1998 PEDR TICKET 981195 REVISION Y2K - FECHA DE          *
000310*                  COTIZACION EN FORMATO AAAA-MM-DD, SIN CAMBIOS  *
000320*                  DE LOGICA DE FILTRADO                          *
000330* 19/05/2004 MSOL TICKET 040214 SE AGREGAN LOS FILTROS DE PATRON *
000340*                  DE VELA Y CRUCE (VWAP-GC, SOMBRA-SUP,          *
000350*                  VOLUMEN-GC)                                    *
000360* 08/03/2006 MSOL TICKET 060080 SE AGREGA EL FILTRO DE EMISION   *
000370*                  CON MARGEN Y EL CAMPO CREDIT-RATIO EN LA       *
000380*                  SALIDA                                         *
000390* 14/11/2007 JLOP TICKET 070034 SE CAMBIA LA BUSQUEDA DEL        *
000400*                  INDICADOR A TABLA EN MEMORIA CON SEARCH ALL    *
000410*                  PARA MEJORAR EL TIEMPO DE CORRIDA              *
000420* 26/07/2010 JLOP TICKET 100085 LA SALIDA DE FILTRADO SOLO      *
000430*                  TRAIA 7 DE LOS 16 CAMPOS DEL INDICADOR       *
000440*                  TECNICO; SE COMPLETA LA TABLA EN MEMORIA, LA  *
000450*                  BUSQUEDA Y LA SALIDA CON LOS 9 QUE FALTABAN   *
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT AFILTRO ASSIGN TO AFILTRO
000540            ORGANIZATION IS SEQUENTIAL
000550            FILE STATUS  IS FS-AFILTRO
000560                            FSE-AFILTRO.
000570
000580     SELECT AINDIC ASSIGN TO AINDIC
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS FS-AINDIC
000610                            FSE-AINDIC.
000620
000630     SELECT AMAESTR ASSIGN TO AMAESTR
000640            ORGANIZATION IS SEQUENTIAL
000650            FILE STATUS  IS FS-AMAESTR
000660                            FSE-AMAESTR.
000670
000680     SELECT ASALIDA ASSIGN TO ASALIDA
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS  IS FS-ASALIDA
000710                            FSE-ASALIDA.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750******************************************************************
000760*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000770******************************************************************
000780*   TARJETA DE PARAMETROS DE FILTRADO (UNA SOLA POR CORRIDA)
000790 FD AFILTRO.
000800     COPY ACFLT01.
000810*   INDICADORES TECNICOS PRECALCULADOS, ORDENADOS POR CODIGO
000820 FD AINDIC.
000830     COPY ACIND01.
000840*   MAESTRO DIARIO DE COTIZACIONES DE LA ULTIMA FECHA
000850 FD AMAESTR.
000860     COPY ACMAE01.
000870*   SALIDA DEL FILTRADO
000880 FD ASALIDA.
000890     COPY ACSAL01.
000900
000910 WORKING-STORAGE SECTION.
000920******************************************************************
000930*  CONTADORES DE STATUS SUELTOS, A NIVEL 77 SEGUN LA COSTUMBRE    *
000940*  DEL DEPARTAMENTO PARA ESTE TIPO DE CAMPO INDEPENDIENTE         *
000950******************************************************************
000960 77 FS-AFILTRO                 PIC 9(02) VALUE ZEROES.
000970 77 FS-AINDIC                  PIC 9(02) VALUE ZEROES.
000980 77 FS-AMAESTR                 PIC 9(02) VALUE ZEROES.
000990 77 FS-ASALIDA                 PIC 9(02) VALUE ZEROES.
001000******************************************************************
001010*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001020******************************************************************
001030 01 WKS-FSE-STATUS.
001040    02 FSE-AFILTRO.
001050       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001060       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001070       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001080    02 FSE-AINDIC.
001090       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001100       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001110       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001120    02 FSE-AMAESTR.
001130       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001140       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001150       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001160    02 FSE-ASALIDA.
001170       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001180       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001190       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001200    02 PROGRAMA                PIC X(08) VALUE 'ACFIL01'.
001210    02 ARCHIVO                 PIC X(08) VALUE SPACES.
001220    02 ACCION                  PIC X(10) VALUE SPACES.
001230    02 LLAVE                   PIC X(32) VALUE SPACES.
001240    02 FILLER                  PIC X(05) VALUE SPACES.
001250******************************************************************
001260*                 BANDERAS Y CONTADORES DE CONTROL               *
001270******************************************************************
001280 01 WKS-FLAGS.
001290    02 WKS-FIN-AINDIC          PIC 9(01) VALUE ZEROES.
001300       88 FIN-AINDIC                     VALUE 1.
001310    02 WKS-FIN-AMAESTR         PIC 9(01) VALUE ZEROES.
001320       88 FIN-AMAESTR                    VALUE 1.
001330    02 WKS-INDICADOR-HALLADO   PIC X(01) VALUE 'N'.
001340       88 INDICADOR-SI-HALLADO           VALUE 'Y'.
001350    02 FILLER                  PIC X(08) VALUE SPACES.
001360 01 WKS-CONTADORES.
001370    02 WKS-TOTAL-IND           PIC 9(04) COMP VALUE ZEROES.
001380    02 WKS-CONTADOR-LEIDOS     PIC 9(07) COMP VALUE ZEROES.
001390    02 WKS-CONTADOR-COINCIDE   PIC 9(07) COMP VALUE ZEROES.
001400    02 FILLER                  PIC X(08) VALUE SPACES.
001410******************************************************************
001420*      TABLA EN MEMORIA DE INDICADORES, ORDENADA POR CODIGO       *
001430******************************************************************
001440 01 WKS-TABLA-INDICADORES.
001450    02 WKS-IND-REGISTRO OCCURS 1 TO 5000 TIMES
001460                         DEPENDING ON WKS-TOTAL-IND
001470                         ASCENDING KEY WKS-IND-COD
001480                         INDEXED BY WKS-IDX-IND.
001490       04 WKS-IND-COD             PIC X(05).
001500       04 WKS-IND-MEDIA-05        PIC 9(07)V99.
001510       04 WKS-IND-MEDIA-25        PIC 9(07)V99.
001520       04 WKS-IND-MEDIA-50        PIC 9(07)V99.
001530       04 WKS-IND-MEDIA-75        PIC 9(07)V99.
001540       04 WKS-IND-RSI-14          PIC 9(03)V99.
001550       04 WKS-IND-CRUCE-VOLUMEN   PIC 9(01).
001560       04 WKS-IND-CRUCE-PRECIO    PIC 9(01).
001570       04 WKS-IND-DESV-PRECIO-20   PIC S9(03)V99.
001580       04 WKS-IND-DESV-PRECIO-100  PIC S9(03)V99.
001590       04 WKS-IND-DESV-VOLUMEN-20  PIC S9(05)V99.
001600       04 WKS-IND-DESV-VOLUMEN-100 PIC S9(05)V99.
001610       04 WKS-IND-RATIO-REPAGO     PIC 9(05)V99.
001620       04 WKS-IND-DIFERENCIAL-JSF  PIC S9(05)V99.
001630       04 WKS-IND-RATIO-VTA-CORTO  PIC 9(03)V99.
001640       04 WKS-IND-DESV-MARGEN-20   PIC S9(05)V99.
001650       04 WKS-IND-RATIO-MARGEN-VOL PIC 9(05)V99.
001660       04 FILLER                  PIC X(08).
001670******************************************************************
001680*          CAMPOS DE TRABAJO PARA EL INDICADOR ENCONTRADO        *
001690******************************************************************
001700 01 WKS-IND-COINCIDE.
001710    02 WKS-M-MEDIA-05          PIC 9(07)V99 VALUE ZEROES.
001720    02 WKS-M-MEDIA-25          PIC 9(07)V99 VALUE ZEROES.
001730    02 WKS-M-MEDIA-50          PIC 9(07)V99 VALUE ZEROES.
001740    02 WKS-M-MEDIA-75          PIC 9(07)V99 VALUE ZEROES.
001750    02 WKS-M-RSI-14            PIC 9(03)V99 VALUE ZEROES.
001760    02 WKS-M-CRUCE-VOLUMEN     PIC 9(01) VALUE ZEROES.
001770    02 WKS-M-CRUCE-PRECIO      PIC 9(01) VALUE ZEROES.
001780    02 WKS-M-DESV-PRECIO-20    PIC S9(03)V99 VALUE ZEROES.
001790    02 WKS-M-DESV-PRECIO-100   PIC S9(03)V99 VALUE ZEROES.
001800    02 WKS-M-DESV-VOLUMEN-20   PIC S9(05)V99 VALUE ZEROES.
001810    02 WKS-M-DESV-VOLUMEN-100  PIC S9(05)V99 VALUE ZEROES.
001820    02 WKS-M-RATIO-REPAGO      PIC 9(05)V99 VALUE ZEROES.
001830    02 WKS-M-DIFERENCIAL-JSF   PIC S9(05)V99 VALUE ZEROES.
001840    02 WKS-M-RATIO-VTA-CORTO   PIC 9(03)V99 VALUE ZEROES.
001850    02 WKS-M-DESV-MARGEN-20    PIC S9(05)V99 VALUE ZEROES.
001860    02 WKS-M-RATIO-MARGEN-VOL  PIC 9(05)V99 VALUE ZEROES.
001870    02 FILLER                  PIC X(08) VALUE SPACES.
001880******************************************************************
001890*              CAMPOS DERIVADOS DE LA ACCION EN PROCESO          *
001900******************************************************************
001910 01 WKS-CAMPOS-DERIVADOS.
001920    02 WKS-ROE-CALC            PIC S9(05)V99 VALUE ZEROES.
001930    02 WKS-CREDIT-RATIO-CALC   PIC 9(05)V99 VALUE ZEROES.
001940    02 WKS-CREDIT-ISSUE-CALC   PIC X(01) VALUE 'N'.
001950    02 WKS-PASA-FILTRO         PIC X(01) VALUE 'Y'.
001960       88 SI-PASA-FILTRO                 VALUE 'Y'.
001970    02 FILLER                  PIC X(08) VALUE SPACES.
001980******************************************************************
001990*      CAMPOS DE APOYO PARA EL PATRON DE VELA (SOMBRA SUPERIOR)  *
002000******************************************************************
002010 01 WKS-VELA.
002020    02 WKS-CUERPO-REAL         PIC S9(07)V99 VALUE ZEROES.
002030    02 WKS-SOMBRA-SUPERIOR     PIC S9(07)V99 VALUE ZEROES.
002040    02 WKS-MAYOR-APE-CIE       PIC S9(07)V99 VALUE ZEROES.
002050    02 FILLER                  PIC X(08) VALUE SPACES.
002060 01 WKS-VELA-R REDEFINES WKS-VELA.
002070    02 WKS-VELA-TABLA          PIC S9(07)V99 OCCURS 3 TIMES.
002080    02 FILLER                  PIC X(08).
002090******************************************************************
002100 PROCEDURE DIVISION.
002110******************************************************************
002120*               S E C C I O N    P R I N C I P A L
002130******************************************************************
002140 000-PRINCIPAL SECTION.
002150     PERFORM APERTURA-ARCHIVOS
002160     PERFORM LEE-TARJETA-FILTROS
002170     PERFORM CARGA-TABLA-INDICADORES
002180     PERFORM LEE-MAESTRO
002190     PERFORM PROCESA-UN-MAESTRO
002200       UNTIL FIN-AMAESTR
002210     DISPLAY 'ACFIL01, LEIDOS  : ' WKS-CONTADOR-LEIDOS
002220             UPON CONSOLE
002230     DISPLAY 'ACFIL01, COINCIDEN: ' WKS-CONTADOR-COINCIDE
002240             UPON CONSOLE
002250     PERFORM CIERRA-ARCHIVOS
002260     STOP RUN.
002270 000-PRINCIPAL-E. EXIT.
002280
002290 APERTURA-ARCHIVOS SECTION.
002300     OPEN INPUT  AFILTRO AINDIC AMAESTR
002310          OUTPUT ASALIDA
002320     IF FS-AFILTRO NOT EQUAL 0
002330        MOVE 'OPEN'    TO ACCION
002340        MOVE SPACES    TO LLAVE
002350        MOVE 'AFILTRO' TO ARCHIVO
002360        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002370                              FS-AFILTRO, FSE-AFILTRO
002380        DISPLAY '>>> ERROR AL ABRIR AFILTRO <<<' UPON CONSOLE
002390        STOP RUN
002400     END-IF
002410     IF FS-AINDIC NOT EQUAL 0
002420        MOVE 'OPEN'   TO ACCION
002430        MOVE SPACES   TO LLAVE
002440        MOVE 'AINDIC' TO ARCHIVO
002450        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002460                              FS-AINDIC, FSE-AINDIC
002470        DISPLAY '>>> ERROR AL ABRIR AINDIC <<<' UPON CONSOLE
002480        STOP RUN
002490     END-IF
002500     IF FS-AMAESTR NOT EQUAL 0
002510        MOVE 'OPEN'    TO ACCION
002520        MOVE SPACES    TO LLAVE
002530        MOVE 'AMAESTR' TO ARCHIVO
002540        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002550                              FS-AMAESTR, FSE-AMAESTR
002560        DISPLAY '>>> ERROR AL ABRIR AMAESTR <<<' UPON CONSOLE
002570        STOP RUN
002580     END-IF
002590     IF FS-ASALIDA NOT EQUAL 0
002600        DISPLAY '>>> ERROR AL ABRIR ASALIDA <<<' UPON CONSOLE
002610        STOP RUN
002620     END-IF.
002630 APERTURA-ARCHIVOS-E. EXIT.
002640
002650*--> LEE LA TARJETA DE CONTROL CON LOS CRITERIOS DE FILTRADO
002660*    QUE EL ANALISTA SOLICITO PARA ESTA CORRIDA (SECTOR,
002670*    RANGOS DE PER/PBR, TENDENCIA, VOLUMEN, ETC.). LOS CAMPOS
002680*    EN BLANCO O EN CERO SIGNIFICAN "SIN RESTRICCION" PARA ESE
002690*    CRITERIO, SEGUN LA CONVENCION USADA EN TODA LA APLICACION
002700 LEE-TARJETA-FILTROS SECTION.
002710     READ AFILTRO
002720       AT END
002730          DISPLAY '>>> NO HAY TARJETA DE FILTROS <<<' UPON CONSOLE
002740          PERFORM CIERRA-ARCHIVOS
002750          STOP RUN
002760     END-READ.
002770 LEE-TARJETA-FILTROS-E. EXIT.
002780
002790******************************************************************
002800*        C A R G A   D E   L A   T A B L A   D E   A I           *
002810******************************************************************
002820*--> CARGA EN MEMORIA LOS INDICADORES TECNICOS PRECALCULADOS
002830*    (ACIND01), YA ORDENADOS POR CODIGO DE ACCION DESDE SU
002840*    PROCESO GENERADOR, PARA PODER LOCALIZARLOS MAS ADELANTE
002850*    CON BUSQUEDA BINARIA (SEARCH ALL) EN VEZ DE UN SORT
002860 CARGA-TABLA-INDICADORES SECTION.
002870     PERFORM LEE-INDICADOR
002880     PERFORM CARGA-UN-INDICADOR
002890       UNTIL FIN-AINDIC
002900          OR WKS-TOTAL-IND = 5000.
002910 CARGA-TABLA-INDICADORES-E. EXIT.
002920
002930 CARGA-UN-INDICADOR SECTION.
002940     ADD 1 TO WKS-TOTAL-IND
002950     MOVE AI-COD-ACCION TO
002960          WKS-IND-COD (WKS-TOTAL-IND)
002970     MOVE AI-MEDIA-05 TO
002980          WKS-IND-MEDIA-05 (WKS-TOTAL-IND)
002990     MOVE AI-MEDIA-25 TO
003000          WKS-IND-MEDIA-25 (WKS-TOTAL-IND)
003010     MOVE AI-MEDIA-50 TO
003020          WKS-IND-MEDIA-50 (WKS-TOTAL-IND)
003030     MOVE AI-MEDIA-75 TO
003040          WKS-IND-MEDIA-75 (WKS-TOTAL-IND)
003050     MOVE AI-RSI-14 TO
003060          WKS-IND-RSI-14 (WKS-TOTAL-IND)
003070     MOVE AI-CRUCE-VOLUMEN-GC TO
003080          WKS-IND-CRUCE-VOLUMEN (WKS-TOTAL-IND)
003090     MOVE AI-CRUCE-PRECIO-GC TO
003100          WKS-IND-CRUCE-PRECIO (WKS-TOTAL-IND)
003110     MOVE AI-DESV-PRECIO-20 TO
003120          WKS-IND-DESV-PRECIO-20 (WKS-TOTAL-IND)
003130     MOVE AI-DESV-PRECIO-100 TO
003140          WKS-IND-DESV-PRECIO-100 (WKS-TOTAL-IND)
003150     MOVE AI-DESV-VOLUMEN-20 TO
003160          WKS-IND-DESV-VOLUMEN-20 (WKS-TOTAL-IND)
003170     MOVE AI-DESV-VOLUMEN-100 TO
003180          WKS-IND-DESV-VOLUMEN-100 (WKS-TOTAL-IND)
003190     MOVE AI-RATIO-REPAGO-PRESTAMO TO
003200          WKS-IND-RATIO-REPAGO (WKS-TOTAL-IND)
003210     MOVE AI-DIFERENCIAL-JSF TO
003220          WKS-IND-DIFERENCIAL-JSF (WKS-TOTAL-IND)
003230     MOVE AI-RATIO-VENTA-CORTO TO
003240          WKS-IND-RATIO-VTA-CORTO (WKS-TOTAL-IND)
003250     MOVE AI-DESV-MARGEN-COMPRA-20 TO
003260          WKS-IND-DESV-MARGEN-20 (WKS-TOTAL-IND)
003270     MOVE AI-RATIO-MARGEN-VOLUMEN TO
003280          WKS-IND-RATIO-MARGEN-VOL (WKS-TOTAL-IND)
003290     PERFORM LEE-INDICADOR.
003300 CARGA-UN-INDICADOR-E. EXIT.
003310
003320*--> LECTURA SECUENCIAL SIMPLE DE ACIND01, SIN MAS LOGICA QUE
003330*    MARCAR LA BANDERA DE FIN DE ARCHIVO
003340 LEE-INDICADOR SECTION.
003350     READ AINDIC
003360       AT END
003370          MOVE 1 TO WKS-FIN-AINDIC
003380     END-READ.
003390 LEE-INDICADOR-E. EXIT.
003400
003410*--> LECTURA SECUENCIAL SIMPLE DE AMAESTR, SIN MAS LOGICA QUE
003420*    MARCAR LA BANDERA DE FIN DE ARCHIVO
003430 LEE-MAESTRO SECTION.
003440     READ AMAESTR
003450       AT END
003460          MOVE 1 TO WKS-FIN-AMAESTR
003470     END-READ.
003480 LEE-MAESTRO-E. EXIT.
003490
003500******************************************************************
003510*          P R O C E S O   D E   C A D A   A C C I O N           *
003520******************************************************************
003530*--> POR CADA ACCION DEL MAESTRO: BUSCA SU INDICADOR TECNICO,
003540*    DERIVA LOS CAMPOS QUE NO VIENEN DIRECTOS DEL MAESTRO,
003550*    APLICA TODOS LOS FILTROS DE LA TARJETA DE CONTROL Y, SI
003560*    LA ACCION PASA, LA ESCRIBE EN LA SALIDA (ASALIDA)
003570 PROCESA-UN-MAESTRO SECTION.
003580     ADD 1 TO WKS-CONTADOR-LEIDOS
003590     PERFORM BUSCA-INDICADOR
003600     PERFORM DERIVA-CAMPOS
003610     PERFORM EVALUA-FILTROS
003620     IF SI-PASA-FILTRO
003630        PERFORM ESCRIBE-SALIDA
003640        ADD 1 TO WKS-CONTADOR-COINCIDE
003650     END-IF
003660     PERFORM LEE-MAESTRO.
003670 PROCESA-UN-MAESTRO-E. EXIT.
003680
003690*--> TICKET 070034: BUSQUEDA BINARIA EN TABLA EN MEMORIA
003700*--> BUSQUEDA BINARIA (TICKET 070034) SOBRE LA TABLA DE
003710*    INDICADORES YA CARGADA. REEMPLAZA LA BUSQUEDA SECUENCIAL
003720*    ORIGINAL, QUE SE VOLVIA LENTA CUANDO EL MAESTRO CRECIO
003730*    POR ENCIMA DE LAS 2000 ACCIONES
003740 BUSCA-INDICADOR SECTION.
003750     MOVE 'N' TO WKS-INDICADOR-HALLADO
003760     MOVE ZEROES TO WKS-M-MEDIA-05 WKS-M-MEDIA-25
003770                    WKS-M-MEDIA-50 WKS-M-MEDIA-75
003780                    WKS-M-RSI-14   WKS-M-CRUCE-VOLUMEN
003790                    WKS-M-CRUCE-PRECIO
003800                    WKS-M-DESV-PRECIO-20  WKS-M-DESV-PRECIO-100
003810                    WKS-M-DESV-VOLUMEN-20 WKS-M-DESV-VOLUMEN-100
003820                    WKS-M-RATIO-REPAGO    WKS-M-DIFERENCIAL-JSF
003830                    WKS-M-RATIO-VTA-CORTO WKS-M-DESV-MARGEN-20
003840                    WKS-M-RATIO-MARGEN-VOL
003850     IF WKS-TOTAL-IND > ZEROES
003860        SET WKS-IDX-IND TO 1
003870        SEARCH ALL WKS-IND-REGISTRO
003880          AT END
003890               CONTINUE
003900          WHEN WKS-IND-COD (WKS-IDX-IND) = AC-COD-ACCION
003910               MOVE 'Y' TO WKS-INDICADOR-HALLADO
003920               MOVE WKS-IND-MEDIA-05   (WKS-IDX-IND)
003930                                       TO WKS-M-MEDIA-05
003940               MOVE WKS-IND-MEDIA-25   (WKS-IDX-IND)
003950                                       TO WKS-M-MEDIA-25
003960               MOVE WKS-IND-MEDIA-50   (WKS-IDX-IND)
003970                                       TO WKS-M-MEDIA-50
003980               MOVE WKS-IND-MEDIA-75   (WKS-IDX-IND)
003990                                       TO WKS-M-MEDIA-75
004000               MOVE WKS-IND-RSI-14     (WKS-IDX-IND)
004010                                       TO WKS-M-RSI-14
004020               MOVE WKS-IND-CRUCE-VOLUMEN (WKS-IDX-IND)
004030                                       TO WKS-M-CRUCE-VOLUMEN
004040               MOVE WKS-IND-CRUCE-PRECIO  (WKS-IDX-IND)
004050                                       TO WKS-M-CRUCE-PRECIO
004060               MOVE WKS-IND-DESV-PRECIO-20 (WKS-IDX-IND)
004070                                       TO WKS-M-DESV-PRECIO-20
004080               MOVE WKS-IND-DESV-PRECIO-100 (WKS-IDX-IND)
004090                                       TO WKS-M-DESV-PRECIO-100
004100               MOVE WKS-IND-DESV-VOLUMEN-20 (WKS-IDX-IND)
004110                                       TO WKS-M-DESV-VOLUMEN-20
004120               MOVE WKS-IND-DESV-VOLUMEN-100 (WKS-IDX-IND)
004130                                       TO WKS-M-DESV-VOLUMEN-100
004140               MOVE WKS-IND-RATIO-REPAGO (WKS-IDX-IND)
004150                                       TO WKS-M-RATIO-REPAGO
004160               MOVE WKS-IND-DIFERENCIAL-JSF (WKS-IDX-IND)
004170                                       TO WKS-M-DIFERENCIAL-JSF
004180               MOVE WKS-IND-RATIO-VTA-CORTO (WKS-IDX-IND)
004190                                       TO WKS-M-RATIO-VTA-CORTO
004200               MOVE WKS-IND-DESV-MARGEN-20 (WKS-IDX-IND)
004210                                       TO WKS-M-DESV-MARGEN-20
004220               MOVE WKS-IND-RATIO-MARGEN-VOL (WKS-IDX-IND)
004230                                       TO WKS-M-RATIO-MARGEN-VOL
004240        END-SEARCH
004250     END-IF.
004260 BUSCA-INDICADOR-E. EXIT.
004270
004280******************************************************************
004290*      D E R I V A   R O E ,  C R E D I T - R A T I O / I S S U E *
004300******************************************************************
004310*--> CALCULA LOS CAMPOS DERIVADOS QUE USAN LOS FILTROS PERO NO
004320*    VIENEN DIRECTOS EN EL MAESTRO (ROE, RATIO Y EMISION DE
004330*    CREDITO), CON LAS MISMAS FORMULAS QUE USA ACLST01
004340 DERIVA-CAMPOS SECTION.
004350     IF AC-UPA NOT EQUAL ZEROES
004360        AND AC-VALOR-LIBROS NOT EQUAL ZEROES
004370        COMPUTE WKS-ROE-CALC ROUNDED =
004380                (AC-UPA / AC-VALOR-LIBROS) * 100
004390     ELSE
004400        MOVE ZEROES TO WKS-ROE-CALC
004410     END-IF
004420     IF AC-MARGEN-COMPRA > ZEROES
004430        MOVE AC-MARGEN-RATIO TO WKS-CREDIT-RATIO-CALC
004440     ELSE
004450        MOVE ZEROES TO WKS-CREDIT-RATIO-CALC
004460     END-IF
004470     IF AC-MARGEN-COMPRA > ZEROES OR AC-MARGEN-VENTA > ZEROES
004480        MOVE 'Y' TO WKS-CREDIT-ISSUE-CALC
004490     ELSE
004500        MOVE 'N' TO WKS-CREDIT-ISSUE-CALC
004510     END-IF.
004520 DERIVA-CAMPOS-E. EXIT.
004530
004540******************************************************************
004550*   E V A L U A C I O N   D E   T O D O S   L O S   F I L T R O S *
004560******************************************************************
004570*--> APLICA, EN CADENA, CADA UNO DE LOS CRITERIOS DE LA TARJETA
004580*    DE CONTROL. LA ACCION SOLO PASA SI SATISFACE TODOS LOS
004590*    CRITERIOS ACTIVOS (LOS QUE VIENEN EN BLANCO O EN CERO SE
004600*    OMITEN). CUALQUIER CRITERIO QUE FALLE DESCARTA LA ACCION
004610*    DE INMEDIATO, SIN EVALUAR LOS RESTANTES
004620 EVALUA-FILTROS SECTION.
004630     MOVE 'Y' TO WKS-PASA-FILTRO
004640
004650     IF AF-MERCADO-SI AND AC-MERCADO NOT EQUAL AF-MERCADO
004660        MOVE 'N' TO WKS-PASA-FILTRO
004670     END-IF
004680
004690     IF AF-SECTOR-SI AND AC-INDUSTRIA NOT EQUAL AF-SECTOR
004700        MOVE 'N' TO WKS-PASA-FILTRO
004710     END-IF
004720
004730     IF AF-MIN-VOLUMEN-SI AND AC-VOLUMEN < AF-MIN-VOLUMEN
004740        MOVE 'N' TO WKS-PASA-FILTRO
004750     END-IF
004760     IF AF-MAX-VOLUMEN-SI AND AC-VOLUMEN > AF-MAX-VOLUMEN
004770        MOVE 'N' TO WKS-PASA-FILTRO
004780     END-IF
004790
004800     IF AF-MIN-CAPITAL-SI AND AC-CAPITAL-MERCADO < AF-MIN-CAPITAL
004810        MOVE 'N' TO WKS-PASA-FILTRO
004820     END-IF
004830     IF AF-MAX-CAPITAL-SI AND AC-CAPITAL-MERCADO > AF-MAX-CAPITAL
004840        MOVE 'N' TO WKS-PASA-FILTRO
004850     END-IF
004860
004870     IF AF-MIN-PER-SI
004880        IF AC-PER = ZEROES OR AC-PER < AF-MIN-PER
004890           MOVE 'N' TO WKS-PASA-FILTRO
004900        END-IF
004910     END-IF
004920     IF AF-MAX-PER-SI
004930        IF AC-PER = ZEROES OR AC-PER > AF-MAX-PER
004940           MOVE 'N' TO WKS-PASA-FILTRO
004950        END-IF
004960     END-IF
004970
004980     IF AF-MIN-PBR-SI
004990        IF AC-PBR = ZEROES OR AC-PBR < AF-MIN-PBR
005000           MOVE 'N' TO WKS-PASA-FILTRO
005010        END-IF
005020     END-IF
005030     IF AF-MAX-PBR-SI
005040        IF AC-PBR = ZEROES OR AC-PBR > AF-MAX-PBR
005050           MOVE 'N' TO WKS-PASA-FILTRO
005060        END-IF
005070     END-IF
005080
005090     IF AF-MIN-ROE-SI
005100        IF AC-UPA = ZEROES OR AC-VALOR-LIBROS = ZEROES
005110           MOVE 'N' TO WKS-PASA-FILTRO
005120        ELSE
005130           IF WKS-ROE-CALC < AF-MIN-ROE
005140              MOVE 'N' TO WKS-PASA-FILTRO
005150           END-IF
005160        END-IF
005170     END-IF
005180     IF AF-MAX-ROE-SI
005190        IF AC-UPA = ZEROES OR AC-VALOR-LIBROS = ZEROES
005200           MOVE 'N' TO WKS-PASA-FILTRO
005210        ELSE
005220           IF WKS-ROE-CALC > AF-MAX-ROE
005230              MOVE 'N' TO WKS-PASA-FILTRO
005240           END-IF
005250        END-IF
005260     END-IF
005270
005280     IF AF-MIN-VWAP-SI AND AC-VWAP < AF-MIN-VWAP
005290        MOVE 'N' TO WKS-PASA-FILTRO
005300     END-IF
005310     IF AF-MAX-VWAP-SI AND AC-VWAP > AF-MAX-VWAP
005320        MOVE 'N' TO WKS-PASA-FILTRO
005330     END-IF
005340
005350     IF AF-MIN-DIVIDENDO-SI AND
005360              AC-RENTA-DIVIDENDO < AF-MIN-DIVIDENDO
005370        MOVE 'N' TO WKS-PASA-FILTRO
005380     END-IF
005390     IF AF-MAX-DIVIDENDO-SI AND
005400              AC-RENTA-DIVIDENDO > AF-MAX-DIVIDENDO
005410        MOVE 'N' TO WKS-PASA-FILTRO
005420     END-IF
005430
005440     IF AF-MIN-VOLRATIO-SI AND AC-VOLUMEN-RATIO < AF-MIN-VOLRATIO
005450        MOVE 'N' TO WKS-PASA-FILTRO
005460     END-IF
005470     IF AF-MAX-VOLRATIO-SI AND AC-VOLUMEN-RATIO > AF-MAX-VOLRATIO
005480        MOVE 'N' TO WKS-PASA-FILTRO
005490     END-IF
005500
005510     IF AF-MIN-EMITIDAS-SI AND
005520              AC-ACCIONES-EMITIDAS < AF-MIN-EMITIDAS
005530        MOVE 'N' TO WKS-PASA-FILTRO
005540     END-IF
005550     IF AF-MAX-EMITIDAS-SI AND
005560              AC-ACCIONES-EMITIDAS > AF-MAX-EMITIDAS
005570        MOVE 'N' TO WKS-PASA-FILTRO
005580     END-IF
005590
005600     IF AF-EMISION-MARGEN-SI
005610        AND WKS-CREDIT-ISSUE-CALC NOT EQUAL 'Y'
005620        MOVE 'N' TO WKS-PASA-FILTRO
005630     END-IF
005640     IF AF-EMISION-MARGEN-NO
005650        AND WKS-CREDIT-ISSUE-CALC NOT EQUAL 'N'
005660        MOVE 'N' TO WKS-PASA-FILTRO
005670     END-IF
005680
005690     IF AF-HAY-PATRON-VWAP-GC
005700        IF AC-VWAP = ZEROES OR AC-PRE-CIERRE NOT > AC-VWAP
005710           MOVE 'N' TO WKS-PASA-FILTRO
005720        END-IF
005730     END-IF
005740
005750     IF AF-HAY-PATRON-SOMBRA-SUP
005760        PERFORM CALCULA-VELA
005770        IF NOT (WKS-SOMBRA-SUPERIOR > (WKS-CUERPO-REAL * 2)
005780                AND AC-PRE-CIERRE < AC-PRE-APERTURA)
005790           MOVE 'N' TO WKS-PASA-FILTRO
005800        END-IF
005810     END-IF
005820
005830     IF AF-HAY-PATRON-VOLUMEN-GC
005840        IF NOT INDICADOR-SI-HALLADO OR WKS-M-CRUCE-VOLUMEN NOT = 1
005850           MOVE 'N' TO WKS-PASA-FILTRO
005860        END-IF
005870     END-IF
005880
005890     IF AF-HAY-SOLO-CON-MARGEN
005900        IF AC-MARGEN-COMPRA = ZEROES AND AC-MARGEN-VENTA = ZEROES
005910           MOVE 'N' TO WKS-PASA-FILTRO
005920        END-IF
005930     END-IF.
005940 EVALUA-FILTROS-E. EXIT.
005950
005960*--> CUERPO REAL Y SOMBRA SUPERIOR DE LA VELA DEL DIA (VER
005970*    BUSCA-PATRON-SOMBRA-SUP EN LAS REGLAS DE NEGOCIO)
005980*--> DETERMINA EL COLOR DE LA VELA DEL DIA (VERDE SI CERRO
005990*    ARRIBA DE COMO ABRIO, ROJA EN CASO CONTRARIO) PARA EL
006000*    CRITERIO DE FILTRADO POR TENDENCIA DE CORTO PLAZO
006010 CALCULA-VELA SECTION.
006020     IF AC-PRE-APERTURA > AC-PRE-CIERRE
006030        MOVE AC-PRE-APERTURA TO WKS-MAYOR-APE-CIE
006040     ELSE
006050        MOVE AC-PRE-CIERRE   TO WKS-MAYOR-APE-CIE
006060     END-IF
006070     COMPUTE WKS-SOMBRA-SUPERIOR =
006080             AC-PRE-MAXIMO - WKS-MAYOR-APE-CIE
006090     IF AC-PRE-CIERRE > AC-PRE-APERTURA
006100        COMPUTE WKS-CUERPO-REAL =
006110                AC-PRE-CIERRE - AC-PRE-APERTURA
006120     ELSE
006130        COMPUTE WKS-CUERPO-REAL =
006140                AC-PRE-APERTURA - AC-PRE-CIERRE
006150     END-IF.
006160 CALCULA-VELA-E. EXIT.
006170
006180******************************************************************
006190*              E S C R I T U R A   D E   L A   S A L I D A       *
006200******************************************************************
006210*--> ESCRIBE EL REGISTRO DE SALIDA DE UNA ACCION QUE SUPERO
006220*    TODOS LOS FILTROS DE LA TARJETA DE CONTROL
006230 ESCRIBE-SALIDA SECTION.
006240     MOVE AC-COD-ACCION          TO AS-COD-ACCION
006250     MOVE AC-NOM-ACCION          TO AS-NOM-ACCION
006260     MOVE AC-FEC-COTIZACION      TO AS-FEC-COTIZACION
006270     MOVE AC-PRE-CIERRE          TO AS-PRE-CIERRE
006280     MOVE AC-PRE-APERTURA        TO AS-PRE-APERTURA
006290     MOVE AC-PRE-MAXIMO          TO AS-PRE-MAXIMO
006300     MOVE AC-PRE-MINIMO          TO AS-PRE-MINIMO
006310     MOVE AC-VARIACION-MONTO     TO AS-VARIACION-MONTO
006320     MOVE AC-VARIACION-PORC      TO AS-VARIACION-PORC
006330     MOVE AC-VOLUMEN             TO AS-VOLUMEN
006340     MOVE AC-VOLUMEN-RATIO       TO AS-VOLUMEN-RATIO
006350     MOVE AC-CAPITAL-MERCADO     TO AS-CAPITAL-MERCADO
006360     MOVE AC-PER                 TO AS-PER
006370     MOVE AC-PBR                 TO AS-PBR
006380     MOVE AC-UPA                 TO AS-UPA
006390     MOVE AC-VALOR-LIBROS        TO AS-VALOR-LIBROS
006400     MOVE AC-INDUSTRIA           TO AS-INDUSTRIA
006410     MOVE AC-MERCADO             TO AS-MERCADO
006420     MOVE AC-RENTA-DIVIDENDO     TO AS-RENTA-DIVIDENDO
006430     MOVE AC-MAX-ANUAL           TO AS-MAX-ANUAL
006440     MOVE AC-MIN-ANUAL           TO AS-MIN-ANUAL
006450     MOVE AC-ACCIONES-EMITIDAS   TO AS-ACCIONES-EMITIDAS
006460     MOVE AC-VWAP                TO AS-VWAP
006470     MOVE AC-MARGEN-COMPRA       TO AS-MARGEN-COMPRA
006480     MOVE AC-MARGEN-VENTA        TO AS-MARGEN-VENTA
006490     MOVE AC-MARGEN-RATIO        TO AS-MARGEN-RATIO
006500     MOVE WKS-ROE-CALC           TO AS-ROE
006510     MOVE WKS-CREDIT-RATIO-CALC  TO AS-CREDIT-RATIO
006520     MOVE WKS-CREDIT-ISSUE-CALC  TO AS-CREDIT-ISSUE
006530     MOVE WKS-INDICADOR-HALLADO  TO AS-INDICADOR-ENCONTRADO
006540     MOVE WKS-M-MEDIA-05         TO AS-MEDIA-05
006550     MOVE WKS-M-MEDIA-25         TO AS-MEDIA-25
006560     MOVE WKS-M-MEDIA-50         TO AS-MEDIA-50
006570     MOVE WKS-M-MEDIA-75         TO AS-MEDIA-75
006580     MOVE WKS-M-RSI-14           TO AS-RSI-14
006590     MOVE WKS-M-CRUCE-VOLUMEN    TO AS-CRUCE-VOLUMEN-GC
006600     MOVE WKS-M-CRUCE-PRECIO     TO AS-CRUCE-PRECIO-GC
006610     MOVE WKS-M-DESV-PRECIO-20   TO AS-DESV-PRECIO-20
006620     MOVE WKS-M-DESV-PRECIO-100  TO AS-DESV-PRECIO-100
006630     MOVE WKS-M-DESV-VOLUMEN-20  TO AS-DESV-VOLUMEN-20
006640     MOVE WKS-M-DESV-VOLUMEN-100 TO AS-DESV-VOLUMEN-100
006650     MOVE WKS-M-RATIO-REPAGO     TO AS-RATIO-REPAGO-PRESTAMO
006660     MOVE WKS-M-DIFERENCIAL-JSF  TO AS-DIFERENCIAL-JSF
006670     MOVE WKS-M-RATIO-VTA-CORTO  TO AS-RATIO-VENTA-CORTO
006680     MOVE WKS-M-DESV-MARGEN-20   TO AS-DESV-MARGEN-COMPRA-20
006690     MOVE WKS-M-RATIO-MARGEN-VOL TO AS-RATIO-MARGEN-VOLUMEN
006700     WRITE REG-ACSALFI
006710     IF FS-ASALIDA NOT EQUAL 0
006720        MOVE 'WRITE'   TO ACCION
006730        MOVE AC-LLAVE  TO LLAVE
006740        MOVE 'ASALIDA' TO ARCHIVO
006750        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006760                              FS-ASALIDA, FSE-ASALIDA
006770        DISPLAY '>>> ERROR AL ESCRIBIR ASALIDA <<<' UPON CONSOLE
006780        PERFORM CIERRA-ARCHIVOS
006790        STOP RUN
006800     END-IF.
006810 ESCRIBE-SALIDA-E. EXIT.
006820
006830 CIERRA-ARCHIVOS SECTION.
006840     CLOSE AFILTRO AINDIC AMAESTR ASALIDA.
006850 CIERRA-ARCHIVOS-E. EXIT.
